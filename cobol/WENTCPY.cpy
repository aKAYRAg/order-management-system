000100****************************************************************
000200* WENTCPY - ORDER ENTRY REQUEST RECORD (ENTRIES FILE)          *
000300*           ONE ENTRY PER CUSTOMER ORDER REQUEST FED TO ORDENTR*
000400*   91-05  JAS  ORIGINAL LAYOUT                                 *
000500****************************************************************
000600  01  ENTRY-REQUEST-RECORD.
000700    05  ENT-CUST-ID                 PIC 9(05).
000800    05  ENT-PROD-ID                 PIC 9(05).
000900    05  ENT-QTY                     PIC 9(05).
001000    05  FILLER                      PIC X(15).
