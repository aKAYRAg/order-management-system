000100****************************************************************
000200* WSETCPY - SETTLEMENT CONTROL CARD (SETLCARD FILE)            *
000300*           ONE CARD PER STANDALONE ORDSETL RUN NAMING THE     *
000400*           ORD-ID TO BE SETTLED.                               *
000500*   94-06  RHB  ORIGINAL LAYOUT                                 *
000600****************************************************************
000700  01  SETL-CONTROL-RECORD.
000800    05  SETL-ORD-ID                 PIC 9(07).
000900    05  FILLER                      PIC X(13).
