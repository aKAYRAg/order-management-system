000100****************************************************************
000200* WPRDCPY - PRODUCT CATALOG RECORD (PRODUCTS FILE)             *
000300*           PROD-VERSION BUMPS ON EVERY STOCK OR PRICE CHANGE  *
000400*   90-11  RHB  ORIGINAL LAYOUT                                 *
000500*   95-02  RHB  ADDED PROD-VERSION CHANGE COUNTER               *
000600****************************************************************
000700 01  PRODUCT-RECORD.
000800     05  PROD-ID                     PIC 9(05).
000900     05  PROD-NAME                   PIC X(20).
001000     05  PROD-STOCK                  PIC S9(07).
001100     05  PROD-PRICE                  PIC S9(07)V99.
001200     05  PROD-VERSION                PIC 9(05).
001300     05  FILLER                      PIC X(05).
