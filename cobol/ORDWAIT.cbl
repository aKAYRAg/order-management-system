000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND MERCANTILE DP     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDWAIT.
000700 AUTHOR.        D P SOMMERS.
000800 INSTALLATION.  SYSTEMS GROUP - ORDER PROCESSING.
000900 DATE-WRITTEN.  05/09/92.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    PROGRAM:  ORDWAIT                                          *
001400*                                                                *
001500*    RETURNS THE NUMBER OF WHOLE SECONDS BETWEEN AN ORDER'S     *
001600*    ORD-TIME STAMP AND THE CURRENT SYSTEM DATE AND TIME.       *
001700*    CALLED BY ORDPRI (PRIORITY SCORING) AND ORDRPT (PENDING    *
001800*    ORDERS REPORT).  NO COMPILER DATE-DIFFERENCE FUNCTION IS   *
001900*    USED - THE DAY COUNT IS BUILT BY HAND FROM THE STANDARD    *
002000*    ASTRONOMICAL JULIAN DAY NUMBER FORMULA SO IT WORKS ACROSS  *
002100*    MONTH, YEAR AND CENTURY BOUNDARIES WITHOUT A LOOKUP TABLE. *
002200****************************************************************
002300*    AMENDMENT HISTORY                                           *
002400*                                                                *
002500*    DATE      INIT  TICKET    DESCRIPTION                      *
002600*    --------  ----  --------  ------------------------------- *
002700*    05/09/92  DPS   ORD-0052  ORIGINAL ROUTINE.                *
002800*    01/14/94  DPS   ORD-0095  CORRECTED JULIAN DAY FORMULA -   *
002900*                              JAN/FEB WERE COMPUTING ONE DAY   *
003000*                              SHORT ACROSS A YEAR BOUNDARY.    *
003100*    09/30/98  RHB   ORD-0179  Y2K REVIEW - CCYY ALREADY FULL   *
003200*                              4-DIGIT YEAR THROUGHOUT, JULIAN  *
003300*                              DAY FORMULA IS CENTURY-SAFE.     *
003400*    03/22/00  RHB   ORD-0188  LIVE TEST ACROSS 12/31/1999 TO   *
003500*                              01/01/2000 BOUNDARY - CORRECT.   *
003600*    07/17/03  TLS   ORD-0231  NEGATIVE RESULTS (CLOCK SET      *
003700*                              BACK ON THE RUN MACHINE) NOW     *
003800*                              FORCED TO ZERO, NOT LEFT MINUS.  *
003900****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS ORDWAIT-TRACE-ON
004700            OFF STATUS IS ORDWAIT-TRACE-OFF.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 COPY WCOMCPY.
005100*
005200 01  WS-ORDER-TIME-AREA.
005300     05  WS-ORD-TIME                 PIC X(19).
005400 01  WS-ORDER-TIME-PARTS REDEFINES WS-ORDER-TIME-AREA.
005500     05  WS-ORD-TIME-CCYY            PIC 9(04).
005600     05  FILLER                      PIC X(01).
005700     05  WS-ORD-TIME-MM              PIC 9(02).
005800     05  FILLER                      PIC X(01).
005900     05  WS-ORD-TIME-DD              PIC 9(02).
006000     05  FILLER                      PIC X(01).
006100     05  WS-ORD-TIME-HH              PIC 9(02).
006200     05  FILLER                      PIC X(01).
006300     05  WS-ORD-TIME-MI              PIC 9(02).
006400     05  FILLER                      PIC X(01).
006500     05  WS-ORD-TIME-SS              PIC 9(02).
006600*
006700 01  WS-JULIAN-WORK-AREA.
006800     05  WS-JW-YEAR                  PIC S9(07)     COMP.
006900     05  WS-JW-MONTH                 PIC S9(07)     COMP.
007000     05  WS-JW-DAY                   PIC S9(07)     COMP.
007100     05  WS-JW-A-TERM                PIC S9(07)     COMP.
007200     05  WS-JW-Y-TERM                PIC S9(07)     COMP.
007300     05  WS-JW-M-TERM                PIC S9(07)     COMP.
007400     05  WS-JW-JDN                   PIC S9(09)     COMP.
007500*
007600 01  WS-ORDER-JDN-AREA.
007700     05  WS-ORDER-JDN                PIC S9(09)     COMP.
007800     05  WS-CURRENT-JDN              PIC S9(09)     COMP.
007900     05  WS-DAYS-ELAPSED             PIC S9(09)     COMP.
008000*
008100 01  WS-SECONDS-WORK-AREA.
008200     05  WS-ORDER-SECS-OF-DAY        PIC S9(09)     COMP.
008300     05  WS-CURRENT-SECS-OF-DAY      PIC S9(09)     COMP.
008400     05  WS-SECS-WORK REDEFINES WS-CURRENT-SECS-OF-DAY
008500                                     PIC S9(09)     COMP.
008600*
008700 LINKAGE SECTION.
008800 01  LK-WAIT-PARMS.
008900     05  LK-WT-ORD-TIME              PIC X(19).
009000     05  LK-WT-WAIT-SECS             PIC S9(07).
009100*
009200****************************************************************
009300 PROCEDURE DIVISION USING LK-WAIT-PARMS.
009400****************************************************************
009500*
009600 000-MAIN.
009700     MOVE LK-WT-ORD-TIME TO WS-ORDER-TIME-AREA.
009800     PERFORM 100-JULIAN-FOR-ORDER THRU 100-EXIT.
009900     MOVE WS-JW-JDN TO WS-ORDER-JDN.
010000     COMPUTE WS-ORDER-SECS-OF-DAY =
010100             (WS-ORD-TIME-HH * 3600) + (WS-ORD-TIME-MI * 60)
010200              + WS-ORD-TIME-SS.
010300     PERFORM 200-JULIAN-FOR-NOW THRU 200-EXIT.
010400     MOVE WS-JW-JDN TO WS-CURRENT-JDN.
010500     COMPUTE WS-CURRENT-SECS-OF-DAY =
010600             (CURRENT-HH * 3600) + (CURRENT-MI * 60)
010700              + CURRENT-SS.
010800     COMPUTE WS-DAYS-ELAPSED = WS-CURRENT-JDN - WS-ORDER-JDN.
010900     COMPUTE LK-WT-WAIT-SECS =
011000             (WS-DAYS-ELAPSED * 86400)
011100              + WS-CURRENT-SECS-OF-DAY - WS-ORDER-SECS-OF-DAY.
011200     IF LK-WT-WAIT-SECS < 0
011300         MOVE ZERO TO LK-WT-WAIT-SECS
011400     END-IF.
011500     GOBACK.
011600*
011700 100-JULIAN-FOR-ORDER.
011800     MOVE WS-ORD-TIME-CCYY TO WS-JW-YEAR.
011900     MOVE WS-ORD-TIME-MM   TO WS-JW-MONTH.
012000     MOVE WS-ORD-TIME-DD   TO WS-JW-DAY.
012100     PERFORM 900-JDN-FORMULA THRU 900-EXIT.
012200 100-EXIT.
012300     EXIT.
012400*
012500 200-JULIAN-FOR-NOW.
012600     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
012700     ACCEPT CURRENT-TIME-HHMMSSHS FROM TIME.
012800     MOVE CURRENT-CCYY   TO WS-JW-YEAR.
012900     MOVE CURRENT-MM     TO WS-JW-MONTH.
013000     MOVE CURRENT-DD     TO WS-JW-DAY.
013100     PERFORM 900-JDN-FORMULA THRU 900-EXIT.
013200 200-EXIT.
013300     EXIT.
013400*
013500 900-JDN-FORMULA.
013600     COMPUTE WS-JW-A-TERM = (14 - WS-JW-MONTH) / 12.
013700     COMPUTE WS-JW-Y-TERM = WS-JW-YEAR + 4800 - WS-JW-A-TERM.
013800     COMPUTE WS-JW-M-TERM =
013900             WS-JW-MONTH + (12 * WS-JW-A-TERM) - 3.
014000     COMPUTE WS-JW-JDN =
014100             WS-JW-DAY
014200             + ((153 * WS-JW-M-TERM) + 2) / 5
014300             + (365 * WS-JW-Y-TERM)
014400             + (WS-JW-Y-TERM / 4)
014500             - (WS-JW-Y-TERM / 100)
014600             + (WS-JW-Y-TERM / 400)
014700             - 32045.
014800 900-EXIT.
014900     EXIT.
