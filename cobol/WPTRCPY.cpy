000100****************************************************************
000200* WPTRCPY - PRODUCT MAINTENANCE TRANSACTION (PRDTRAN FILE)     *
000300*           ONE CARD PER ADD/UPDATE-STOCK/UPDATE-PRICE/DELETE  *
000400*           REQUEST FOR A SINGLE ORDPRDM RUN.                   *
000500*   95-02  RHB  ORIGINAL LAYOUT                                 *
000600****************************************************************
000700  01  PRDTRAN-RECORD.
000800    05  PRDTRAN-CODE                PIC X(12).
000900        88  PRDTRAN-IS-ADD          VALUE 'ADD         '.
001000        88  PRDTRAN-IS-UPD-STOCK    VALUE 'UPDATE-STOCK'.
001100        88  PRDTRAN-IS-UPD-PRICE    VALUE 'UPDATE-PRICE'.
001200        88  PRDTRAN-IS-DELETE       VALUE 'DELETE      '.
001300    05  PRDTRAN-PROD-ID             PIC 9(05).
001400    05  PRDTRAN-NAME                PIC X(20).
001500    05  PRDTRAN-STOCK               PIC S9(07).
001600    05  PRDTRAN-PRICE               PIC S9(07)V99.
001700    05  FILLER                      PIC X(07).
