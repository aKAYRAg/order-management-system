000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND MERCANTILE DP     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDHASH.
000700 AUTHOR.        J A SAYLES.
000800 INSTALLATION.  SYSTEMS GROUP - ORDER PROCESSING.
000900 DATE-WRITTEN.  03/14/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    PROGRAM:  ORDHASH                                          *
001400*                                                                *
001500*    ONE-WAY DIGEST ROUTINE FOR USER AND CUSTOMER PASSWORDS.    *
001600*    CALLED BY ORDINIT (AT SEED TIME) AND ORDAUTH (AT LOGON     *
001700*    TIME).  THE CLEAR PASSWORD NEVER REACHES THE USER FILE -   *
001800*    ONLY THE DIGEST PRODUCED HERE IS STORED OR COMPARED.       *
001900*                                                                *
002000*    THIS IS A HOUSE CHECKSUM, NOT A CRYPTOGRAPHIC ALGORITHM -  *
002100*    DO NOT REUSE FOR ANYTHING OUTSIDE THE ORDER SYSTEM LOGON.  *
002200****************************************************************
002300*    AMENDMENT HISTORY                                           *
002400*                                                                *
002500*    DATE      INIT  TICKET    DESCRIPTION                      *
002600*    --------  ----  --------  ------------------------------- *
002700*    03/14/91  JAS   ORD-0001  ORIGINAL ROUTINE - 31-MULTIPLIER *
002800*                              ROLLING DIGEST OVER CHAR TABLE.  *
002900*    07/02/91  JAS   ORD-0014  WIDENED CHAR TABLE TO INCLUDE    *
003000*                              LOWER CASE LETTERS.              *
003100*    11/19/93  DPS   ORD-0088  FIXED TABLE SEARCH NOT STOPPING  *
003200*                              ON FIRST MATCH (DUP DIGESTS).    *
003300*    02/08/96  DPS   ORD-0131  ADDED ON SIZE ERROR PROTECTION   *
003400*                              AROUND THE ROLLING COMPUTE.      *
003500*    09/30/98  RHB   ORD-0177  Y2K REVIEW - NO DATE FIELDS IN   *
003600*                              THIS MODULE, NO CHANGE REQUIRED. *
003700*    04/05/01  RHB   ORD-0203  DIGEST WIDTH CONFIRMED AT 16     *
003800*                              BYTES FOR THE REHOSTED USER FILE.*
003900****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     CLASS HASH-ALPHA-CHARS IS 'A' THRU 'Z' 'a' THRU 'z'
004600     UPSI-0 ON STATUS IS ORDHASH-TRACE-ON
004700            OFF STATUS IS ORDHASH-TRACE-OFF.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005100 01  WS-HASH-WORK-AREA.
005200     05  WS-HASH-ACCUM               PIC S9(16)     COMP.
005300     05  WS-CHAR-IX                  PIC S9(04)     COMP.
005400     05  WS-TABLE-IX                 PIC S9(04)     COMP.
005500     05  WS-CHAR-CODE                PIC S9(04)     COMP.
005600     05  WS-CURRENT-CHAR             PIC X(01).
005700*
005800 01  WS-CHAR-SET-AREA.
005900     05  FILLER                      PIC X(26) VALUE
006000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006100     05  FILLER                      PIC X(26) VALUE
006200         'abcdefghijklmnopqrstuvwxyz'.
006300     05  FILLER                      PIC X(10) VALUE
006400         '0123456789'.
006500     05  FILLER                      PIC X(01) VALUE SPACE.
006600 01  WS-CHAR-SET-NUM REDEFINES WS-CHAR-SET-AREA.
006700     05  WS-CHAR-SET-TABLE           PIC X(01) OCCURS 63 TIMES.
006800*
006900 01  WS-HASH-DISPLAY-AREA.
007000     05  WS-HASH-DISPLAY             PIC 9(16).
007100 01  WS-HASH-ALT-VIEW REDEFINES WS-HASH-DISPLAY-AREA.
007200     05  WS-HASH-HI                  PIC 9(08).
007300     05  WS-HASH-LO                  PIC 9(08).
007400*
007500 LINKAGE SECTION.
007600 01  LK-HASH-PARMS.
007700     05  LK-PASSWORD-IN              PIC X(20).
007800     05  LK-HASH-OUT                 PIC X(16).
007900 01  LK-HASH-BYTES REDEFINES LK-HASH-PARMS
008000                                     PIC X(36).
008100*
008200****************************************************************
008300 PROCEDURE DIVISION USING LK-HASH-PARMS.
008400****************************************************************
008500*
008600 000-MAIN.
008700     MOVE ZERO TO WS-HASH-ACCUM.
008800     PERFORM 200-SCAN-ONE-CHAR THRU 200-EXIT
008900             VARYING WS-CHAR-IX FROM 1 BY 1
009000             UNTIL WS-CHAR-IX > 20.
009100     PERFORM 800-FORMAT-DIGEST THRU 800-EXIT.
009200     GOBACK.
009300*
009400 200-SCAN-ONE-CHAR.
009500     MOVE LK-PASSWORD-IN(WS-CHAR-IX:1) TO WS-CURRENT-CHAR.
009600     IF WS-CURRENT-CHAR = SPACE
009700         GO TO 200-EXIT
009800     END-IF.
009900     MOVE ZERO TO WS-CHAR-CODE.
010000     PERFORM 300-FIND-CHAR-CODE THRU 300-EXIT
010100             VARYING WS-TABLE-IX FROM 1 BY 1
010200             UNTIL WS-TABLE-IX > 63 OR WS-CHAR-CODE NOT = ZERO.
010300     COMPUTE WS-HASH-ACCUM =
010400             (WS-HASH-ACCUM * 31) + WS-CHAR-CODE + WS-CHAR-IX
010500         ON SIZE ERROR
010600             CONTINUE
010700     END-COMPUTE.
010800 200-EXIT.
010900     EXIT.
011000*
011100 300-FIND-CHAR-CODE.
011200     IF WS-CHAR-SET-TABLE(WS-TABLE-IX) = WS-CURRENT-CHAR
011300         MOVE WS-TABLE-IX TO WS-CHAR-CODE
011400     END-IF.
011500 300-EXIT.
011600     EXIT.
011700*
011800 800-FORMAT-DIGEST.
011900     MOVE WS-HASH-ACCUM TO WS-HASH-DISPLAY.
012000     MOVE WS-HASH-DISPLAY TO LK-HASH-OUT.
012100 800-EXIT.
012200     EXIT.
