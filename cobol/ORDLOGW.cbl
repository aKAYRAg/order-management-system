000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND MERCANTILE DP     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDLOGW.
000700 AUTHOR.        J A SAYLES.
000800 INSTALLATION.  SYSTEMS GROUP - ORDER PROCESSING.
000900 DATE-WRITTEN.  03/18/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    PROGRAM:  ORDLOGW                                          *
001400*                                                                *
001500*    APPENDS ONE AUDIT LOG ENTRY TO THE LOGS FILE.  CALLED BY   *
001600*    ORDENTR, ORDSETL, ORDBATCH AND ORDPRDM EVERY TIME ONE OF   *
001700*    THOSE JOBS NEEDS TO RECORD WHAT IT DID.  THE CALLER OWNS   *
001800*    THE RUNNING NEXT-LOG-ID COUNTER (SEE LK-LW-NEXT-ID) AND    *
001900*    PASSES IT IN EACH TIME - THIS MODULE OPENS LOGS EXTEND,    *
002000*    WRITES ONE RECORD, AND CLOSES IT AGAIN BEFORE RETURNING,   *
002100*    SO THE HOST PROGRAM NEVER HAS TO OWN THE LOGS FD ITSELF.   *
002200****************************************************************
002300*    AMENDMENT HISTORY                                           *
002400*                                                                *
002500*    DATE      INIT  TICKET    DESCRIPTION                      *
002600*    --------  ----  --------  ------------------------------- *
002700*    03/18/91  JAS   ORD-0002  ORIGINAL ROUTINE.                *
002800*    08/30/92  JAS   ORD-0041  ADDED LOG-CUST-TYPE AND          *
002900*                              LOG-PRODUCT TO THE PARM LIST.    *
003000*    06/14/95  DPS   ORD-0109  SYSTEM-LEVEL ENTRIES NOW PASS    *
003100*                              ZERO IN LK-LW-CUST-ID, NOT A     *
003200*                              BLANK - CALLERS UPDATED TO MATCH.*
003300*    09/30/98  RHB   ORD-0178  Y2K REVIEW - LOG-TIME STAMPED    *
003400*                              FROM CURRENT-TIMESTAMP-19, A     *
003500*                              4-DIGIT YEAR.  NO CHANGE HERE.   *
003600*    02/11/02  TLS   ORD-0219  FILE-STATUS 35 (FILE NOT FOUND)  *
003700*                              ON FIRST-EVER RUN NOW OPENS      *
003800*                              LOGS OUTPUT INSTEAD OF ABENDING. *
003900****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS ORDLOGW-TRACE-ON
004700            OFF STATUS IS ORDLOGW-TRACE-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LOG-FILE ASSIGN TO LOGS
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-LOGS-STATUS.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  LOG-FILE.
005600 COPY WLOGCPY.
005700*
005800 WORKING-STORAGE SECTION.
005900 COPY WCOMCPY.
006000*
006100 LINKAGE SECTION.
006200 01  LK-LOGW-PARMS.
006300     05  LK-LW-NEXT-ID               PIC 9(07).
006400     05  LK-LW-CUST-ID               PIC 9(05).
006500     05  LK-LW-LOG-TYPE              PIC X(15).
006600     05  LK-LW-CUST-TYPE             PIC X(10).
006700     05  LK-LW-PRODUCT               PIC X(20).
006800     05  LK-LW-QTY                   PIC 9(05).
006900     05  LK-LW-MESSAGE               PIC X(80).
007000 01  LK-LOGW-ALT-VIEW REDEFINES LK-LOGW-PARMS.
007100     05  FILLER                      PIC X(07).
007200     05  LK-LW-KEY-PART              PIC X(15).
007300     05  FILLER                      PIC X(125).
007400*
007500****************************************************************
007600 PROCEDURE DIVISION USING LK-LOGW-PARMS.
007700****************************************************************
007800*
007900 000-MAIN.
008000     PERFORM 700-OPEN-FOR-APPEND THRU 700-EXIT.
008100     PERFORM 100-BUILD-LOG-RECORD THRU 100-EXIT.
008200     WRITE LOG-RECORD.
008300     PERFORM 900-CLOSE-LOGS THRU 900-EXIT.
008400     GOBACK.
008500*
008600 100-BUILD-LOG-RECORD.
008700     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
008800     ACCEPT CURRENT-TIME-HHMMSSHS FROM TIME.
008900     ADD 1 TO LK-LW-NEXT-ID.
009000     INITIALIZE LOG-RECORD.
009100     MOVE LK-LW-NEXT-ID      TO LOG-ID.
009200     MOVE LK-LW-CUST-ID      TO LOG-CUST-ID.
009300     MOVE LK-LW-LOG-TYPE     TO LOG-TYPE.
009400     MOVE LK-LW-CUST-TYPE    TO LOG-CUST-TYPE.
009500     MOVE LK-LW-PRODUCT      TO LOG-PRODUCT.
009600     MOVE LK-LW-QTY          TO LOG-QTY.
009700     MOVE LK-LW-MESSAGE      TO LOG-MESSAGE.
009800     MOVE CURRENT-CCYY       TO CTS-CCYY.
009900     MOVE CURRENT-MM         TO CTS-MM.
010000     MOVE CURRENT-DD         TO CTS-DD.
010100     MOVE CURRENT-HH         TO CTS-HH.
010200     MOVE CURRENT-MI         TO CTS-MI.
010300     MOVE CURRENT-SS         TO CTS-SS.
010400     MOVE CURRENT-TIMESTAMP-19 TO LOG-TIME.
010500 100-EXIT.
010600     EXIT.
010700*
010800 700-OPEN-FOR-APPEND.
010900     OPEN EXTEND LOG-FILE.
011000     IF WS-LOGS-STATUS = '35'
011100         OPEN OUTPUT LOG-FILE
011200     END-IF.
011300 700-EXIT.
011400     EXIT.
011500*
011600 900-CLOSE-LOGS.
011700     CLOSE LOG-FILE.
011800 900-EXIT.
011900     EXIT.
