000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND MERCANTILE DP     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDBATCH.
000700 AUTHOR.        R H BRANDT.
000800 INSTALLATION.  SYSTEMS GROUP - ORDER PROCESSING.
000900 DATE-WRITTEN.  08/22/94.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    PROGRAM:  ORDBATCH                                         *
001400*                                                                *
001500*    NIGHTLY DISPATCH RUN.  LOADS EVERY PENDING ORDER, PUTS     *
001600*    PREMIUM CUSTOMERS AHEAD OF STANDARD AND, WITHIN A CLASS,   *
001700*    THE LONGEST-WAITING ORDER FIRST (HAND-ROLLED INSERTION     *
001800*    SORT ON AN INDEX ARRAY, SAME SHAPE AS THE DESK'S ADSORT    *
001900*    ROUTINE), THEN SETTLES EACH ONE IN THAT SEQUENCE.  THE     *
002000*    SETTLEMENT STEPS ARE THE SAME CHECKS ORDSETL RUNS FOR A    *
002100*    SINGLE ORDER, REPEATED HERE IN-LINE SINCE THIS JOB WORKS   *
002200*    OFF ITS OWN IN-MEMORY ORDER TABLE RATHER THAN ORDSETL'S    *
002300*    CARD-DRIVEN OLD-MASTER/NEW-MASTER PASS.  PRIORITY SCORE    *
002400*    (ORDPRI) IS FOR THE LOG LINE ONLY - IT DOES NOT DRIVE      *
002500*    DISPATCH SEQUENCE.                                          *
002600****************************************************************
002700*    AMENDMENT HISTORY                                           *
002800*                                                                *
002900*    DATE      INIT  TICKET    DESCRIPTION                      *
003000*    --------  ----  --------  ------------------------------- *
003100*    08/22/94  RHB   ORD-0112  ORIGINAL ROUTINE.                *
003200*    09/30/98  RHB   ORD-0185  Y2K REVIEW - WAIT TIME FROM       *
003300*                              ORDWAIT'S JULIAN DAY FORMULA.     *
003400*    02/18/00  RHB   ORD-0192  GUARD CHECK ADDED TO MATCH THE   *
003500*                              SAME FIX MADE IN ORDSETL.         *
003600****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS ORDBATCH-TRACE-ON
004400            OFF STATUS IS ORDBATCH-TRACE-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PRODUCT-FILE ASSIGN TO PRODUCTS
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-PRODUCTS-STATUS.
005000     SELECT PRODUCT-FILE-OUT ASSIGN TO PRODOUT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-PRODOUT-STATUS.
005300     SELECT CUSTOMER-FILE ASSIGN TO CUSTOMERS
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-CUSTOMERS-STATUS.
005600     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTOUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-CUSTOUT-STATUS.
005900     SELECT ORDER-FILE ASSIGN TO ORDERS
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-ORDERS-STATUS.
006200     SELECT ORDER-FILE-OUT ASSIGN TO ORDROUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-ORDROUT-STATUS.
006500     SELECT LOG-FILE ASSIGN TO LOGS
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-LOGS-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PRODUCT-FILE.
007100 COPY WPRDCPY.
007200 FD  PRODUCT-FILE-OUT.
007300 01  PRODUCT-OUT-RECORD               PIC X(51).
007400 FD  CUSTOMER-FILE.
007500 COPY WCUSCPY.
007600 FD  CUSTOMER-FILE-OUT.
007700 01  CUSTOMER-OUT-RECORD              PIC X(83).
007800 FD  ORDER-FILE.
007900 COPY WORDCPY.
008000 FD  ORDER-FILE-OUT.
008100 01  ORDER-OUT-RECORD                 PIC X(55).
008200 FD  LOG-FILE.
008300 COPY WLOGCPY.
008400*
008500 WORKING-STORAGE SECTION.
008600 COPY WCOMCPY.
008700*
008800 01  WS-PRODOUT-STATUS                PIC X(02).
008900 01  WS-CUSTOUT-STATUS                PIC X(02).
009000 01  WS-ORDROUT-STATUS                PIC X(02).
009100*
009200 77  WS-PRODUCT-COUNT                PIC S9(04)     COMP VALUE 0.
009300 77  WS-CUSTOMER-COUNT               PIC S9(04)     COMP VALUE 0.
009400 77  WS-ORDER-COUNT                  PIC S9(04)     COMP VALUE 0.
009500 77  WS-PENDING-COUNT                PIC S9(04)     COMP VALUE 0.
009600 77  WS-SUCCESS-COUNT                PIC S9(04)     COMP VALUE 0.
009700 77  WS-FAILED-COUNT                 PIC S9(04)     COMP VALUE 0.
009800 77  WS-LOOKUP-CUST-ID               PIC 9(05)      VALUE 0.
009900 77  WS-LOOKUP-PROD-ID               PIC 9(05)      VALUE 0.
010000 77  WS-INSERT-VALUE                 PIC S9(04)     COMP VALUE 0.
010100 77  WS-INSERT-POS                   PIC S9(04)     COMP VALUE 0.
010200*
010300 01  WS-PRODUCT-TABLE.
010400     05  WS-PT-ENTRY OCCURS 10 TIMES INDEXED BY WS-PROD-IX.
010500         10  WS-PT-PROD-ID            PIC 9(05).
010600         10  WS-PT-NAME               PIC X(20).
010700         10  WS-PT-STOCK              PIC S9(07).
010800         10  WS-PT-PRICE              PIC S9(07)V99.
010900         10  WS-PT-VERSION            PIC 9(05).
011000*
011100 01  WS-CUSTOMER-TABLE.
011200     05  WS-CT-ENTRY OCCURS 20 TIMES INDEXED BY WS-CUST-IX.
011300         10  WS-CT-CUST-ID            PIC 9(05).
011400         10  WS-CT-NAME               PIC X(20).
011500         10  WS-CT-BUDGET             PIC S9(07)V99.
011600         10  WS-CT-TYPE               PIC X(10).
011700         10  WS-CT-TOTAL-SPENT        PIC S9(07)V99.
011800         10  WS-CT-USER-NAME          PIC X(20).
011900*
012000 01  WS-ORDER-TABLE.
012100     05  WS-OT-ENTRY OCCURS 50 TIMES
012200             INDEXED BY WS-ORD-IX WS-CAND-IX WS-NEW-IX.
012300         10  WS-OT-ORD-ID             PIC 9(07).
012400         10  WS-OT-CUST-ID            PIC 9(05).
012500         10  WS-OT-PROD-ID            PIC 9(05).
012600         10  WS-OT-QTY                PIC 9(05).
012700         10  WS-OT-TIME               PIC X(19).
012800         10  WS-OT-STATUS             PIC X(10).
012900             88  WS-OT-IS-PENDING     VALUE 'PENDING   '.
013000             88  WS-OT-IS-PROCESSED   VALUE 'PROCESSED '.
013100             88  WS-OT-IS-FAILED      VALUE 'FAILED    '.
013200         10  WS-OT-WAIT-SECS          PIC S9(07).
013300         10  WS-OT-TYPE-RANK          PIC S9(01).
013400*
013500 01  WS-SORT-TABLE.
013600     05  WS-SORT-ORDER-IX  PIC S9(04) COMP
013700             OCCURS 50 TIMES INDEXED BY WS-SORT-IX.
013800*
013900 01  WS-SHIFT-SWITCH                 PIC X(01).
014000     88  WS-KEEP-SHIFTING             VALUE 'Y'.
014100     88  WS-STOP-SHIFTING             VALUE 'N'.
014200*
014300 01  WS-FOUND-SWITCH                 PIC X(01).
014400     88  WS-PRODUCT-FOUND             VALUE 'Y'.
014500     88  WS-PRODUCT-NOT-FOUND          VALUE 'N'.
014600 01  WS-CUST-FOUND-SWITCH             PIC X(01).
014700     88  WS-CUSTOMER-FOUND            VALUE 'Y'.
014800     88  WS-CUSTOMER-NOT-FOUND         VALUE 'N'.
014900*
015000 01  WS-SETTLE-RESULT-AREA.
015100     05  WS-SETTLE-RESULT            PIC X(01).
015200         88  WS-SETTLE-OK             VALUE 'Y'.
015300         88  WS-SETTLE-FAILED          VALUE 'N'.
015400 01  WS-SETTLE-RESULT-ALT REDEFINES WS-SETTLE-RESULT-AREA.
015500     05  WS-SETTLE-RESULT-X           PIC X(01).
015600*
015700 01  WS-LOGW-PARMS.
015800     05  WS-LW-NEXT-ID                PIC 9(07).
015900     05  WS-LW-CUST-ID                PIC 9(05).
016000     05  WS-LW-LOG-TYPE               PIC X(15).
016100     05  WS-LW-CUST-TYPE              PIC X(10).
016200     05  WS-LW-PRODUCT                PIC X(20).
016300     05  WS-LW-QTY                    PIC 9(05).
016400     05  WS-LW-MESSAGE                PIC X(80).
016500*
016600 77  WS-LAST-LOG-ID                  PIC 9(07)      VALUE 0.
016700 77  WS-MAX-LOG-ID                   PIC 9(07)      VALUE 0.
016800*
016900 01  WS-WAIT-PARMS.
017000     05  WS-WT-ORD-TIME               PIC X(19).
017100     05  WS-WT-WAIT-SECS              PIC S9(07).
017200*
017300 01  WS-PRIORITY-PARMS.
017400     05  WS-PRI-CUST-TYPE             PIC X(10).
017500     05  WS-PRI-ORD-TIME              PIC X(19).
017600     05  WS-PRI-QTY                   PIC 9(05).
017700     05  WS-PRI-SCORE                 PIC S9(05)V99.
017800*
017900 77  WS-TYPE-MULT-TEXT                PIC X(03)      VALUE SPACE.
018000 77  WS-SCORE-EDIT                    PIC ZZ9.99.
018100 77  WS-WAIT-EDIT                     PIC ZZZZZZ9.
018200 77  WS-TOTAL-EDIT                    PIC ZZZZ9.
018300 77  WS-SUCCESS-EDIT                  PIC ZZZZ9.
018400 77  WS-FAILED-EDIT                   PIC ZZZZ9.
018500*
018600****************************************************************
018700 PROCEDURE DIVISION.
018800****************************************************************
018900*
019000 000-MAIN.
019100     PERFORM 100-LOAD-PRODUCTS THRU 100-EXIT.
019200     PERFORM 150-LOAD-CUSTOMERS THRU 150-EXIT.
019300     PERFORM 190-FIND-NEXT-LOG-ID THRU 190-EXIT.
019400     PERFORM 200-LOAD-ORDERS THRU 200-EXIT.
019500     PERFORM 250-SORT-PENDING THRU 250-EXIT.
019600     PERFORM 300-SETTLE-LOOP THRU 300-EXIT
019700         VARYING WS-SORT-IX FROM 1 BY 1
019800         UNTIL WS-SORT-IX > WS-PENDING-COUNT.
019900     PERFORM 500-REWRITE-ORDERS THRU 500-EXIT.
020000     PERFORM 600-REWRITE-PRODUCTS THRU 600-EXIT.
020100     PERFORM 650-REWRITE-CUSTOMERS THRU 650-EXIT.
020200     IF WS-PENDING-COUNT > 0
020300         PERFORM 700-WRITE-BATCH-SUMMARY THRU 700-EXIT
020400     END-IF.
020500     DISPLAY 'ORDBATCH - ORDERS EXAMINED - ' WS-PENDING-COUNT.
020600     DISPLAY 'ORDBATCH - SUCCESS COUNT - ' WS-SUCCESS-COUNT.
020700     DISPLAY 'ORDBATCH - FAILED COUNT - ' WS-FAILED-COUNT.
020800     STOP RUN.
020900*
021000 100-LOAD-PRODUCTS.
021100     OPEN INPUT PRODUCT-FILE.
021200     PERFORM 110-READ-ONE-PRODUCT THRU 110-EXIT
021300         UNTIL WS-PRODUCTS-EOF.
021400     CLOSE PRODUCT-FILE.
021500 100-EXIT.
021600     EXIT.
021700*
021800 110-READ-ONE-PRODUCT.
021900     READ PRODUCT-FILE
022000         AT END
022100             CONTINUE
022200         NOT AT END
022300             ADD 1 TO WS-PRODUCT-COUNT
022400             SET WS-PROD-IX TO WS-PRODUCT-COUNT
022500             MOVE PROD-ID      TO WS-PT-PROD-ID(WS-PROD-IX)
022600             MOVE PROD-NAME    TO WS-PT-NAME(WS-PROD-IX)
022700             MOVE PROD-STOCK   TO WS-PT-STOCK(WS-PROD-IX)
022800             MOVE PROD-PRICE   TO WS-PT-PRICE(WS-PROD-IX)
022900             MOVE PROD-VERSION TO WS-PT-VERSION(WS-PROD-IX)
023000     END-READ.
023100 110-EXIT.
023200     EXIT.
023300*
023400 150-LOAD-CUSTOMERS.
023500     OPEN INPUT CUSTOMER-FILE.
023600     PERFORM 160-READ-ONE-CUSTOMER THRU 160-EXIT
023700         UNTIL WS-CUSTOMERS-EOF.
023800     CLOSE CUSTOMER-FILE.
023900 150-EXIT.
024000     EXIT.
024100*
024200 160-READ-ONE-CUSTOMER.
024300     READ CUSTOMER-FILE
024400         AT END
024500             CONTINUE
024600         NOT AT END
024700             ADD 1 TO WS-CUSTOMER-COUNT
024800             SET WS-CUST-IX TO WS-CUSTOMER-COUNT
024900             MOVE CUST-ID          TO WS-CT-CUST-ID(WS-CUST-IX)
025000             MOVE CUST-NAME        TO WS-CT-NAME(WS-CUST-IX)
025100             MOVE CUST-BUDGET      TO WS-CT-BUDGET(WS-CUST-IX)
025200             MOVE CUST-TYPE        TO WS-CT-TYPE(WS-CUST-IX)
025300             MOVE CUST-USER-NAME   TO WS-CT-USER-NAME(WS-CUST-IX)
025400             MOVE CUST-TOTAL-SPENT
025500                 TO WS-CT-TOTAL-SPENT(WS-CUST-IX)
025600     END-READ.
025700 160-EXIT.
025800     EXIT.
025900*
026000 190-FIND-NEXT-LOG-ID.
026100     OPEN INPUT LOG-FILE.
026200     PERFORM 195-SCAN-ONE-LOG THRU 195-EXIT
026300         UNTIL WS-LOGS-EOF.
026400     CLOSE LOG-FILE.
026500     MOVE WS-MAX-LOG-ID TO WS-LAST-LOG-ID.
026600 190-EXIT.
026700     EXIT.
026800*
026900 195-SCAN-ONE-LOG.
027000     READ LOG-FILE
027100         AT END
027200             CONTINUE
027300         NOT AT END
027400             IF LOG-ID > WS-MAX-LOG-ID
027500                 MOVE LOG-ID TO WS-MAX-LOG-ID
027600             END-IF
027700     END-READ.
027800 195-EXIT.
027900     EXIT.
028000*
028100 200-LOAD-ORDERS.
028200     OPEN INPUT ORDER-FILE.
028300     PERFORM 210-READ-ONE-ORDER THRU 210-EXIT
028400         UNTIL WS-ORDERS-EOF.
028500     CLOSE ORDER-FILE.
028600 200-EXIT.
028700     EXIT.
028800*
028900 210-READ-ONE-ORDER.
029000     READ ORDER-FILE
029100         AT END
029200             CONTINUE
029300         NOT AT END
029400             ADD 1 TO WS-ORDER-COUNT
029500             SET WS-ORD-IX TO WS-ORDER-COUNT
029600             MOVE ORD-ID      TO WS-OT-ORD-ID(WS-ORD-IX)
029700             MOVE ORD-CUST-ID TO WS-OT-CUST-ID(WS-ORD-IX)
029800             MOVE ORD-PROD-ID TO WS-OT-PROD-ID(WS-ORD-IX)
029900             MOVE ORD-QTY     TO WS-OT-QTY(WS-ORD-IX)
030000             MOVE ORD-TIME    TO WS-OT-TIME(WS-ORD-IX)
030100             MOVE ORD-STATUS  TO WS-OT-STATUS(WS-ORD-IX)
030200             IF ORD-IS-PENDING
030300                 PERFORM 220-INDEX-PENDING THRU 220-EXIT
030400             END-IF
030500     END-READ.
030600 210-EXIT.
030700     EXIT.
030800*
030900 220-INDEX-PENDING.
031000     ADD 1 TO WS-PENDING-COUNT.
031100     SET WS-SORT-IX TO WS-PENDING-COUNT.
031200     SET WS-SORT-ORDER-IX(WS-SORT-IX) TO WS-ORD-IX.
031300     MOVE WS-OT-TIME(WS-ORD-IX) TO WS-WT-ORD-TIME.
031400     CALL 'ORDWAIT' USING WS-WAIT-PARMS.
031500     MOVE WS-WT-WAIT-SECS TO WS-OT-WAIT-SECS(WS-ORD-IX).
031600     MOVE WS-OT-CUST-ID(WS-ORD-IX) TO WS-LOOKUP-CUST-ID.
031700     PERFORM 340-FIND-CUSTOMER THRU 340-EXIT.
031800     IF WS-CUSTOMER-FOUND
031900        AND WS-CT-TYPE(WS-CUST-IX) = 'PREMIUM   '
032000         MOVE 1 TO WS-OT-TYPE-RANK(WS-ORD-IX)
032100     ELSE
032200         MOVE 2 TO WS-OT-TYPE-RANK(WS-ORD-IX)
032300     END-IF.
032400 220-EXIT.
032500     EXIT.
032600*
032700 250-SORT-PENDING.
032800     IF WS-PENDING-COUNT > 1
032900         PERFORM 260-INSERTION-SORT THRU 260-EXIT
033000             VARYING WS-SORT-IX FROM 2 BY 1
033100             UNTIL WS-SORT-IX > WS-PENDING-COUNT
033200     END-IF.
033300 250-EXIT.
033400     EXIT.
033500*
033600 260-INSERTION-SORT.
033700     SET WS-NEW-IX TO WS-SORT-ORDER-IX(WS-SORT-IX).
033800     SET WS-INSERT-VALUE TO WS-NEW-IX.
033900     COMPUTE WS-INSERT-POS = WS-SORT-IX - 1.
034000     SET WS-KEEP-SHIFTING TO TRUE.
034100     PERFORM 270-SHIFT-ONE THRU 270-EXIT
034200         UNTIL WS-INSERT-POS = 0 OR WS-STOP-SHIFTING.
034300     COMPUTE WS-INSERT-POS = WS-INSERT-POS + 1.
034400     MOVE WS-INSERT-VALUE TO WS-SORT-ORDER-IX(WS-INSERT-POS).
034500 260-EXIT.
034600     EXIT.
034700*
034800 270-SHIFT-ONE.
034900     SET WS-CAND-IX TO WS-SORT-ORDER-IX(WS-INSERT-POS).
035000     SET WS-NEW-IX  TO WS-INSERT-VALUE.
035100     IF WS-OT-TYPE-RANK(WS-CAND-IX) > WS-OT-TYPE-RANK(WS-NEW-IX)
035200         GO TO 270-DO-SHIFT
035300     END-IF.
035400     IF WS-OT-TYPE-RANK(WS-CAND-IX) = WS-OT-TYPE-RANK(WS-NEW-IX)
035500        AND WS-OT-WAIT-SECS(WS-CAND-IX)
035600                < WS-OT-WAIT-SECS(WS-NEW-IX)
035700         GO TO 270-DO-SHIFT
035800     END-IF.
035900     SET WS-STOP-SHIFTING TO TRUE.
036000     GO TO 270-EXIT.
036100 270-DO-SHIFT.
036200     MOVE WS-SORT-ORDER-IX(WS-INSERT-POS)
036300         TO WS-SORT-ORDER-IX(WS-INSERT-POS + 1).
036400     COMPUTE WS-INSERT-POS = WS-INSERT-POS - 1.
036500 270-EXIT.
036600     EXIT.
036700*
036800 300-SETTLE-LOOP.
036900     SET WS-ORD-IX TO WS-SORT-ORDER-IX(WS-SORT-IX).
037000     SET WS-SETTLE-FAILED TO TRUE.
037100     MOVE WS-OT-PROD-ID(WS-ORD-IX) TO WS-LOOKUP-PROD-ID.
037200     PERFORM 320-FIND-PRODUCT THRU 320-EXIT.
037300     MOVE WS-OT-CUST-ID(WS-ORD-IX) TO WS-LOOKUP-CUST-ID.
037400     PERFORM 340-FIND-CUSTOMER THRU 340-EXIT.
037500     IF WS-PRODUCT-NOT-FOUND OR WS-CUSTOMER-NOT-FOUND
037600         SET WS-OT-IS-FAILED(WS-ORD-IX) TO TRUE
037700         ADD 1 TO WS-FAILED-COUNT
037800         GO TO 300-EXIT
037900     END-IF.
038000     IF WS-PT-STOCK(WS-PROD-IX) < WS-OT-QTY(WS-ORD-IX)
038100         SET WS-OT-IS-FAILED(WS-ORD-IX) TO TRUE
038200         PERFORM 370-WRITE-ERROR-LOG THRU 370-EXIT
038300         ADD 1 TO WS-FAILED-COUNT
038400         GO TO 300-EXIT
038500     END-IF.
038600     COMPUTE TOTAL-COST ROUNDED =
038700             WS-PT-PRICE(WS-PROD-IX) * WS-OT-QTY(WS-ORD-IX).
038800     IF WS-CT-BUDGET(WS-CUST-IX) < TOTAL-COST
038900         SET WS-OT-IS-FAILED(WS-ORD-IX) TO TRUE
039000         PERFORM 380-WRITE-BUDGET-ERROR THRU 380-EXIT
039100         ADD 1 TO WS-FAILED-COUNT
039200         GO TO 300-EXIT
039300     END-IF.
039400     IF (WS-PT-STOCK(WS-PROD-IX) - WS-OT-QTY(WS-ORD-IX)) < 0
039500        OR (WS-CT-BUDGET(WS-CUST-IX) - TOTAL-COST) < 0
039600         SET WS-OT-IS-FAILED(WS-ORD-IX) TO TRUE
039700         ADD 1 TO WS-FAILED-COUNT
039800         GO TO 300-EXIT
039900     END-IF.
040000     SUBTRACT WS-OT-QTY(WS-ORD-IX) FROM WS-PT-STOCK(WS-PROD-IX).
040100     ADD 1 TO WS-PT-VERSION(WS-PROD-IX).
040200     SUBTRACT TOTAL-COST FROM WS-CT-BUDGET(WS-CUST-IX).
040300     ADD TOTAL-COST TO WS-CT-TOTAL-SPENT(WS-CUST-IX).
040400     SET WS-OT-IS-PROCESSED(WS-ORD-IX) TO TRUE.
040500     SET WS-SETTLE-OK TO TRUE.
040600     ADD 1 TO WS-SUCCESS-COUNT.
040700     PERFORM 390-WRITE-PRIORITY-LOG THRU 390-EXIT.
040800 300-EXIT.
040900     EXIT.
041000*
041100 320-FIND-PRODUCT.
041200     SET WS-PRODUCT-NOT-FOUND TO TRUE.
041300     SET WS-PROD-IX TO 1.
041400     PERFORM 330-COMPARE-ONE-PRODUCT THRU 330-EXIT
041500         VARYING WS-PROD-IX FROM 1 BY 1
041600         UNTIL WS-PROD-IX > WS-PRODUCT-COUNT
041700            OR WS-PRODUCT-FOUND.
041800 320-EXIT.
041900     EXIT.
042000*
042100 330-COMPARE-ONE-PRODUCT.
042200     IF WS-PT-PROD-ID(WS-PROD-IX) = WS-LOOKUP-PROD-ID
042300         SET WS-PRODUCT-FOUND TO TRUE
042400     END-IF.
042500 330-EXIT.
042600     EXIT.
042700*
042800 340-FIND-CUSTOMER.
042900     SET WS-CUSTOMER-NOT-FOUND TO TRUE.
043000     SET WS-CUST-IX TO 1.
043100     PERFORM 350-COMPARE-ONE-CUSTOMER THRU 350-EXIT
043200         VARYING WS-CUST-IX FROM 1 BY 1
043300         UNTIL WS-CUST-IX > WS-CUSTOMER-COUNT
043400            OR WS-CUSTOMER-FOUND.
043500 340-EXIT.
043600     EXIT.
043700*
043800 350-COMPARE-ONE-CUSTOMER.
043900     IF WS-CT-CUST-ID(WS-CUST-IX) = WS-LOOKUP-CUST-ID
044000         SET WS-CUSTOMER-FOUND TO TRUE
044100     END-IF.
044200 350-EXIT.
044300     EXIT.
044400*
044500 370-WRITE-ERROR-LOG.
044600     STRING 'Order ' DELIMITED BY SIZE
044700            WS-OT-ORD-ID(WS-ORD-IX) DELIMITED BY SIZE
044800            ' failed: Insufficient stock' DELIMITED BY SIZE
044900         INTO WS-LW-MESSAGE.
045000     PERFORM 395-CALL-LOGW THRU 395-EXIT.
045100 370-EXIT.
045200     EXIT.
045300*
045400 380-WRITE-BUDGET-ERROR.
045500     STRING 'Order ' DELIMITED BY SIZE
045600            WS-OT-ORD-ID(WS-ORD-IX) DELIMITED BY SIZE
045700            ' failed: Insufficient budget' DELIMITED BY SIZE
045800         INTO WS-LW-MESSAGE.
045900     PERFORM 395-CALL-LOGW THRU 395-EXIT.
046000 380-EXIT.
046100     EXIT.
046200*
046300 390-WRITE-PRIORITY-LOG.
046400     MOVE WS-CT-TYPE(WS-CUST-IX)  TO WS-PRI-CUST-TYPE.
046500     MOVE WS-OT-TIME(WS-ORD-IX)   TO WS-PRI-ORD-TIME.
046600     MOVE WS-OT-QTY(WS-ORD-IX)    TO WS-PRI-QTY.
046700     CALL 'ORDPRI' USING WS-PRIORITY-PARMS.
046800     MOVE WS-OT-TIME(WS-ORD-IX)   TO WS-WT-ORD-TIME.
046900     CALL 'ORDWAIT' USING WS-WAIT-PARMS.
047000     IF WS-CT-TYPE(WS-CUST-IX) = 'PREMIUM   '
047100         MOVE '2.0' TO WS-TYPE-MULT-TEXT
047200     ELSE
047300         MOVE '1.0' TO WS-TYPE-MULT-TEXT
047400     END-IF.
047500     MOVE WS-PRI-SCORE     TO WS-SCORE-EDIT.
047600     MOVE WS-WT-WAIT-SECS  TO WS-WAIT-EDIT.
047700     STRING 'Order ' DELIMITED BY SIZE
047800            WS-OT-ORD-ID(WS-ORD-IX) DELIMITED BY SIZE
047900            ' processed | Priority: ' DELIMITED BY SIZE
048000            WS-SCORE-EDIT DELIMITED BY SIZE
048100            ' | Wait: ' DELIMITED BY SIZE
048200            WS-WAIT-EDIT DELIMITED BY SIZE
048300            's | Multiplier: ' DELIMITED BY SIZE
048400            WS-TYPE-MULT-TEXT DELIMITED BY SIZE
048500            'x' DELIMITED BY SIZE
048600         INTO WS-LW-MESSAGE.
048700     PERFORM 395-CALL-LOGW THRU 395-EXIT.
048800 390-EXIT.
048900     EXIT.
049000*
049100 395-CALL-LOGW.
049200     MOVE WS-LAST-LOG-ID           TO WS-LW-NEXT-ID.
049300     MOVE WS-OT-CUST-ID(WS-ORD-IX) TO WS-LW-CUST-ID.
049400     IF WS-SETTLE-OK
049500         MOVE 'ORDER PROCESSED'    TO WS-LW-LOG-TYPE
049600     ELSE
049700         MOVE 'ERROR          '    TO WS-LW-LOG-TYPE
049800     END-IF.
049900     MOVE WS-CT-TYPE(WS-CUST-IX)   TO WS-LW-CUST-TYPE.
050000     MOVE WS-PT-NAME(WS-PROD-IX)   TO WS-LW-PRODUCT.
050100     MOVE WS-OT-QTY(WS-ORD-IX)     TO WS-LW-QTY.
050200     CALL 'ORDLOGW' USING WS-LOGW-PARMS.
050300     MOVE WS-LW-NEXT-ID TO WS-LAST-LOG-ID.
050400 395-EXIT.
050500     EXIT.
050600*
050700 500-REWRITE-ORDERS.
050800     OPEN OUTPUT ORDER-FILE-OUT.
050900     PERFORM 510-WRITE-ONE-ORDER THRU 510-EXIT
051000         VARYING WS-ORD-IX FROM 1 BY 1
051100         UNTIL WS-ORD-IX > WS-ORDER-COUNT.
051200     CLOSE ORDER-FILE-OUT.
051300 500-EXIT.
051400     EXIT.
051500*
051600 510-WRITE-ONE-ORDER.
051700     INITIALIZE ORDER-RECORD.
051800     MOVE WS-OT-ORD-ID(WS-ORD-IX)    TO ORD-ID.
051900     MOVE WS-OT-CUST-ID(WS-ORD-IX)   TO ORD-CUST-ID.
052000     MOVE WS-OT-PROD-ID(WS-ORD-IX)   TO ORD-PROD-ID.
052100     MOVE WS-OT-QTY(WS-ORD-IX)       TO ORD-QTY.
052200     MOVE WS-OT-TIME(WS-ORD-IX)      TO ORD-TIME.
052300     MOVE WS-OT-STATUS(WS-ORD-IX)    TO ORD-STATUS.
052400     WRITE ORDER-OUT-RECORD FROM ORDER-RECORD.
052500 510-EXIT.
052600     EXIT.
052700*
052800 600-REWRITE-PRODUCTS.
052900     OPEN OUTPUT PRODUCT-FILE-OUT.
053000     PERFORM 610-WRITE-ONE-PRODUCT THRU 610-EXIT
053100         VARYING WS-PROD-IX FROM 1 BY 1
053200         UNTIL WS-PROD-IX > WS-PRODUCT-COUNT.
053300     CLOSE PRODUCT-FILE-OUT.
053400 600-EXIT.
053500     EXIT.
053600*
053700 610-WRITE-ONE-PRODUCT.
053800     INITIALIZE PRODUCT-RECORD.
053900     MOVE WS-PT-PROD-ID(WS-PROD-IX)    TO PROD-ID.
054000     MOVE WS-PT-NAME(WS-PROD-IX)       TO PROD-NAME.
054100     MOVE WS-PT-STOCK(WS-PROD-IX)      TO PROD-STOCK.
054200     MOVE WS-PT-PRICE(WS-PROD-IX)      TO PROD-PRICE.
054300     MOVE WS-PT-VERSION(WS-PROD-IX)    TO PROD-VERSION.
054400     WRITE PRODUCT-OUT-RECORD FROM PRODUCT-RECORD.
054500 610-EXIT.
054600     EXIT.
054700*
054800 650-REWRITE-CUSTOMERS.
054900     OPEN OUTPUT CUSTOMER-FILE-OUT.
055000     PERFORM 660-WRITE-ONE-CUSTOMER THRU 660-EXIT
055100         VARYING WS-CUST-IX FROM 1 BY 1
055200         UNTIL WS-CUST-IX > WS-CUSTOMER-COUNT.
055300     CLOSE CUSTOMER-FILE-OUT.
055400 650-EXIT.
055500     EXIT.
055600*
055700 660-WRITE-ONE-CUSTOMER.
055800     INITIALIZE CUSTOMER-RECORD.
055900     MOVE WS-CT-CUST-ID(WS-CUST-IX)       TO CUST-ID.
056000     MOVE WS-CT-NAME(WS-CUST-IX)          TO CUST-NAME.
056100     MOVE WS-CT-BUDGET(WS-CUST-IX)        TO CUST-BUDGET.
056200     MOVE WS-CT-TYPE(WS-CUST-IX)          TO CUST-TYPE.
056300     MOVE WS-CT-USER-NAME(WS-CUST-IX)     TO CUST-USER-NAME.
056400     MOVE WS-CT-TOTAL-SPENT(WS-CUST-IX)   TO CUST-TOTAL-SPENT.
056500     WRITE CUSTOMER-OUT-RECORD FROM CUSTOMER-RECORD.
056600 660-EXIT.
056700     EXIT.
056800*
056900 700-WRITE-BATCH-SUMMARY.
057000     MOVE WS-LAST-LOG-ID       TO WS-LW-NEXT-ID.
057100     MOVE ZERO                TO WS-LW-CUST-ID.
057200     MOVE 'SYSTEM         '   TO WS-LW-LOG-TYPE.
057300     MOVE SPACE                TO WS-LW-CUST-TYPE.
057400     MOVE SPACE                TO WS-LW-PRODUCT.
057500     MOVE ZERO                TO WS-LW-QTY.
057600     MOVE WS-PENDING-COUNT TO WS-TOTAL-EDIT.
057700     MOVE WS-SUCCESS-COUNT TO WS-SUCCESS-EDIT.
057800     MOVE WS-FAILED-COUNT  TO WS-FAILED-EDIT.
057900     STRING 'Batch processing completed | Total: '
058000                DELIMITED BY SIZE
058100            WS-TOTAL-EDIT DELIMITED BY SIZE
058200            ' | Success: ' DELIMITED BY SIZE
058300            WS-SUCCESS-EDIT DELIMITED BY SIZE
058400            ' | Failed: ' DELIMITED BY SIZE
058500            WS-FAILED-EDIT DELIMITED BY SIZE
058600            ' | Order: Premium first, then by wait time'
058700                DELIMITED BY SIZE
058800         INTO WS-LW-MESSAGE.
058900     CALL 'ORDLOGW' USING WS-LOGW-PARMS.
059000     MOVE WS-LW-NEXT-ID TO WS-LAST-LOG-ID.
059100 700-EXIT.
059200     EXIT.
