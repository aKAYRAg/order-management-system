000100****************************************************************
000200* WCOMCPY - SHOP-COMMON WORKING STORAGE FOR THE ORDER SYSTEM    *
000300*           SYSTEM TIMESTAMP, DERIVED AMOUNTS, FILE STATUSES.  *
000400*   91-03  RHB  ORIGINAL LAYOUT                                 *
000500*   98-11  RHB  SWITCHED TO 4-DIGIT YEAR AHEAD OF Y2K CUTOVER   *
000600****************************************************************
000700 01  SYSTEM-DATE-AND-TIME.
000800     05  CURRENT-DATE-CCYYMMDD.
000900         10  CURRENT-CCYY            PIC 9(04).
001000         10  CURRENT-MM              PIC 9(02).
001100         10  CURRENT-DD              PIC 9(02).
001200     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-CCYYMMDD
001300                                     PIC 9(08).
001400     05  CURRENT-TIME-HHMMSSHS.
001500         10  CURRENT-HH              PIC 9(02).
001600         10  CURRENT-MI              PIC 9(02).
001700         10  CURRENT-SS              PIC 9(02).
001800         10  CURRENT-HS              PIC 9(02).
001900     05  CURRENT-TIME-NUM REDEFINES CURRENT-TIME-HHMMSSHS
002000                                     PIC 9(08).
002100     05  CURRENT-TIMESTAMP-19.
002200         10  CTS-CCYY                PIC 9(04).
002300         10  FILLER                  PIC X VALUE '-'.
002400         10  CTS-MM                  PIC 9(02).
002500         10  FILLER                  PIC X VALUE '-'.
002600         10  CTS-DD                  PIC 9(02).
002700         10  FILLER                  PIC X VALUE SPACE.
002800         10  CTS-HH                  PIC 9(02).
002900         10  FILLER                  PIC X VALUE ':'.
003000         10  CTS-MI                  PIC 9(02).
003100         10  FILLER                  PIC X VALUE ':'.
003200         10  CTS-SS                  PIC 9(02).
003300*
003400 01  WS-DERIVED-FIELDS.
003500     05  WAIT-TIME-SECS              PIC S9(07)     COMP-3.
003600     05  TOTAL-COST                  PIC S9(09)V99.
003700     05  PRIORITY-SCORE              PIC S9(05)V99.
003800*
003900 01  WS-COMMON-FILE-STATUS.
004000     05  WS-USERS-STATUS             PIC X(02).
004100         88  WS-USERS-OK             VALUE '00'.
004200         88  WS-USERS-EOF            VALUE '10'.
004300     05  WS-CUSTOMERS-STATUS         PIC X(02).
004400         88  WS-CUSTOMERS-OK         VALUE '00'.
004500         88  WS-CUSTOMERS-EOF        VALUE '10'.
004600     05  WS-PRODUCTS-STATUS          PIC X(02).
004700         88  WS-PRODUCTS-OK          VALUE '00'.
004800         88  WS-PRODUCTS-EOF         VALUE '10'.
004900     05  WS-ORDERS-STATUS            PIC X(02).
005000         88  WS-ORDERS-OK            VALUE '00'.
005100         88  WS-ORDERS-EOF           VALUE '10'.
005200     05  WS-LOGS-STATUS              PIC X(02).
005300         88  WS-LOGS-OK              VALUE '00'.
005400         88  WS-LOGS-EOF             VALUE '10'.
005500     05  WS-REPORT-STATUS            PIC X(02).
005600         88  WS-REPORT-OK            VALUE '00'.
