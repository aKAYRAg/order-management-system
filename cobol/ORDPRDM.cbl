000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND MERCANTILE DP     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDPRDM.
000700 AUTHOR.        R H BRANDT.
000800 INSTALLATION.  SYSTEMS GROUP - ORDER PROCESSING.
000900 DATE-WRITTEN.  02/06/95.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    PROGRAM:  ORDPRDM                                          *
001400*                                                                *
001500*    CATALOG MAINTENANCE RUN.  READS ONE PRDTRAN-FILE CARD PER  *
001600*    REQUEST - ADD, UPDATE-STOCK, UPDATE-PRICE OR DELETE - AND  *
001700*    APPLIES IT AGAINST THE PRODUCT MASTER HELD IN A WORKING-   *
001800*    STORAGE TABLE.  SHAPE OF THE RUN (OPEN-ALL-AT-ONCE, A      *
001900*    SINGLE-PASS TRANSACTION LOOP, A TOTALS REPORT AT THE END)  *
002000*    FOLLOWS THE DESK'S OLD CUSTOMER-CRUNCH JOB.  ADD ALWAYS    *
002100*    TAKES THE NEXT ID PAST THE HIGHEST ONE ON FILE; UPDATE AND *
002200*    DELETE REQUIRE THE ID TO ALREADY BE ON FILE.               *
002300****************************************************************
002400*    AMENDMENT HISTORY                                           *
002500*                                                                *
002600*    DATE      INIT  TICKET    DESCRIPTION                      *
002700*    --------  ----  --------  ------------------------------- *
002800*    02/06/95  RHB   ORD-0130  ORIGINAL ROUTINE.                *
002900*    09/30/98  RHB   ORD-0186  Y2K REVIEW - NO DATE FIELDS ON   *
003000*                              THIS RUN, NO CHANGES REQUIRED.    *
003100*    03/14/01  RHB   ORD-0199  DELETE NOW COMPACTS THE TABLE SO *
003200*                              A LATER ADD DOES NOT SEE A GAP.  *
003300****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS ORDPRDM-TRACE-ON
004100            OFF STATUS IS ORDPRDM-TRACE-OFF.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PRODUCT-FILE ASSIGN TO PRODUCTS
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-PRODUCTS-STATUS.
004700     SELECT PRODUCT-FILE-OUT ASSIGN TO PRODOUT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-PRODOUT-STATUS.
005000     SELECT PRDTRAN-FILE ASSIGN TO PRDTRAN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-PRDTRAN-STATUS.
005300     SELECT REPORT-FILE ASSIGN TO PRDRPT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-REPORT-STATUS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  PRODUCT-FILE.
005900 COPY WPRDCPY.
006000 FD  PRODUCT-FILE-OUT.
006100 01  PRODUCT-OUT-RECORD               PIC X(51).
006200 FD  PRDTRAN-FILE.
006300 COPY WPTRCPY.
006400 FD  REPORT-FILE.
006500 01  REPORT-RECORD                    PIC X(132).
006600*
006700 WORKING-STORAGE SECTION.
006800 COPY WCOMCPY.
006900*
007000 01  WS-PRODOUT-STATUS                PIC X(02).
007100 01  WS-PRDTRAN-STATUS                PIC X(02).
007200*
007300 01  WS-PRDTRAN-EOF-SWITCH            PIC X(01).
007400     88  WS-PRDTRAN-EOF               VALUE 'Y'.
007500     88  WS-PRDTRAN-NOT-EOF           VALUE 'N'.
007600*
007700 01  WS-FOUND-SWITCH                  PIC X(01).
007800     88  WS-PRODUCT-FOUND             VALUE 'Y'.
007900     88  WS-PRODUCT-NOT-FOUND         VALUE 'N'.
008000*
008100 01  WS-VALID-SWITCH-AREA.
008200     05  WS-VALID-SWITCH              PIC X(01).
008300         88  WS-TRAN-IS-VALID          VALUE 'Y'.
008400         88  WS-TRAN-IS-INVALID        VALUE 'N'.
008500*
008600 01  WS-VALID-SWITCH-ALT REDEFINES WS-VALID-SWITCH-AREA.
008700     05  WS-VALID-SWITCH-X            PIC X(01).
008800*
008900 01  WS-PRODUCT-TABLE.
009000     05  WS-PT-ENTRY OCCURS 20 TIMES
009100             INDEXED BY WS-PROD-IX WS-NEW-IX.
009200         10  WS-PT-PROD-ID            PIC 9(05).
009300         10  WS-PT-NAME               PIC X(20).
009400         10  WS-PT-STOCK               PIC S9(07).
009500         10  WS-PT-PRICE               PIC S9(07)V99.
009600         10  WS-PT-VERSION            PIC 9(05).
009700*
009800 01  WS-TABLE-CONTROL.
009900     05  WS-PT-COUNT                 PIC S9(04) COMP VALUE +0.
010000     05  WS-MAX-PROD-ID               PIC 9(05) VALUE 0.
010100     05  WS-DELETE-FROM-IX            PIC S9(04) COMP VALUE +0.
010200*
010300 01  REPORT-TOTALS.
010400     05  NUM-ADD-REQUESTS            PIC S9(05) COMP-3 VALUE +0.
010500     05  NUM-ADD-PROCESSED           PIC S9(05) COMP-3 VALUE +0.
010600     05  NUM-STOCK-REQUESTS          PIC S9(05) COMP-3 VALUE +0.
010700     05  NUM-STOCK-PROCESSED         PIC S9(05) COMP-3 VALUE +0.
010800     05  NUM-PRICE-REQUESTS          PIC S9(05) COMP-3 VALUE +0.
010900     05  NUM-PRICE-PROCESSED         PIC S9(05) COMP-3 VALUE +0.
011000     05  NUM-DELETE-REQUESTS         PIC S9(05) COMP-3 VALUE +0.
011100     05  NUM-DELETE-PROCESSED        PIC S9(05) COMP-3 VALUE +0.
011200*
011300 01  RPT-HEADER1.
011400     05  FILLER                     PIC X(40)
011500               VALUE 'PRODUCT MAINTENANCE REPORT         DATE:'.
011600     05  RPT-MM                     PIC 99.
011700     05  FILLER                     PIC X VALUE '/'.
011800     05  RPT-DD                     PIC 99.
011900     05  FILLER                     PIC X VALUE '/'.
012000     05  RPT-CCYY                   PIC 9(04).
012100     05  FILLER                     PIC X(20)
012200                    VALUE ' (mm/dd/ccyy)  TIME: '.
012300     05  RPT-HH                     PIC 99.
012400     05  FILLER                     PIC X VALUE ':'.
012500     05  RPT-MI                     PIC 99.
012600     05  FILLER                     PIC X VALUE ':'.
012700     05  RPT-SS                     PIC 99.
012800     05  FILLER                     PIC X(15) VALUE SPACES.
012900*
013000 01  RPT-STATS-HDR1.
013100     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.
013200     05  FILLER PIC X(106) VALUE SPACES.
013300*
013400 01  RPT-STATS-HDR2.
013500     05  FILLER PIC X(26) VALUE 'Request          Number of'.
013600     05  FILLER PIC X(28) VALUE '        Number        Number'.
013700     05  FILLER PIC X(78) VALUE SPACES.
013800*
013900 01  RPT-STATS-HDR3.
014000     05  FILLER PIC X(26) VALUE 'Type          Requested   '.
014100     05  FILLER PIC X(28) VALUE '     Processed      In Error'.
014200     05  FILLER PIC X(78) VALUE SPACES.
014300*
014400 01  RPT-STATS-HDR4.
014500     05  FILLER PIC X(26) VALUE '-----------   ------------'.
014600     05  FILLER PIC X(28) VALUE '   -----------   -----------'.
014700     05  FILLER PIC X(78) VALUE SPACES.
014800*
014900 01  RPT-STATS-DETAIL.
015000     05  RPT-REQ-TYPE                PIC X(10).
015100     05  FILLER                     PIC X(04) VALUE SPACES.
015200     05  RPT-NUM-REQ                 PIC ZZZ,ZZ9.
015300     05  FILLER                     PIC X(06) VALUE SPACES.
015400     05  RPT-NUM-PROC                PIC ZZZ,ZZ9.
015500     05  FILLER                     PIC X(06) VALUE SPACES.
015600     05  RPT-NUM-ERR                 PIC ZZZ,ZZ9.
015700     05  FILLER                     PIC X(73) VALUE SPACES.
015800*
015900 01  WS-ERR-COUNT                    PIC S9(04) COMP.
016000*
016100****************************************************************
016200 PROCEDURE DIVISION.
016300****************************************************************
016400*
016500 000-MAIN.
016600     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
016700     ACCEPT CURRENT-TIME-HHMMSSHS FROM TIME.
016800     PERFORM 700-OPEN-FILES THRU 700-EXIT.
016900     PERFORM 800-INIT-REPORT THRU 800-EXIT.
017000     PERFORM 100-LOAD-PRODUCTS THRU 100-EXIT.
017100     PERFORM 200-READ-ONE-TRAN THRU 200-EXIT.
017200     PERFORM 250-PROCESS-ONE-TRAN THRU 250-EXIT
017300         UNTIL WS-PRDTRAN-EOF.
017400     PERFORM 600-REWRITE-PRODUCTS THRU 600-EXIT.
017500     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.
017600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
017700     GOBACK.
017800*
017900 100-LOAD-PRODUCTS.
018000     MOVE 0 TO WS-PT-COUNT.
018100     MOVE 0 TO WS-MAX-PROD-ID.
018200     SET WS-PROD-IX TO 1.
018300     PERFORM 110-READ-ONE-PRODUCT THRU 110-EXIT
018400         UNTIL WS-PRODUCTS-EOF.
018500 100-EXIT.
018600     EXIT.
018700*
018800 110-READ-ONE-PRODUCT.
018900     READ PRODUCT-FILE
019000         AT END
019100             SET WS-PRODUCTS-EOF TO TRUE
019200             GO TO 110-EXIT
019300     END-READ.
019400     ADD 1 TO WS-PT-COUNT.
019500     MOVE PROD-ID      TO WS-PT-PROD-ID(WS-PROD-IX).
019600     MOVE PROD-NAME    TO WS-PT-NAME(WS-PROD-IX).
019700     MOVE PROD-STOCK   TO WS-PT-STOCK(WS-PROD-IX).
019800     MOVE PROD-PRICE   TO WS-PT-PRICE(WS-PROD-IX).
019900     MOVE PROD-VERSION TO WS-PT-VERSION(WS-PROD-IX).
020000     IF PROD-ID > WS-MAX-PROD-ID
020100         MOVE PROD-ID TO WS-MAX-PROD-ID
020200     END-IF.
020300     SET WS-PROD-IX UP BY 1.
020400 110-EXIT.
020500     EXIT.
020600*
020700 200-READ-ONE-TRAN.
020800     READ PRDTRAN-FILE
020900         AT END
021000             SET WS-PRDTRAN-EOF TO TRUE
021100     END-READ.
021200 200-EXIT.
021300     EXIT.
021400*
021500 250-PROCESS-ONE-TRAN.
021600     EVALUATE TRUE
021700         WHEN PRDTRAN-IS-ADD
021800             ADD 1 TO NUM-ADD-REQUESTS
021900             PERFORM 300-VALIDATE-ADD THRU 300-EXIT
022000             IF WS-TRAN-IS-VALID
022100                 PERFORM 310-APPLY-ADD THRU 310-EXIT
022200                 ADD 1 TO NUM-ADD-PROCESSED
022300             END-IF
022400         WHEN PRDTRAN-IS-UPD-STOCK
022500             ADD 1 TO NUM-STOCK-REQUESTS
022600             PERFORM 320-VALIDATE-UPD-STOCK THRU 320-EXIT
022700             IF WS-TRAN-IS-VALID
022800                 PERFORM 330-APPLY-UPD-STOCK THRU 330-EXIT
022900                 ADD 1 TO NUM-STOCK-PROCESSED
023000             END-IF
023100         WHEN PRDTRAN-IS-UPD-PRICE
023200             ADD 1 TO NUM-PRICE-REQUESTS
023300             PERFORM 340-VALIDATE-UPD-PRICE THRU 340-EXIT
023400             IF WS-TRAN-IS-VALID
023500                 PERFORM 350-APPLY-UPD-PRICE THRU 350-EXIT
023600                 ADD 1 TO NUM-PRICE-PROCESSED
023700             END-IF
023800         WHEN PRDTRAN-IS-DELETE
023900             ADD 1 TO NUM-DELETE-REQUESTS
024000             PERFORM 360-VALIDATE-DELETE THRU 360-EXIT
024100             IF WS-TRAN-IS-VALID
024200                 PERFORM 370-APPLY-DELETE THRU 370-EXIT
024300                 ADD 1 TO NUM-DELETE-PROCESSED
024400             END-IF
024500         WHEN OTHER
024600             DISPLAY 'ORDPRDM - UNKNOWN TRAN CODE: ' PRDTRAN-CODE
024700     END-EVALUATE.
024800     PERFORM 200-READ-ONE-TRAN THRU 200-EXIT.
024900 250-EXIT.
025000     EXIT.
025100*
025200 300-VALIDATE-ADD.
025300     SET WS-TRAN-IS-VALID TO TRUE.
025400     IF PRDTRAN-NAME = SPACES
025500         SET WS-TRAN-IS-INVALID TO TRUE
025600         DISPLAY 'ORDPRDM - ADD REJECTED, NAME IS BLANK'
025700         GO TO 300-EXIT
025800     END-IF.
025900     IF PRDTRAN-STOCK < 0
026000         SET WS-TRAN-IS-INVALID TO TRUE
026100         DISPLAY 'ORDPRDM - ADD REJECTED, STOCK BELOW ZERO'
026200         GO TO 300-EXIT
026300     END-IF.
026400     IF PRDTRAN-PRICE < 0
026500         SET WS-TRAN-IS-INVALID TO TRUE
026600         DISPLAY 'ORDPRDM - ADD REJECTED, PRICE BELOW ZERO'
026700         GO TO 300-EXIT
026800     END-IF.
026900     IF WS-PT-COUNT NOT < 20
027000         SET WS-TRAN-IS-INVALID TO TRUE
027100         DISPLAY 'ORDPRDM - ADD REJECTED, CATALOG TABLE FULL'
027200     END-IF.
027300 300-EXIT.
027400     EXIT.
027500*
027600 310-APPLY-ADD.
027700     ADD 1 TO WS-PT-COUNT.
027800     ADD 1 TO WS-MAX-PROD-ID.
027900     SET WS-NEW-IX TO WS-PT-COUNT.
028000     MOVE WS-MAX-PROD-ID   TO WS-PT-PROD-ID(WS-NEW-IX).
028100     MOVE PRDTRAN-NAME     TO WS-PT-NAME(WS-NEW-IX).
028200     MOVE PRDTRAN-STOCK    TO WS-PT-STOCK(WS-NEW-IX).
028300     MOVE PRDTRAN-PRICE    TO WS-PT-PRICE(WS-NEW-IX).
028400     MOVE 1                TO WS-PT-VERSION(WS-NEW-IX).
028500 310-EXIT.
028600     EXIT.
028700*
028800 320-VALIDATE-UPD-STOCK.
028900     SET WS-TRAN-IS-VALID TO TRUE.
029000     PERFORM 400-FIND-PRODUCT THRU 400-EXIT.
029100     IF WS-PRODUCT-NOT-FOUND
029200         SET WS-TRAN-IS-INVALID TO TRUE
029300         DISPLAY 'ORDPRDM - UPDATE-STOCK REJECTED, ID NOT FOUND'
029400         GO TO 320-EXIT
029500     END-IF.
029600     IF PRDTRAN-STOCK < 0
029700         SET WS-TRAN-IS-INVALID TO TRUE
029800         DISPLAY 'ORDPRDM - UPDATE-STOCK REJECTED, STOCK BAD'
029900     END-IF.
030000 320-EXIT.
030100     EXIT.
030200*
030300 330-APPLY-UPD-STOCK.
030400     MOVE PRDTRAN-STOCK TO WS-PT-STOCK(WS-PROD-IX).
030500     ADD 1 TO WS-PT-VERSION(WS-PROD-IX).
030600 330-EXIT.
030700     EXIT.
030800*
030900 340-VALIDATE-UPD-PRICE.
031000     SET WS-TRAN-IS-VALID TO TRUE.
031100     PERFORM 400-FIND-PRODUCT THRU 400-EXIT.
031200     IF WS-PRODUCT-NOT-FOUND
031300         SET WS-TRAN-IS-INVALID TO TRUE
031400         DISPLAY 'ORDPRDM - UPDATE-PRICE REJECTED, ID NOT FOUND'
031500         GO TO 340-EXIT
031600     END-IF.
031700     IF PRDTRAN-PRICE < 0
031800         SET WS-TRAN-IS-INVALID TO TRUE
031900         DISPLAY 'ORDPRDM - UPDATE-PRICE REJECTED, PRICE BAD'
032000     END-IF.
032100 340-EXIT.
032200     EXIT.
032300*
032400 350-APPLY-UPD-PRICE.
032500     MOVE PRDTRAN-PRICE TO WS-PT-PRICE(WS-PROD-IX).
032600     ADD 1 TO WS-PT-VERSION(WS-PROD-IX).
032700 350-EXIT.
032800     EXIT.
032900*
033000 360-VALIDATE-DELETE.
033100     SET WS-TRAN-IS-VALID TO TRUE.
033200     PERFORM 400-FIND-PRODUCT THRU 400-EXIT.
033300     IF WS-PRODUCT-NOT-FOUND
033400         SET WS-TRAN-IS-INVALID TO TRUE
033500         DISPLAY 'ORDPRDM - DELETE REJECTED, ID NOT FOUND'
033600     END-IF.
033700 360-EXIT.
033800     EXIT.
033900*
034000 370-APPLY-DELETE.
034100     SET WS-DELETE-FROM-IX TO WS-PROD-IX.
034200     SET WS-NEW-IX TO WS-PROD-IX.
034300     SET WS-NEW-IX UP BY 1.
034400     PERFORM 380-SHIFT-ONE-DOWN THRU 380-EXIT
034500         UNTIL WS-NEW-IX > WS-PT-COUNT.
034600     SUBTRACT 1 FROM WS-PT-COUNT.
034700 370-EXIT.
034800     EXIT.
034900*
035000 380-SHIFT-ONE-DOWN.
035100     MOVE WS-PT-ENTRY(WS-NEW-IX)
035200             TO WS-PT-ENTRY(WS-DELETE-FROM-IX).
035300     ADD 1 TO WS-DELETE-FROM-IX.
035400     SET WS-NEW-IX UP BY 1.
035500 380-EXIT.
035600     EXIT.
035700*
035800 400-FIND-PRODUCT.
035900     SET WS-PRODUCT-NOT-FOUND TO TRUE.
036000     SET WS-PROD-IX TO 1.
036100     PERFORM 410-COMPARE-ONE-PRODUCT THRU 410-EXIT
036200         UNTIL WS-PRODUCT-FOUND OR WS-PROD-IX > WS-PT-COUNT.
036300 400-EXIT.
036400     EXIT.
036500*
036600 410-COMPARE-ONE-PRODUCT.
036700     IF WS-PT-PROD-ID(WS-PROD-IX) = PRDTRAN-PROD-ID
036800         SET WS-PRODUCT-FOUND TO TRUE
036900         GO TO 410-EXIT
037000     END-IF.
037100     SET WS-PROD-IX UP BY 1.
037200 410-EXIT.
037300     EXIT.
037400*
037500 600-REWRITE-PRODUCTS.
037600     SET WS-PROD-IX TO 1.
037700     PERFORM 610-WRITE-ONE-PRODUCT THRU 610-EXIT
037800         UNTIL WS-PROD-IX > WS-PT-COUNT.
037900 600-EXIT.
038000     EXIT.
038100*
038200 610-WRITE-ONE-PRODUCT.
038300     MOVE SPACES TO PRODUCT-OUT-RECORD.
038400     MOVE WS-PT-PROD-ID(WS-PROD-IX)   TO PROD-ID.
038500     MOVE WS-PT-NAME(WS-PROD-IX)      TO PROD-NAME.
038600     MOVE WS-PT-STOCK(WS-PROD-IX)     TO PROD-STOCK.
038700     MOVE WS-PT-PRICE(WS-PROD-IX)     TO PROD-PRICE.
038800     MOVE WS-PT-VERSION(WS-PROD-IX)   TO PROD-VERSION.
038900     WRITE PRODUCT-OUT-RECORD FROM PRODUCT-RECORD.
039000     SET WS-PROD-IX UP BY 1.
039100 610-EXIT.
039200     EXIT.
039300*
039400 700-OPEN-FILES.
039500     OPEN INPUT  PRODUCT-FILE
039600                 PRDTRAN-FILE
039700          OUTPUT PRODUCT-FILE-OUT
039800                 REPORT-FILE.
039900     IF WS-PRODUCTS-STATUS NOT = '00'
040000         DISPLAY 'ORDPRDM - ERROR OPENING PRODUCT FILE. RC: '
040100                 WS-PRODUCTS-STATUS
040200         DISPLAY 'ORDPRDM - TERMINATING DUE TO FILE ERROR'
040300         MOVE 16 TO RETURN-CODE
040400         SET WS-PRDTRAN-EOF TO TRUE
040500     END-IF.
040600     IF WS-PRDTRAN-STATUS NOT = '00'
040700         DISPLAY 'ORDPRDM - ERROR OPENING PRDTRAN FILE. RC: '
040800                 WS-PRDTRAN-STATUS
040900         DISPLAY 'ORDPRDM - TERMINATING DUE TO FILE ERROR'
041000         MOVE 16 TO RETURN-CODE
041100         SET WS-PRDTRAN-EOF TO TRUE
041200     END-IF.
041300     IF WS-PRODOUT-STATUS NOT = '00'
041400         DISPLAY 'ORDPRDM - ERROR OPENING PRODUCT OUT FILE. RC: '
041500                 WS-PRODOUT-STATUS
041600         DISPLAY 'ORDPRDM - TERMINATING DUE TO FILE ERROR'
041700         MOVE 16 TO RETURN-CODE
041800         SET WS-PRDTRAN-EOF TO TRUE
041900     END-IF.
042000     IF WS-REPORT-STATUS NOT = '00'
042100         DISPLAY 'ORDPRDM - ERROR OPENING REPORT FILE. RC: '
042200                 WS-REPORT-STATUS
042300         DISPLAY 'ORDPRDM - TERMINATING DUE TO FILE ERROR'
042400         MOVE 16 TO RETURN-CODE
042500         SET WS-PRDTRAN-EOF TO TRUE
042600     END-IF.
042700 700-EXIT.
042800     EXIT.
042900*
043000 790-CLOSE-FILES.
043100     CLOSE PRODUCT-FILE
043200           PRDTRAN-FILE
043300           PRODUCT-FILE-OUT
043400           REPORT-FILE.
043500 790-EXIT.
043600     EXIT.
043700*
043800 800-INIT-REPORT.
043900     MOVE CURRENT-MM   TO RPT-MM.
044000     MOVE CURRENT-DD   TO RPT-DD.
044100     MOVE CURRENT-CCYY TO RPT-CCYY.
044200     MOVE CURRENT-HH   TO RPT-HH.
044300     MOVE CURRENT-MI   TO RPT-MI.
044400     MOVE CURRENT-SS   TO RPT-SS.
044500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
044600 800-EXIT.
044700     EXIT.
044800*
044900 850-REPORT-TRAN-STATS.
045000     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
045100     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
045200     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
045300     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.
045400*
045500     MOVE 'ADD       ' TO RPT-REQ-TYPE.
045600     MOVE NUM-ADD-REQUESTS  TO RPT-NUM-REQ.
045700     MOVE NUM-ADD-PROCESSED TO RPT-NUM-PROC.
045800     COMPUTE WS-ERR-COUNT = NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.
045900     MOVE WS-ERR-COUNT TO RPT-NUM-ERR.
046000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
046100*
046200     MOVE 'UPD-STOCK ' TO RPT-REQ-TYPE.
046300     MOVE NUM-STOCK-REQUESTS  TO RPT-NUM-REQ.
046400     MOVE NUM-STOCK-PROCESSED TO RPT-NUM-PROC.
046500     COMPUTE WS-ERR-COUNT =
046600             NUM-STOCK-REQUESTS - NUM-STOCK-PROCESSED.
046700     MOVE WS-ERR-COUNT TO RPT-NUM-ERR.
046800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
046900*
047000     MOVE 'UPD-PRICE ' TO RPT-REQ-TYPE.
047100     MOVE NUM-PRICE-REQUESTS  TO RPT-NUM-REQ.
047200     MOVE NUM-PRICE-PROCESSED TO RPT-NUM-PROC.
047300     COMPUTE WS-ERR-COUNT =
047400             NUM-PRICE-REQUESTS - NUM-PRICE-PROCESSED.
047500     MOVE WS-ERR-COUNT TO RPT-NUM-ERR.
047600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
047700*
047800     MOVE 'DELETE    ' TO RPT-REQ-TYPE.
047900     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.
048000     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.
048100     COMPUTE WS-ERR-COUNT =
048200             NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.
048300     MOVE WS-ERR-COUNT TO RPT-NUM-ERR.
048400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
048500 850-EXIT.
048600     EXIT.
