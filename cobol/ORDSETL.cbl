000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND MERCANTILE DP     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDSETL.
000700 AUTHOR.        R H BRANDT.
000800 INSTALLATION.  SYSTEMS GROUP - ORDER PROCESSING.
000900 DATE-WRITTEN.  06/11/94.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    PROGRAM:  ORDSETL                                          *
001400*                                                                *
001500*    STANDALONE SETTLEMENT RUN FOR ONE ORDER.  THE ORD-ID TO    *
001600*    SETTLE COMES IN ON THE SETLCARD CONTROL FILE.  PRODUCTS    *
001700*    AND CUSTOMERS ARE LOADED INTO TABLES, THE ORDER FILE IS    *
001800*    COPIED THROUGH RECORD BY RECORD (OLD-MASTER/NEW-MASTER     *
001900*    STYLE, LIKE THE CUSTOMER FILE REWRITE IN THE DESK'S        *
002000*    TRANSACTION PROCESSOR) WITH THE TARGET RECORD RE-VALIDATED *
002100*    AND UPDATED IN PLACE, THEN THE PRODUCT AND CUSTOMER        *
002200*    TABLES ARE REWRITTEN ONCE AT THE END.  NO PARTIAL UPDATE   *
002300*    IS EVER WRITTEN - THE GUARD CHECKS RUN BEFORE ANY TABLE    *
002400*    ENTRY IS TOUCHED.                                           *
002500****************************************************************
002600*    AMENDMENT HISTORY                                           *
002700*                                                                *
002800*    DATE      INIT  TICKET    DESCRIPTION                      *
002900*    --------  ----  --------  ------------------------------- *
003000*    06/11/94  RHB   ORD-0105  ORIGINAL ROUTINE.                *
003100*    09/30/98  RHB   ORD-0184  Y2K REVIEW - TIMESTAMP FROM      *
003200*                              CURRENT-TIMESTAMP-19 THROUGHOUT. *
003300*    02/11/00  RHB   ORD-0191  GUARD CHECK ADDED SO STOCK AND   *
003400*                              BUDGET CAN NEVER GO NEGATIVE ON  *
003500*                              A RACE WITH A CONCURRENT ADD.     *
003600****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS ORDSETL-TRACE-ON
004400            OFF STATUS IS ORDSETL-TRACE-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SETL-CARD-FILE ASSIGN TO SETLCARD
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-SETLCARD-STATUS.
005000     SELECT PRODUCT-FILE ASSIGN TO PRODUCTS
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-PRODUCTS-STATUS.
005300     SELECT PRODUCT-FILE-OUT ASSIGN TO PRODOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-PRODOUT-STATUS.
005600     SELECT CUSTOMER-FILE ASSIGN TO CUSTOMERS
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-CUSTOMERS-STATUS.
005900     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTOUT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-CUSTOUT-STATUS.
006200     SELECT ORDER-FILE ASSIGN TO ORDERS
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-ORDERS-STATUS.
006500     SELECT ORDER-FILE-OUT ASSIGN TO ORDROUT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-ORDROUT-STATUS.
006800     SELECT LOG-FILE ASSIGN TO LOGS
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-LOGS-STATUS.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SETL-CARD-FILE.
007400 COPY WSETCPY.
007500 FD  PRODUCT-FILE.
007600 COPY WPRDCPY.
007700 FD  PRODUCT-FILE-OUT.
007800 01  PRODUCT-OUT-RECORD               PIC X(51).
007900 FD  CUSTOMER-FILE.
008000 COPY WCUSCPY.
008100 FD  CUSTOMER-FILE-OUT.
008200 01  CUSTOMER-OUT-RECORD              PIC X(83).
008300 FD  ORDER-FILE.
008400 COPY WORDCPY.
008500 FD  ORDER-FILE-OUT.
008600 01  ORDER-OUT-RECORD                 PIC X(55).
008700 FD  LOG-FILE.
008800 COPY WLOGCPY.
008900*
009000 WORKING-STORAGE SECTION.
009100 COPY WCOMCPY.
009200*
009300 01  WS-SETLCARD-STATUS              PIC X(02).
009400     88  WS-SETLCARD-OK               VALUE '00'.
009500     88  WS-SETLCARD-EOF               VALUE '10'.
009600 01  WS-PRODOUT-STATUS                PIC X(02).
009700 01  WS-CUSTOUT-STATUS                PIC X(02).
009800 01  WS-ORDROUT-STATUS                PIC X(02).
009900*
010000 77  WS-PRODUCT-COUNT                PIC S9(04)     COMP VALUE 0.
010100 77  WS-CUSTOMER-COUNT               PIC S9(04)     COMP VALUE 0.
010200 77  WS-TARGET-ORD-ID                PIC 9(07)      VALUE 0.
010300*
010400 01  WS-PRODUCT-TABLE.
010500     05  WS-PT-ENTRY OCCURS 10 TIMES INDEXED BY WS-PROD-IX.
010600         10  WS-PT-PROD-ID            PIC 9(05).
010700         10  WS-PT-NAME               PIC X(20).
010800         10  WS-PT-STOCK              PIC S9(07).
010900         10  WS-PT-PRICE              PIC S9(07)V99.
011000         10  WS-PT-VERSION             PIC 9(05).
011100*
011200 01  WS-CUSTOMER-TABLE.
011300     05  WS-CT-ENTRY OCCURS 20 TIMES INDEXED BY WS-CUST-IX.
011400         10  WS-CT-CUST-ID            PIC 9(05).
011500         10  WS-CT-NAME               PIC X(20).
011600         10  WS-CT-BUDGET             PIC S9(07)V99.
011700         10  WS-CT-TYPE               PIC X(10).
011800         10  WS-CT-TOTAL-SPENT         PIC S9(07)V99.
011900         10  WS-CT-USER-NAME           PIC X(20).
012000*
012100 01  WS-FOUND-SWITCH                 PIC X(01).
012200     88  WS-PRODUCT-FOUND             VALUE 'Y'.
012300     88  WS-PRODUCT-NOT-FOUND          VALUE 'N'.
012400 01  WS-CUST-FOUND-SWITCH             PIC X(01).
012500     88  WS-CUSTOMER-FOUND            VALUE 'Y'.
012600     88  WS-CUSTOMER-NOT-FOUND         VALUE 'N'.
012700 01  WS-ORDER-FOUND-SWITCH            PIC X(01).
012800     88  WS-ORDER-FOUND               VALUE 'Y'.
012900     88  WS-ORDER-NOT-FOUND            VALUE 'N'.
013000*
013100 01  WS-SETTLE-RESULT-AREA.
013200     05  WS-SETTLE-RESULT            PIC X(01).
013300         88  WS-SETTLE-OK             VALUE 'Y'.
013400         88  WS-SETTLE-FAILED          VALUE 'N'.
013500 01  WS-SETTLE-RESULT-ALT REDEFINES WS-SETTLE-RESULT-AREA.
013600     05  WS-SETTLE-RESULT-X           PIC X(01).
013700*
013800 01  WS-FAIL-REASON                  PIC X(40).
013900*
014000 01  WS-LOGW-PARMS.
014100     05  WS-LW-NEXT-ID                PIC 9(07).
014200     05  WS-LW-CUST-ID                PIC 9(05).
014300     05  WS-LW-LOG-TYPE               PIC X(15).
014400     05  WS-LW-CUST-TYPE              PIC X(10).
014500     05  WS-LW-PRODUCT                PIC X(20).
014600     05  WS-LW-QTY                    PIC 9(05).
014700     05  WS-LW-MESSAGE                PIC X(80).
014800*
014900 77  WS-LAST-LOG-ID                  PIC 9(07)      VALUE 0.
015000 77  WS-MAX-LOG-ID                   PIC 9(07)      VALUE 0.
015100*
015200****************************************************************
015300 PROCEDURE DIVISION.
015400****************************************************************
015500*
015600 000-MAIN.
015700     PERFORM 050-READ-CONTROL-CARD THRU 050-EXIT.
015800     PERFORM 100-LOAD-PRODUCTS THRU 100-EXIT.
015900     PERFORM 150-LOAD-CUSTOMERS THRU 150-EXIT.
016000     PERFORM 190-FIND-NEXT-LOG-ID THRU 190-EXIT.
016100     MOVE WS-MAX-LOG-ID TO WS-LAST-LOG-ID.
016200     PERFORM 200-COPY-AND-SETTLE-ORDERS THRU 200-EXIT.
016300     PERFORM 600-REWRITE-PRODUCTS THRU 600-EXIT.
016400     PERFORM 650-REWRITE-CUSTOMERS THRU 650-EXIT.
016500     IF WS-ORDER-NOT-FOUND
016600         DISPLAY 'ORDSETL - ORDER NOT FOUND - ' WS-TARGET-ORD-ID
016700     ELSE
016800         IF WS-SETTLE-OK
016900             DISPLAY 'ORDSETL - SETTLED - ' WS-TARGET-ORD-ID
017000         ELSE
017100             DISPLAY 'ORDSETL - FAILED - ' WS-FAIL-REASON
017200         END-IF
017300     END-IF.
017400     STOP RUN.
017500*
017600 050-READ-CONTROL-CARD.
017700     OPEN INPUT SETL-CARD-FILE.
017800     READ SETL-CARD-FILE
017900         AT END
018000             MOVE ZERO TO WS-TARGET-ORD-ID
018100         NOT AT END
018200             MOVE SETL-ORD-ID TO WS-TARGET-ORD-ID
018300     END-READ.
018400     CLOSE SETL-CARD-FILE.
018500 050-EXIT.
018600     EXIT.
018700*
018800 100-LOAD-PRODUCTS.
018900     OPEN INPUT PRODUCT-FILE.
019000     PERFORM 110-READ-ONE-PRODUCT THRU 110-EXIT
019100         UNTIL WS-PRODUCTS-EOF.
019200     CLOSE PRODUCT-FILE.
019300 100-EXIT.
019400     EXIT.
019500*
019600 110-READ-ONE-PRODUCT.
019700     READ PRODUCT-FILE
019800         AT END
019900             CONTINUE
020000         NOT AT END
020100             ADD 1 TO WS-PRODUCT-COUNT
020200             SET WS-PROD-IX TO WS-PRODUCT-COUNT
020300             MOVE PROD-ID      TO WS-PT-PROD-ID(WS-PROD-IX)
020400             MOVE PROD-NAME    TO WS-PT-NAME(WS-PROD-IX)
020500             MOVE PROD-STOCK   TO WS-PT-STOCK(WS-PROD-IX)
020600             MOVE PROD-PRICE   TO WS-PT-PRICE(WS-PROD-IX)
020700             MOVE PROD-VERSION TO WS-PT-VERSION(WS-PROD-IX)
020800     END-READ.
020900 110-EXIT.
021000     EXIT.
021100*
021200 150-LOAD-CUSTOMERS.
021300     OPEN INPUT CUSTOMER-FILE.
021400     PERFORM 160-READ-ONE-CUSTOMER THRU 160-EXIT
021500         UNTIL WS-CUSTOMERS-EOF.
021600     CLOSE CUSTOMER-FILE.
021700 150-EXIT.
021800     EXIT.
021900*
022000 160-READ-ONE-CUSTOMER.
022100     READ CUSTOMER-FILE
022200         AT END
022300             CONTINUE
022400         NOT AT END
022500             ADD 1 TO WS-CUSTOMER-COUNT
022600             SET WS-CUST-IX TO WS-CUSTOMER-COUNT
022700             MOVE CUST-ID          TO WS-CT-CUST-ID(WS-CUST-IX)
022800             MOVE CUST-NAME        TO WS-CT-NAME(WS-CUST-IX)
022900             MOVE CUST-BUDGET      TO WS-CT-BUDGET(WS-CUST-IX)
023000             MOVE CUST-TYPE        TO WS-CT-TYPE(WS-CUST-IX)
023100             MOVE CUST-USER-NAME   TO WS-CT-USER-NAME(WS-CUST-IX)
023200             MOVE CUST-TOTAL-SPENT
023300                 TO WS-CT-TOTAL-SPENT(WS-CUST-IX)
023400     END-READ.
023500 160-EXIT.
023600     EXIT.
023700*
023800 190-FIND-NEXT-LOG-ID.
023900     OPEN INPUT LOG-FILE.
024000     PERFORM 195-SCAN-ONE-LOG THRU 195-EXIT
024100         UNTIL WS-LOGS-EOF.
024200     CLOSE LOG-FILE.
024300 190-EXIT.
024400     EXIT.
024500*
024600 195-SCAN-ONE-LOG.
024700     READ LOG-FILE
024800         AT END
024900             CONTINUE
025000         NOT AT END
025100             IF LOG-ID > WS-MAX-LOG-ID
025200                 MOVE LOG-ID TO WS-MAX-LOG-ID
025300             END-IF
025400     END-READ.
025500 195-EXIT.
025600     EXIT.
025700*
025800 200-COPY-AND-SETTLE-ORDERS.
025900     SET WS-ORDER-NOT-FOUND TO TRUE.
026000     OPEN INPUT ORDER-FILE.
026100     OPEN OUTPUT ORDER-FILE-OUT.
026200     PERFORM 210-COPY-ONE-ORDER THRU 210-EXIT
026300         UNTIL WS-ORDERS-EOF.
026400     CLOSE ORDER-FILE.
026500     CLOSE ORDER-FILE-OUT.
026600 200-EXIT.
026700     EXIT.
026800*
026900 210-COPY-ONE-ORDER.
027000     READ ORDER-FILE
027100         AT END
027200             CONTINUE
027300         NOT AT END
027400             IF ORD-ID = WS-TARGET-ORD-ID
027500                 SET WS-ORDER-FOUND TO TRUE
027600                 PERFORM 300-SETTLE-ORDER THRU 300-EXIT
027700             END-IF
027800             WRITE ORDER-OUT-RECORD FROM ORDER-RECORD
027900     END-READ.
028000 210-EXIT.
028100     EXIT.
028200*
028300 300-SETTLE-ORDER.
028400     SET WS-SETTLE-FAILED TO TRUE.
028500     MOVE SPACE TO WS-FAIL-REASON.
028600     IF NOT ORD-IS-PENDING
028700         MOVE 'ORDER NOT PENDING' TO WS-FAIL-REASON
028800         GO TO 300-EXIT
028900     END-IF.
029000     PERFORM 320-FIND-PRODUCT THRU 320-EXIT.
029100     PERFORM 340-FIND-CUSTOMER THRU 340-EXIT.
029200     IF WS-PRODUCT-NOT-FOUND OR WS-CUSTOMER-NOT-FOUND
029300         MOVE 'PRODUCT OR CUSTOMER MISSING' TO WS-FAIL-REASON
029400         GO TO 300-EXIT
029500     END-IF.
029600     IF WS-PT-STOCK(WS-PROD-IX) < ORD-QTY
029700         MOVE 'INSUFFICIENT STOCK' TO WS-FAIL-REASON
029800         SET ORD-IS-FAILED TO TRUE
029900         PERFORM 370-WRITE-ERROR-LOG THRU 370-EXIT
030000         GO TO 300-EXIT
030100     END-IF.
030200     COMPUTE TOTAL-COST ROUNDED =
030300             WS-PT-PRICE(WS-PROD-IX) * ORD-QTY.
030400     IF WS-CT-BUDGET(WS-CUST-IX) < TOTAL-COST
030500         MOVE 'INSUFFICIENT BUDGET' TO WS-FAIL-REASON
030600         SET ORD-IS-FAILED TO TRUE
030700         PERFORM 380-WRITE-BUDGET-ERROR THRU 380-EXIT
030800         GO TO 300-EXIT
030900     END-IF.
031000     IF (WS-PT-STOCK(WS-PROD-IX) - ORD-QTY) < 0
031100        OR (WS-CT-BUDGET(WS-CUST-IX) - TOTAL-COST) < 0
031200         MOVE 'GUARD CHECK FAILED' TO WS-FAIL-REASON
031300         SET ORD-IS-FAILED TO TRUE
031400         GO TO 300-EXIT
031500     END-IF.
031600     SUBTRACT ORD-QTY FROM WS-PT-STOCK(WS-PROD-IX).
031700     ADD 1 TO WS-PT-VERSION(WS-PROD-IX).
031800     SUBTRACT TOTAL-COST FROM WS-CT-BUDGET(WS-CUST-IX).
031900     ADD TOTAL-COST TO WS-CT-TOTAL-SPENT(WS-CUST-IX).
032000     SET ORD-IS-PROCESSED TO TRUE.
032100     SET WS-SETTLE-OK TO TRUE.
032200     PERFORM 390-WRITE-SUCCESS-LOG THRU 390-EXIT.
032300 300-EXIT.
032400     EXIT.
032500*
032600 320-FIND-PRODUCT.
032700     SET WS-PRODUCT-NOT-FOUND TO TRUE.
032800     SET WS-PROD-IX TO 1.
032900     PERFORM 330-COMPARE-ONE-PRODUCT THRU 330-EXIT
033000         VARYING WS-PROD-IX FROM 1 BY 1
033100         UNTIL WS-PROD-IX > WS-PRODUCT-COUNT
033200            OR WS-PRODUCT-FOUND.
033300 320-EXIT.
033400     EXIT.
033500*
033600 330-COMPARE-ONE-PRODUCT.
033700     IF WS-PT-PROD-ID(WS-PROD-IX) = ORD-PROD-ID
033800         SET WS-PRODUCT-FOUND TO TRUE
033900     END-IF.
034000 330-EXIT.
034100     EXIT.
034200*
034300 340-FIND-CUSTOMER.
034400     SET WS-CUSTOMER-NOT-FOUND TO TRUE.
034500     SET WS-CUST-IX TO 1.
034600     PERFORM 350-COMPARE-ONE-CUSTOMER THRU 350-EXIT
034700         VARYING WS-CUST-IX FROM 1 BY 1
034800         UNTIL WS-CUST-IX > WS-CUSTOMER-COUNT
034900            OR WS-CUSTOMER-FOUND.
035000 340-EXIT.
035100     EXIT.
035200*
035300 350-COMPARE-ONE-CUSTOMER.
035400     IF WS-CT-CUST-ID(WS-CUST-IX) = ORD-CUST-ID
035500         SET WS-CUSTOMER-FOUND TO TRUE
035600     END-IF.
035700 350-EXIT.
035800     EXIT.
035900*
036000 370-WRITE-ERROR-LOG.
036100     STRING 'Order ' DELIMITED BY SIZE
036200            ORD-ID   DELIMITED BY SIZE
036300            ' failed: Insufficient stock' DELIMITED BY SIZE
036400         INTO WS-LW-MESSAGE.
036500     PERFORM 395-CALL-LOGW THRU 395-EXIT.
036600 370-EXIT.
036700     EXIT.
036800*
036900 380-WRITE-BUDGET-ERROR.
037000     STRING 'Order ' DELIMITED BY SIZE
037100            ORD-ID   DELIMITED BY SIZE
037200            ' failed: Insufficient budget' DELIMITED BY SIZE
037300         INTO WS-LW-MESSAGE.
037400     PERFORM 395-CALL-LOGW THRU 395-EXIT.
037500 380-EXIT.
037600     EXIT.
037700*
037800 390-WRITE-SUCCESS-LOG.
037900     STRING 'Order ' DELIMITED BY SIZE
038000            ORD-ID   DELIMITED BY SIZE
038100            ' processed successfully' DELIMITED BY SIZE
038200         INTO WS-LW-MESSAGE.
038300     PERFORM 395-CALL-LOGW THRU 395-EXIT.
038400 390-EXIT.
038500     EXIT.
038600*
038700 395-CALL-LOGW.
038800     MOVE WS-LAST-LOG-ID          TO WS-LW-NEXT-ID.
038900     MOVE ORD-CUST-ID             TO WS-LW-CUST-ID.
039000     IF WS-SETTLE-OK
039100         MOVE 'ORDER PROCESSED'   TO WS-LW-LOG-TYPE
039200     ELSE
039300         MOVE 'ERROR          '   TO WS-LW-LOG-TYPE
039400     END-IF.
039500     MOVE WS-CT-TYPE(WS-CUST-IX)  TO WS-LW-CUST-TYPE.
039600     MOVE WS-PT-NAME(WS-PROD-IX)  TO WS-LW-PRODUCT.
039700     MOVE ORD-QTY                 TO WS-LW-QTY.
039800     CALL 'ORDLOGW' USING WS-LOGW-PARMS.
039900     MOVE WS-LW-NEXT-ID TO WS-LAST-LOG-ID.
040000 395-EXIT.
040100     EXIT.
040200*
040300 600-REWRITE-PRODUCTS.
040400     OPEN OUTPUT PRODUCT-FILE-OUT.
040500     PERFORM 610-WRITE-ONE-PRODUCT THRU 610-EXIT
040600         VARYING WS-PROD-IX FROM 1 BY 1
040700         UNTIL WS-PROD-IX > WS-PRODUCT-COUNT.
040800     CLOSE PRODUCT-FILE-OUT.
040900 600-EXIT.
041000     EXIT.
041100*
041200 610-WRITE-ONE-PRODUCT.
041300     INITIALIZE PRODUCT-RECORD.
041400     MOVE WS-PT-PROD-ID(WS-PROD-IX)    TO PROD-ID.
041500     MOVE WS-PT-NAME(WS-PROD-IX)       TO PROD-NAME.
041600     MOVE WS-PT-STOCK(WS-PROD-IX)      TO PROD-STOCK.
041700     MOVE WS-PT-PRICE(WS-PROD-IX)      TO PROD-PRICE.
041800     MOVE WS-PT-VERSION(WS-PROD-IX)    TO PROD-VERSION.
041900     WRITE PRODUCT-OUT-RECORD FROM PRODUCT-RECORD.
042000 610-EXIT.
042100     EXIT.
042200*
042300 650-REWRITE-CUSTOMERS.
042400     OPEN OUTPUT CUSTOMER-FILE-OUT.
042500     PERFORM 660-WRITE-ONE-CUSTOMER THRU 660-EXIT
042600         VARYING WS-CUST-IX FROM 1 BY 1
042700         UNTIL WS-CUST-IX > WS-CUSTOMER-COUNT.
042800     CLOSE CUSTOMER-FILE-OUT.
042900 650-EXIT.
043000     EXIT.
043100*
043200 660-WRITE-ONE-CUSTOMER.
043300     INITIALIZE CUSTOMER-RECORD.
043400     MOVE WS-CT-CUST-ID(WS-CUST-IX)       TO CUST-ID.
043500     MOVE WS-CT-NAME(WS-CUST-IX)          TO CUST-NAME.
043600     MOVE WS-CT-BUDGET(WS-CUST-IX)        TO CUST-BUDGET.
043700     MOVE WS-CT-TYPE(WS-CUST-IX)          TO CUST-TYPE.
043800     MOVE WS-CT-TOTAL-SPENT(WS-CUST-IX)   TO CUST-TOTAL-SPENT.
043900     MOVE WS-CT-USER-NAME(WS-CUST-IX)     TO CUST-USER-NAME.
044000     WRITE CUSTOMER-OUT-RECORD FROM CUSTOMER-RECORD.
044100 660-EXIT.
044200     EXIT.
