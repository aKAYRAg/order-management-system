000100****************************************************************
000200* WLOGCPY - AUDIT LOG RECORD (LOGS FILE), APPEND-MOSTLY         *
000300*           LOG-CUST-ID OF ZERO MEANS A SYSTEM-LEVEL ENTRY.     *
000400*   91-03  RHB  ORIGINAL LAYOUT                                 *
000500*   98-11  RHB  WIDENED LOG-MESSAGE TO 80 FOR BATCH SUMMARY TXT *
000600****************************************************************
000700 01  LOG-RECORD.
000800     05  LOG-ID                      PIC 9(07).
000900     05  LOG-CUST-ID                 PIC 9(05).
001000     05  LOG-TYPE                    PIC X(15).
001100         88  LOG-TYPE-ORD-CREATED    VALUE 'ORDER CREATED  '.
001200         88  LOG-TYPE-ORD-PROCESSED  VALUE 'ORDER PROCESSED'.
001300         88  LOG-TYPE-ERROR          VALUE 'ERROR          '.
001400         88  LOG-TYPE-SYSTEM         VALUE 'SYSTEM         '.
001500     05  LOG-CUST-TYPE               PIC X(10).
001600     05  LOG-PRODUCT                 PIC X(20).
001700     05  LOG-QTY                     PIC 9(05).
001800     05  LOG-TIME                    PIC X(19).
001900     05  LOG-MESSAGE                 PIC X(80).
002000     05  FILLER                      PIC X(01).
