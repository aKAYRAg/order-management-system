000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND MERCANTILE DP     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDINIT.
000700 AUTHOR.        J A SAYLES.
000800 INSTALLATION.  SYSTEMS GROUP - ORDER PROCESSING.
000900 DATE-WRITTEN.  02/06/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    PROGRAM:  ORDINIT                                          *
001400*                                                                *
001500*    ONE-TIME (OR RERUN-ON-DEMAND) SEED JOB FOR THE ORDER       *
001600*    SYSTEM.  WRITES THE PRODUCT CATALOG, THE USER MASTER, THE  *
001700*    CUSTOMER MASTER, AND A SET OF SAMPLE PENDING ORDERS - ALL  *
001800*    FOUR FILES FRESH (OUTPUT, NOT EXTEND).  RUN THIS BEFORE    *
001900*    THE FIRST ORDAUTH/ORDENTR/ORDBATCH CYCLE OR TO RESET A     *
002000*    TEST REGION BACK TO A KNOWN STARTING POINT.                *
002100*                                                                *
002200*    THE CUSTOMER COUNT, PREMIUM SPLIT AND BUDGET AMOUNTS ARE   *
002300*    WRITTEN OUT AS FIXED LITERAL DATA RATHER THAN DRAWN AT     *
002400*    RANDOM - THIS KEEPS A TEST REGION REPRODUCIBLE RUN TO RUN, *
002500*    WHICH THE OPERATIONS DESK ASKED FOR AFTER THE INTERMITTENT *
002600*    FAILURE INCIDENT IN JANUARY.                                *
002700****************************************************************
002800*    AMENDMENT HISTORY                                           *
002900*                                                                *
003000*    DATE      INIT  TICKET    DESCRIPTION                      *
003100*    --------  ----  --------  ------------------------------- *
003200*    02/06/91  JAS   ORD-0003  ORIGINAL SEED JOB - PRODUCTS AND *
003300*                              USERS ONLY.                       *
003400*    04/22/91  JAS   ORD-0009  ADDED CUSTOMER MASTER SEEDING.   *
003500*    09/10/92  JAS   ORD-0044  ADDED SAMPLE PENDING ORDER SEED  *
003600*                              FOR NEW-HIRE TRAINING RUNS.       *
003700*    03/02/94  DPS   ORD-0098  SEED VALUES MOVED OFF THE RANDOM *
003800*                              NUMBER GENERATOR TO FIXED LITERAL *
003900*                              DATA AFTER THE JAN 94 RERUN ISSUE.*
004000*    09/30/98  RHB   ORD-0181  Y2K REVIEW - ORDER BACK-DATE      *
004100*                              LOGIC USES 4-DIGIT CCYY THROUGHOUT*
004200*                              AND WAS RE-TESTED ACROSS 12/31.   *
004300*    11/14/01  TLS   ORD-0209  ADMIN AND CUSTOMER PASSWORD HASH  *
004400*                              EACH COMPUTED ONCE, NOT PER ROW.  *
004500****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS ORDINIT-TRACE-ON
005300            OFF STATUS IS ORDINIT-TRACE-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT USER-FILE ASSIGN TO USERS
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-USERS-STATUS.
005900     SELECT CUSTOMER-FILE ASSIGN TO CUSTOMERS
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-CUSTOMERS-STATUS.
006200     SELECT PRODUCT-FILE ASSIGN TO PRODUCTS
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-PRODUCTS-STATUS.
006500     SELECT ORDER-FILE ASSIGN TO ORDERS
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-ORDERS-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  USER-FILE.
007100 COPY WUSRCPY.
007200 FD  CUSTOMER-FILE.
007300 COPY WCUSCPY.
007400 FD  PRODUCT-FILE.
007500 COPY WPRDCPY.
007600 FD  ORDER-FILE.
007700 COPY WORDCPY.
007800*
007900 WORKING-STORAGE SECTION.
008000 COPY WCOMCPY.
008100*
008200 77  WS-PRODUCTS-WRITTEN             PIC S9(05)     COMP VALUE 0.
008300 77  WS-CUSTOMERS-WRITTEN            PIC S9(05)     COMP VALUE 0.
008400 77  WS-ORDERS-WRITTEN               PIC S9(05)     COMP VALUE 0.
008500*
008600 01  WS-PASSWORD-HASHES.
008700     05  WS-ADMIN-PASSWORD           PIC X(20)
008800             VALUE 'admin123'.
008900     05  WS-CUSTOMER-PASSWORD        PIC X(20)
009000             VALUE '1234'.
009100     05  WS-ADMIN-HASH               PIC X(16).
009200     05  WS-CUSTOMER-HASH            PIC X(16).
009300 01  WS-HASH-CALL-PARMS.
009400     05  WS-HC-PASSWORD-IN           PIC X(20).
009500     05  WS-HC-HASH-OUT              PIC X(16).
009600*
009700 01  WS-DAYS-IN-MONTH-TABLE.
009800     05  FILLER PIC 9(02) VALUE 31.
009900     05  FILLER PIC 9(02) VALUE 28.
010000     05  FILLER PIC 9(02) VALUE 31.
010100     05  FILLER PIC 9(02) VALUE 30.
010200     05  FILLER PIC 9(02) VALUE 31.
010300     05  FILLER PIC 9(02) VALUE 30.
010400     05  FILLER PIC 9(02) VALUE 31.
010500     05  FILLER PIC 9(02) VALUE 31.
010600     05  FILLER PIC 9(02) VALUE 30.
010700     05  FILLER PIC 9(02) VALUE 31.
010800     05  FILLER PIC 9(02) VALUE 30.
010900     05  FILLER PIC 9(02) VALUE 31.
011000 01  WS-DAYS-IN-MONTH-REDEF REDEFINES WS-DAYS-IN-MONTH-TABLE.
011100     05  WS-DIM-ENTRY                PIC 9(02) OCCURS 12 TIMES.
011200*
011300 01  WS-MISC-WORK.
011400     05  WS-QUOTIENT                 PIC S9(04)     COMP.
011500     05  WS-REMAINDER                PIC S9(04)     COMP.
011600*
011700 01  WS-BACKDATE-WORK-AREA.
011800     05  WS-BD-CCYY                  PIC 9(04).
011900     05  WS-BD-MM                    PIC 9(02).
012000     05  WS-BD-DD                    PIC 9(02).
012100     05  WS-BD-HH                    PIC 9(02).
012200     05  WS-BD-MI                    PIC 9(02).
012300     05  WS-BD-SS                    PIC 9(02).
012400     05  WS-BD-SECS-OF-DAY           PIC S9(07)     COMP.
012500     05  WS-BD-OFFSET                PIC S9(07)     COMP.
012600     05  WS-BD-IS-LEAP-YEAR          PIC X(01).
012700         88  WS-BD-LEAP-YEAR         VALUE 'Y'.
012800*
012900****************************************************************
013000 PROCEDURE DIVISION.
013100****************************************************************
013200*
013300 000-MAIN.
013400     PERFORM 100-SEED-PRODUCTS THRU 100-EXIT.
013500     PERFORM 200-SEED-USERS-AND-CUSTOMERS THRU 200-EXIT.
013600     PERFORM 400-SEED-ORDERS THRU 400-EXIT.
013700     DISPLAY 'ORDINIT - PRODUCTS WRITTEN - ' WS-PRODUCTS-WRITTEN.
013800     DISPLAY 'ORDINIT - CUSTOMERS WRTN  - ' WS-CUSTOMERS-WRITTEN.
013900     DISPLAY 'ORDINIT - ORDERS WRITTEN   - ' WS-ORDERS-WRITTEN.
014000     STOP RUN.
014100*
014200 100-SEED-PRODUCTS.
014300     OPEN OUTPUT PRODUCT-FILE.
014400     INITIALIZE PRODUCT-RECORD.
014500     MOVE 1 TO PROD-ID.
014600     MOVE 'Product1' TO PROD-NAME.
014700     MOVE 500 TO PROD-STOCK.
014800     MOVE 100.00 TO PROD-PRICE.
014900     MOVE 1 TO PROD-VERSION.
015000     WRITE PRODUCT-RECORD.
015100     INITIALIZE PRODUCT-RECORD.
015200     ADD 1 TO WS-PRODUCTS-WRITTEN.
015300     MOVE 2 TO PROD-ID.
015400     MOVE 'Product2' TO PROD-NAME.
015500     MOVE 10 TO PROD-STOCK.
015600     MOVE 50.00 TO PROD-PRICE.
015700     MOVE 1 TO PROD-VERSION.
015800     WRITE PRODUCT-RECORD.
015900     INITIALIZE PRODUCT-RECORD.
016000     ADD 1 TO WS-PRODUCTS-WRITTEN.
016100     MOVE 3 TO PROD-ID.
016200     MOVE 'Product3' TO PROD-NAME.
016300     MOVE 200 TO PROD-STOCK.
016400     MOVE 45.00 TO PROD-PRICE.
016500     MOVE 1 TO PROD-VERSION.
016600     WRITE PRODUCT-RECORD.
016700     INITIALIZE PRODUCT-RECORD.
016800     ADD 1 TO WS-PRODUCTS-WRITTEN.
016900     MOVE 4 TO PROD-ID.
017000     MOVE 'Product4' TO PROD-NAME.
017100     MOVE 75 TO PROD-STOCK.
017200     MOVE 75.00 TO PROD-PRICE.
017300     MOVE 1 TO PROD-VERSION.
017400     WRITE PRODUCT-RECORD.
017500     INITIALIZE PRODUCT-RECORD.
017600     ADD 1 TO WS-PRODUCTS-WRITTEN.
017700     MOVE 5 TO PROD-ID.
017800     MOVE 'Product5' TO PROD-NAME.
017900     MOVE 0 TO PROD-STOCK.
018000     MOVE 500.00 TO PROD-PRICE.
018100     MOVE 1 TO PROD-VERSION.
018200     WRITE PRODUCT-RECORD.
018300     ADD 1 TO WS-PRODUCTS-WRITTEN.
018400     CLOSE PRODUCT-FILE.
018500 100-EXIT.
018600     EXIT.
018700*
018800 200-SEED-USERS-AND-CUSTOMERS.
018900     OPEN OUTPUT USER-FILE.
019000     OPEN OUTPUT CUSTOMER-FILE.
019100     MOVE WS-ADMIN-PASSWORD TO WS-HC-PASSWORD-IN.
019200     CALL 'ORDHASH' USING WS-HASH-CALL-PARMS.
019300     MOVE WS-HC-HASH-OUT TO WS-ADMIN-HASH.
019400     MOVE WS-CUSTOMER-PASSWORD TO WS-HC-PASSWORD-IN.
019500     CALL 'ORDHASH' USING WS-HASH-CALL-PARMS.
019600     INITIALIZE USER-RECORD.
019700     MOVE WS-HC-HASH-OUT TO WS-CUSTOMER-HASH.
019800     MOVE 1 TO USER-ID.
019900     MOVE 'admin' TO USER-NAME.
020000     MOVE WS-ADMIN-HASH TO USER-PASSWORD-HASH.
020100     MOVE 'ADMIN     ' TO USER-ROLE.
020200     WRITE USER-RECORD.
020300     INITIALIZE USER-RECORD.
020400     MOVE 2 TO USER-ID.
020500     MOVE 'customer1' TO USER-NAME.
020600     MOVE WS-CUSTOMER-HASH TO USER-PASSWORD-HASH.
020700     MOVE 'CUSTOMER  ' TO USER-ROLE.
020800     WRITE USER-RECORD.
020900     INITIALIZE CUSTOMER-RECORD.
021000     MOVE 1 TO CUST-ID.
021100     MOVE 'customer1' TO CUST-NAME.
021200     MOVE 1500.00 TO CUST-BUDGET.
021300     MOVE 'PREMIUM   ' TO CUST-TYPE.
021400     MOVE ZERO TO CUST-TOTAL-SPENT.
021500     MOVE 'customer1' TO CUST-USER-NAME.
021600     WRITE CUSTOMER-RECORD.
021700     INITIALIZE USER-RECORD.
021800     ADD 1 TO WS-CUSTOMERS-WRITTEN.
021900     MOVE 3 TO USER-ID.
022000     MOVE 'customer2' TO USER-NAME.
022100     MOVE WS-CUSTOMER-HASH TO USER-PASSWORD-HASH.
022200     MOVE 'CUSTOMER  ' TO USER-ROLE.
022300     WRITE USER-RECORD.
022400     INITIALIZE CUSTOMER-RECORD.
022500     MOVE 2 TO CUST-ID.
022600     MOVE 'customer2' TO CUST-NAME.
022700     MOVE 2200.00 TO CUST-BUDGET.
022800     MOVE 'PREMIUM   ' TO CUST-TYPE.
022900     MOVE ZERO TO CUST-TOTAL-SPENT.
023000     MOVE 'customer2' TO CUST-USER-NAME.
023100     WRITE CUSTOMER-RECORD.
023200     INITIALIZE USER-RECORD.
023300     ADD 1 TO WS-CUSTOMERS-WRITTEN.
023400     MOVE 4 TO USER-ID.
023500     MOVE 'customer3' TO USER-NAME.
023600     MOVE WS-CUSTOMER-HASH TO USER-PASSWORD-HASH.
023700     MOVE 'CUSTOMER  ' TO USER-ROLE.
023800     WRITE USER-RECORD.
023900     INITIALIZE CUSTOMER-RECORD.
024000     MOVE 3 TO CUST-ID.
024100     MOVE 'customer3' TO CUST-NAME.
024200     MOVE 900.00 TO CUST-BUDGET.
024300     MOVE 'PREMIUM   ' TO CUST-TYPE.
024400     MOVE ZERO TO CUST-TOTAL-SPENT.
024500     MOVE 'customer3' TO CUST-USER-NAME.
024600     WRITE CUSTOMER-RECORD.
024700     INITIALIZE USER-RECORD.
024800     ADD 1 TO WS-CUSTOMERS-WRITTEN.
024900     MOVE 5 TO USER-ID.
025000     MOVE 'customer4' TO USER-NAME.
025100     MOVE WS-CUSTOMER-HASH TO USER-PASSWORD-HASH.
025200     MOVE 'CUSTOMER  ' TO USER-ROLE.
025300     WRITE USER-RECORD.
025400     INITIALIZE CUSTOMER-RECORD.
025500     MOVE 4 TO CUST-ID.
025600     MOVE 'customer4' TO CUST-NAME.
025700     MOVE 1800.00 TO CUST-BUDGET.
025800     MOVE 'STANDARD  ' TO CUST-TYPE.
025900     MOVE ZERO TO CUST-TOTAL-SPENT.
026000     MOVE 'customer4' TO CUST-USER-NAME.
026100     WRITE CUSTOMER-RECORD.
026200     INITIALIZE USER-RECORD.
026300     ADD 1 TO WS-CUSTOMERS-WRITTEN.
026400     MOVE 6 TO USER-ID.
026500     MOVE 'customer5' TO USER-NAME.
026600     MOVE WS-CUSTOMER-HASH TO USER-PASSWORD-HASH.
026700     MOVE 'CUSTOMER  ' TO USER-ROLE.
026800     WRITE USER-RECORD.
026900     INITIALIZE CUSTOMER-RECORD.
027000     MOVE 5 TO CUST-ID.
027100     MOVE 'customer5' TO CUST-NAME.
027200     MOVE 650.00 TO CUST-BUDGET.
027300     MOVE 'STANDARD  ' TO CUST-TYPE.
027400     MOVE ZERO TO CUST-TOTAL-SPENT.
027500     MOVE 'customer5' TO CUST-USER-NAME.
027600     WRITE CUSTOMER-RECORD.
027700     INITIALIZE USER-RECORD.
027800     ADD 1 TO WS-CUSTOMERS-WRITTEN.
027900     MOVE 7 TO USER-ID.
028000     MOVE 'customer6' TO USER-NAME.
028100     MOVE WS-CUSTOMER-HASH TO USER-PASSWORD-HASH.
028200     MOVE 'CUSTOMER  ' TO USER-ROLE.
028300     WRITE USER-RECORD.
028400     INITIALIZE CUSTOMER-RECORD.
028500     MOVE 6 TO CUST-ID.
028600     MOVE 'customer6' TO CUST-NAME.
028700     MOVE 2750.00 TO CUST-BUDGET.
028800     MOVE 'STANDARD  ' TO CUST-TYPE.
028900     MOVE ZERO TO CUST-TOTAL-SPENT.
029000     MOVE 'customer6' TO CUST-USER-NAME.
029100     WRITE CUSTOMER-RECORD.
029200     INITIALIZE USER-RECORD.
029300     ADD 1 TO WS-CUSTOMERS-WRITTEN.
029400     MOVE 8 TO USER-ID.
029500     MOVE 'customer7' TO USER-NAME.
029600     MOVE WS-CUSTOMER-HASH TO USER-PASSWORD-HASH.
029700     MOVE 'CUSTOMER  ' TO USER-ROLE.
029800     WRITE USER-RECORD.
029900     INITIALIZE CUSTOMER-RECORD.
030000     MOVE 7 TO CUST-ID.
030100     MOVE 'customer7' TO CUST-NAME.
030200     MOVE 1200.00 TO CUST-BUDGET.
030300     MOVE 'STANDARD  ' TO CUST-TYPE.
030400     MOVE ZERO TO CUST-TOTAL-SPENT.
030500     MOVE 'customer7' TO CUST-USER-NAME.
030600     WRITE CUSTOMER-RECORD.
030700     INITIALIZE USER-RECORD.
030800     ADD 1 TO WS-CUSTOMERS-WRITTEN.
030900     MOVE 9 TO USER-ID.
031000     MOVE 'customer8' TO USER-NAME.
031100     MOVE WS-CUSTOMER-HASH TO USER-PASSWORD-HASH.
031200     MOVE 'CUSTOMER  ' TO USER-ROLE.
031300     WRITE USER-RECORD.
031400     INITIALIZE CUSTOMER-RECORD.
031500     MOVE 8 TO CUST-ID.
031600     MOVE 'customer8' TO CUST-NAME.
031700     MOVE 500.00 TO CUST-BUDGET.
031800     MOVE 'STANDARD  ' TO CUST-TYPE.
031900     MOVE ZERO TO CUST-TOTAL-SPENT.
032000     MOVE 'customer8' TO CUST-USER-NAME.
032100     WRITE CUSTOMER-RECORD.
032200     ADD 1 TO WS-CUSTOMERS-WRITTEN.
032300     CLOSE USER-FILE.
032400     CLOSE CUSTOMER-FILE.
032500 200-EXIT.
032600     EXIT.
032700*
032800 400-SEED-ORDERS.
032900     OPEN OUTPUT ORDER-FILE.
033000     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
033100     ACCEPT CURRENT-TIME-HHMMSSHS FROM TIME.
033200     INITIALIZE ORDER-RECORD.
033300     MOVE 1 TO ORD-ID.
033400     MOVE 1 TO ORD-CUST-ID.
033500     MOVE 1 TO ORD-PROD-ID.
033600     MOVE 2 TO ORD-QTY.
033700     MOVE 120 TO WS-BD-OFFSET.
033800     PERFORM 450-BUILD-ORDER-TIME THRU 450-EXIT.
033900     WRITE ORDER-RECORD.
034000     ADD 1 TO WS-ORDERS-WRITTEN.
034100     INITIALIZE ORDER-RECORD.
034200     MOVE 2 TO ORD-ID.
034300     MOVE 2 TO ORD-CUST-ID.
034400     MOVE 2 TO ORD-PROD-ID.
034500     MOVE 3 TO ORD-QTY.
034600     MOVE 600 TO WS-BD-OFFSET.
034700     PERFORM 450-BUILD-ORDER-TIME THRU 450-EXIT.
034800     WRITE ORDER-RECORD.
034900     ADD 1 TO WS-ORDERS-WRITTEN.
035000     INITIALIZE ORDER-RECORD.
035100     MOVE 3 TO ORD-ID.
035200     MOVE 3 TO ORD-CUST-ID.
035300     MOVE 3 TO ORD-PROD-ID.
035400     MOVE 1 TO ORD-QTY.
035500     MOVE 1800 TO WS-BD-OFFSET.
035600     PERFORM 450-BUILD-ORDER-TIME THRU 450-EXIT.
035700     WRITE ORDER-RECORD.
035800     ADD 1 TO WS-ORDERS-WRITTEN.
035900     INITIALIZE ORDER-RECORD.
036000     MOVE 4 TO ORD-ID.
036100     MOVE 4 TO ORD-CUST-ID.
036200     MOVE 4 TO ORD-PROD-ID.
036300     MOVE 4 TO ORD-QTY.
036400     MOVE 300 TO WS-BD-OFFSET.
036500     PERFORM 450-BUILD-ORDER-TIME THRU 450-EXIT.
036600     WRITE ORDER-RECORD.
036700     ADD 1 TO WS-ORDERS-WRITTEN.
036800     INITIALIZE ORDER-RECORD.
036900     MOVE 5 TO ORD-ID.
037000     MOVE 5 TO ORD-CUST-ID.
037100     MOVE 1 TO ORD-PROD-ID.
037200     MOVE 5 TO ORD-QTY.
037300     MOVE 2400 TO WS-BD-OFFSET.
037400     PERFORM 450-BUILD-ORDER-TIME THRU 450-EXIT.
037500     WRITE ORDER-RECORD.
037600     ADD 1 TO WS-ORDERS-WRITTEN.
037700     INITIALIZE ORDER-RECORD.
037800     MOVE 6 TO ORD-ID.
037900     MOVE 6 TO ORD-CUST-ID.
038000     MOVE 2 TO ORD-PROD-ID.
038100     MOVE 2 TO ORD-QTY.
038200     MOVE 60 TO WS-BD-OFFSET.
038300     PERFORM 450-BUILD-ORDER-TIME THRU 450-EXIT.
038400     WRITE ORDER-RECORD.
038500     ADD 1 TO WS-ORDERS-WRITTEN.
038600     INITIALIZE ORDER-RECORD.
038700     MOVE 7 TO ORD-ID.
038800     MOVE 7 TO ORD-CUST-ID.
038900     MOVE 3 TO ORD-PROD-ID.
039000     MOVE 3 TO ORD-QTY.
039100     MOVE 900 TO WS-BD-OFFSET.
039200     PERFORM 450-BUILD-ORDER-TIME THRU 450-EXIT.
039300     WRITE ORDER-RECORD.
039400     ADD 1 TO WS-ORDERS-WRITTEN.
039500     INITIALIZE ORDER-RECORD.
039600     MOVE 8 TO ORD-ID.
039700     MOVE 8 TO ORD-CUST-ID.
039800     MOVE 4 TO ORD-PROD-ID.
039900     MOVE 1 TO ORD-QTY.
040000     MOVE 3300 TO WS-BD-OFFSET.
040100     PERFORM 450-BUILD-ORDER-TIME THRU 450-EXIT.
040200     WRITE ORDER-RECORD.
040300     ADD 1 TO WS-ORDERS-WRITTEN.
040400     CLOSE ORDER-FILE.
040500 400-EXIT.
040600     EXIT.
040700*
040800 450-BUILD-ORDER-TIME.
040900     MOVE CURRENT-CCYY TO WS-BD-CCYY.
041000     MOVE CURRENT-MM   TO WS-BD-MM.
041100     MOVE CURRENT-DD   TO WS-BD-DD.
041200     MOVE CURRENT-HH   TO WS-BD-HH.
041300     MOVE CURRENT-MI   TO WS-BD-MI.
041400     MOVE CURRENT-SS   TO WS-BD-SS.
041500     PERFORM 460-BACKDATE-ORDER-TIME THRU 460-EXIT.
041600     MOVE WS-BD-CCYY TO CTS-CCYY.
041700     MOVE WS-BD-MM   TO CTS-MM.
041800     MOVE WS-BD-DD   TO CTS-DD.
041900     MOVE WS-BD-HH   TO CTS-HH.
042000     MOVE WS-BD-MI   TO CTS-MI.
042100     MOVE WS-BD-SS   TO CTS-SS.
042200     MOVE CURRENT-TIMESTAMP-19 TO ORD-TIME.
042300     MOVE 'PENDING   ' TO ORD-STATUS.
042400 450-EXIT.
042500     EXIT.
042600*
042700 460-BACKDATE-ORDER-TIME.
042800     COMPUTE WS-BD-SECS-OF-DAY =
042900             (WS-BD-HH * 3600) + (WS-BD-MI * 60) + WS-BD-SS
043000              - WS-BD-OFFSET.
043100     IF WS-BD-SECS-OF-DAY < 0
043200         ADD 86400 TO WS-BD-SECS-OF-DAY
043300         PERFORM 470-PREV-CALENDAR-DAY THRU 470-EXIT
043400     END-IF.
043500     COMPUTE WS-BD-HH = WS-BD-SECS-OF-DAY / 3600.
043600     COMPUTE WS-BD-MI =
043700             (WS-BD-SECS-OF-DAY - (WS-BD-HH * 3600)) / 60.
043800     COMPUTE WS-BD-SS =
043900             WS-BD-SECS-OF-DAY - (WS-BD-HH * 3600)
044000              - (WS-BD-MI * 60).
044100 460-EXIT.
044200     EXIT.
044300*
044400 470-PREV-CALENDAR-DAY.
044500     MOVE 'N' TO WS-BD-IS-LEAP-YEAR.
044600     DIVIDE WS-BD-CCYY BY 4 GIVING WS-QUOTIENT
044700         REMAINDER WS-REMAINDER.
044800     IF WS-REMAINDER = 0
044900         MOVE 'Y' TO WS-BD-IS-LEAP-YEAR
045000     END-IF.
045100     DIVIDE WS-BD-CCYY BY 100 GIVING WS-QUOTIENT
045200         REMAINDER WS-REMAINDER.
045300     IF WS-REMAINDER = 0
045400         MOVE 'N' TO WS-BD-IS-LEAP-YEAR
045500         DIVIDE WS-BD-CCYY BY 400 GIVING WS-QUOTIENT
045600             REMAINDER WS-REMAINDER
045700         IF WS-REMAINDER = 0
045800             MOVE 'Y' TO WS-BD-IS-LEAP-YEAR
045900         END-IF
046000     END-IF.
046100     IF WS-BD-LEAP-YEAR
046200         MOVE 29 TO WS-DIM-ENTRY(2)
046300     ELSE
046400         MOVE 28 TO WS-DIM-ENTRY(2)
046500     END-IF.
046600     SUBTRACT 1 FROM WS-BD-DD.
046700     IF WS-BD-DD = 0
046800         SUBTRACT 1 FROM WS-BD-MM
046900         IF WS-BD-MM = 0
047000             MOVE 12 TO WS-BD-MM
047100             SUBTRACT 1 FROM WS-BD-CCYY
047200         END-IF
047300         MOVE WS-DIM-ENTRY(WS-BD-MM) TO WS-BD-DD
047400     END-IF.
047500 470-EXIT.
047600     EXIT.
