000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND MERCANTILE DP     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDRPT.
000700 AUTHOR.        D P SOMMERS.
000800 INSTALLATION.  SYSTEMS GROUP - ORDER PROCESSING.
000900 DATE-WRITTEN.  07/11/96.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    PROGRAM:  ORDRPT                                           *
001400*                                                                *
001500*    DESK REPORT WRITER.  LOADS PRODUCTS, CUSTOMERS, ORDERS AND *
001600*    THE LOG FILE INTO WORKING-STORAGE TABLES ONCE, THEN READS  *
001700*    ONE RPTREQ CARD PER REPORT SECTION WANTED ON THIS RUN -    *
001800*    PENDING ORDER LIST, CUSTOMER LIST, PRODUCT LIST (ALL OR    *
001900*    CUSTOMER-FACING), RECENT LOG EXTRACT, OR A ONE-CUSTOMER    *
002000*    ORDER/DETAIL INQUIRY.  THE PENDING ORDER LIST REPEATS THE  *
002100*    SAME HAND-ROLLED INSERTION SORT ORDBATCH USES SO THE RUN   *
002200*    SHOWS ORDERS IN THE SAME SEQUENCE THE NIGHTLY JOB WOULD    *
002300*    SETTLE THEM.                                                *
002400****************************************************************
002500*    AMENDMENT HISTORY                                           *
002600*                                                                *
002700*    DATE      INIT  TICKET    DESCRIPTION                      *
002800*    --------  ----  --------  ------------------------------- *
002900*    07/11/96  DPS   ORD-0150  ORIGINAL ROUTINE.                *
003000*    09/30/98  DPS   ORD-0187  Y2K REVIEW - TIMESTAMP FIELDS    *
003100*                              ALREADY CCYY FORMAT, NO CHANGE.  *
003200*    11/02/99  DPS   ORD-0190  CUSTOMER-FACING PRODUCT LIST     *
003300*                              ADDED, EXCLUDES ZERO/NEGATIVE    *
003400*                              STOCK ROWS.                       *
003500****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS ORDRPT-TRACE-ON
004300            OFF STATUS IS ORDRPT-TRACE-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PRODUCT-FILE ASSIGN TO PRODUCTS
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-PRODUCTS-STATUS.
004900     SELECT CUSTOMER-FILE ASSIGN TO CUSTOMERS
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-CUSTOMERS-STATUS.
005200     SELECT ORDER-FILE ASSIGN TO ORDERS
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-ORDERS-STATUS.
005500     SELECT LOG-FILE ASSIGN TO LOGS
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-LOGS-STATUS.
005800     SELECT RPTREQ-FILE ASSIGN TO RPTREQ
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-RPTREQ-STATUS.
006100     SELECT REPORT-FILE ASSIGN TO ORDRPTO
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-REPORT-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  PRODUCT-FILE.
006700 COPY WPRDCPY.
006800 FD  CUSTOMER-FILE.
006900 COPY WCUSCPY.
007000 FD  ORDER-FILE.
007100 COPY WORDCPY.
007200 FD  LOG-FILE.
007300 COPY WLOGCPY.
007400 FD  RPTREQ-FILE.
007500 COPY WRPTCPY.
007600 FD  REPORT-FILE.
007700 01  REPORT-RECORD                    PIC X(132).
007800*
007900 WORKING-STORAGE SECTION.
008000 COPY WCOMCPY.
008100*
008200 01  WS-RPTREQ-STATUS                 PIC X(02).
008300*
008400 01  WS-RPTREQ-EOF-SWITCH             PIC X(01).
008500     88  WS-RPTREQ-EOF                VALUE 'Y'.
008600     88  WS-RPTREQ-NOT-EOF            VALUE 'N'.
008700*
008800 01  WS-SHIFT-SWITCH                 PIC X(01).
008900     88  WS-KEEP-SHIFTING             VALUE 'Y'.
009000     88  WS-STOP-SHIFTING             VALUE 'N'.
009100*
009200 01  WS-FOUND-SWITCH                  PIC X(01).
009300     88  WS-PRODUCT-FOUND             VALUE 'Y'.
009400     88  WS-PRODUCT-NOT-FOUND         VALUE 'N'.
009500*
009600 01  WS-CUST-FOUND-SWITCH-AREA.
009700     05  WS-CUST-FOUND-SWITCH         PIC X(01).
009800         88  WS-CUSTOMER-FOUND        VALUE 'Y'.
009900         88  WS-CUSTOMER-NOT-FOUND    VALUE 'N'.
010000*
010100 01  WS-CUST-FOUND-SWITCH-ALT REDEFINES WS-CUST-FOUND-SWITCH-AREA.
010200     05  WS-CUST-FOUND-SWITCH-X       PIC X(01).
010300*
010400 01  WS-LOOKUP-FIELDS.
010500     05  WS-LOOKUP-PROD-ID            PIC 9(05).
010600     05  WS-LOOKUP-CUST-ID            PIC 9(05).
010700     05  WS-LOOKUP-USER-NAME          PIC X(20).
010800*
010900 01  WS-PRODUCT-TABLE.
011000     05  WS-PT-ENTRY OCCURS 20 TIMES INDEXED BY WS-PROD-IX.
011100         10  WS-PT-PROD-ID            PIC 9(05).
011200         10  WS-PT-NAME               PIC X(20).
011300         10  WS-PT-STOCK              PIC S9(07).
011400         10  WS-PT-PRICE              PIC S9(07)V99.
011500         10  WS-PT-VERSION            PIC 9(05).
011600*
011700 01  WS-CUSTOMER-TABLE.
011800     05  WS-CT-ENTRY OCCURS 20 TIMES INDEXED BY WS-CUST-IX.
011900         10  WS-CT-CUST-ID            PIC 9(05).
012000         10  WS-CT-NAME               PIC X(20).
012100         10  WS-CT-BUDGET             PIC S9(07)V99.
012200         10  WS-CT-TYPE               PIC X(10).
012300         10  WS-CT-TOTAL-SPENT        PIC S9(07)V99.
012400         10  WS-CT-USER-NAME          PIC X(20).
012500*
012600 01  WS-ORDER-TABLE.
012700     05  WS-OT-ENTRY OCCURS 50 TIMES
012800             INDEXED BY WS-ORD-IX WS-CAND-IX WS-NEW-IX.
012900         10  WS-OT-ORD-ID             PIC 9(07).
013000         10  WS-OT-CUST-ID            PIC 9(05).
013100         10  WS-OT-PROD-ID            PIC 9(05).
013200         10  WS-OT-QTY                PIC 9(05).
013300         10  WS-OT-TIME               PIC X(19).
013400         10  WS-OT-STATUS             PIC X(10).
013500             88  WS-OT-IS-PENDING     VALUE 'PENDING   '.
013600         10  WS-OT-WAIT-SECS          PIC S9(07).
013700         10  WS-OT-TYPE-RANK          PIC S9(01).
013800*
013900 01  WS-SORT-TABLE.
014000     05  WS-SORT-ORDER-IX  PIC S9(04) COMP
014100             OCCURS 50 TIMES INDEXED BY WS-SORT-IX.
014200*
014300 01  WS-LOG-TABLE.
014400     05  WS-LT-ENTRY OCCURS 200 TIMES INDEXED BY WS-LOG-IX.
014500         10  WS-LT-LOG-ID             PIC 9(07).
014600         10  WS-LT-CUST-ID            PIC 9(05).
014700         10  WS-LT-TYPE               PIC X(15).
014800         10  WS-LT-CUST-TYPE          PIC X(10).
014900         10  WS-LT-PRODUCT            PIC X(20).
015000         10  WS-LT-QTY                PIC 9(05).
015100         10  WS-LT-TIME               PIC X(19).
015200         10  WS-LT-MESSAGE            PIC X(80).
015300*
015400 01  WS-TABLE-COUNTS.
015500     05  WS-PRODUCT-COUNT            PIC S9(04) COMP VALUE +0.
015600     05  WS-CUSTOMER-COUNT           PIC S9(04) COMP VALUE +0.
015700     05  WS-ORDER-COUNT              PIC S9(04) COMP VALUE +0.
015800     05  WS-PENDING-COUNT            PIC S9(04) COMP VALUE +0.
015900     05  WS-LOG-COUNT                PIC S9(04) COMP VALUE +0.
016000*
016100 77  WS-INSERT-VALUE                 PIC S9(04)     COMP VALUE 0.
016200 77  WS-INSERT-POS                   PIC S9(04)     COMP VALUE 0.
016300 77  WS-PRINT-LIMIT                  PIC S9(04)     COMP VALUE 0.
016400 77  WS-PRINT-FLOOR                  PIC S9(04)     COMP VALUE 0.
016500 77  WS-PRINT-COUNT                  PIC S9(04)     COMP VALUE 0.
016600*
016700 01  WS-WAIT-PARMS.
016800     05  WS-WT-ORD-TIME               PIC X(19).
016900     05  WS-WT-WAIT-SECS              PIC S9(07).
017000*
017100 01  WS-PRIORITY-PARMS.
017200     05  WS-PRI-CUST-TYPE             PIC X(10).
017300     05  WS-PRI-ORD-TIME              PIC X(19).
017400     05  WS-PRI-QTY                   PIC 9(05).
017500     05  WS-PRI-SCORE                 PIC S9(05)V99.
017600*
017700 01  WS-REPORT-NAME                  PIC X(20).
017800 01  WS-CUST-ACCUM.
017900     05  WS-BUDGET-TOTAL              PIC S9(09)V99 VALUE 0.
018000     05  WS-SPENT-TOTAL               PIC S9(09)V99 VALUE 0.
018100 01  WS-STOCK-TOTAL                   PIC S9(09)    VALUE 0.
018200*
018300 01  RPT-BANNER.
018400     05  FILLER                     PIC X(20) VALUE SPACES.
018500     05  RPT-BANNER-TITLE           PIC X(30).
018600     05  FILLER                   PIC X(13)
018700         VALUE '   RUN DATE: '.
018800     05  RPT-B-MM                   PIC 99.
018900     05  FILLER                     PIC X VALUE '/'.
019000     05  RPT-B-DD                   PIC 99.
019100     05  FILLER                     PIC X VALUE '/'.
019200     05  RPT-B-CCYY                 PIC 9(04).
019300     05  FILLER                     PIC X(55) VALUE SPACES.
019400*
019500 01  RPT-PEND-HDR1.
019600     05  FILLER PIC X(25) VALUE 'ORDER ID  CUST ID  TYPE  '.
019700     05  FILLER PIC X(27) VALUE '     PRODUCT          QTY '.
019800     05  FILLER PIC X(30) VALUE ' PRIORITY  ORDER TIME        '.
019900     05  FILLER PIC X(10) VALUE 'WAIT SECS'.
020000     05  FILLER PIC X(40) VALUE SPACES.
020100*
020200 01  RPT-PEND-DETAIL.
020300     05  RPT-PD-ORDID               PIC ZZZZZZ9.
020400     05  FILLER                     PIC X(02) VALUE SPACES.
020500     05  RPT-PD-CUSTID              PIC ZZZZ9.
020600     05  FILLER                     PIC X(02) VALUE SPACES.
020700     05  RPT-PD-TYPE                PIC X(10).
020800     05  FILLER                     PIC X(02) VALUE SPACES.
020900     05  RPT-PD-PRODUCT             PIC X(20).
021000     05  FILLER                     PIC X(02) VALUE SPACES.
021100     05  RPT-PD-QTY                 PIC ZZZZ9.
021200     05  FILLER                     PIC X(02) VALUE SPACES.
021300     05  RPT-PD-PRIORITY            PIC ZZ9.99.
021400     05  FILLER                     PIC X(02) VALUE SPACES.
021500     05  RPT-PD-ORDTIME             PIC X(19).
021600     05  FILLER                     PIC X(02) VALUE SPACES.
021700     05  RPT-PD-WAITSECS            PIC ZZZZZZ9.
021800     05  FILLER                     PIC X(24) VALUE SPACES.
021900*
022000 01  RPT-PEND-TRAILER.
022100     05  FILLER PIC X(14) VALUE 'ORDERS LISTED:'.
022200     05  RPT-PD-COUNT               PIC ZZZZ9.
022300     05  FILLER PIC X(108) VALUE SPACES.
022400*
022500 01  RPT-CUST-HDR1.
022600     05  FILLER PIC X(70)
022700         VALUE 'CUST ID  NAME              BUDGET    TYPE  '.
022800     05  FILLER PIC X(62)
022900         VALUE 'TOTAL SPENT   USERNAME'.
023000*
023100 01  RPT-CUST-DETAIL.
023200     05  RPT-CD-CUSTID              PIC ZZZZ9.
023300     05  FILLER                     PIC X(02) VALUE SPACES.
023400     05  RPT-CD-NAME                PIC X(20).
023500     05  FILLER                     PIC X(02) VALUE SPACES.
023600     05  RPT-CD-BUDGET              PIC Z,ZZZ,ZZ9.99.
023700     05  FILLER                     PIC X(02) VALUE SPACES.
023800     05  RPT-CD-TYPE                PIC X(10).
023900     05  FILLER                     PIC X(02) VALUE SPACES.
024000     05  RPT-CD-SPENT               PIC Z,ZZZ,ZZ9.99.
024100     05  FILLER                     PIC X(02) VALUE SPACES.
024200     05  RPT-CD-USERNAME            PIC X(20).
024300     05  FILLER                     PIC X(28) VALUE SPACES.
024400*
024500 01  RPT-CUST-TRAILER.
024600     05  FILLER PIC X(17) VALUE 'CUSTOMERS LISTED:'.
024700     05  RPT-CT-COUNT               PIC ZZZZ9.
024800     05  FILLER PIC X(14) VALUE '  BUDGET TOTAL'.
024900     05  RPT-CT-BUDGET-TOT          PIC Z,ZZZ,ZZ9.99.
025000     05  FILLER PIC X(13) VALUE '  SPENT TOTAL'.
025100     05  RPT-CT-SPENT-TOT           PIC Z,ZZZ,ZZ9.99.
025200     05  FILLER PIC X(58) VALUE SPACES.
025300*
025400 01  RPT-PROD-HDR1.
025500     05  FILLER PIC X(60)
025600         VALUE 'PROD ID  NAME              STOCK     PRICE '.
025700     05  FILLER PIC X(10) VALUE 'VERSION'.
025800     05  FILLER PIC X(62) VALUE SPACES.
025900*
026000 01  RPT-PROD-DETAIL.
026100     05  RPT-PR-PRODID              PIC ZZZZ9.
026200     05  FILLER                     PIC X(02) VALUE SPACES.
026300     05  RPT-PR-NAME                PIC X(20).
026400     05  FILLER                     PIC X(02) VALUE SPACES.
026500     05  RPT-PR-STOCK               PIC ZZZZZZ9.
026600     05  FILLER                     PIC X(02) VALUE SPACES.
026700     05  RPT-PR-PRICE               PIC Z,ZZZ,ZZ9.99.
026800     05  FILLER                     PIC X(02) VALUE SPACES.
026900     05  RPT-PR-VERSION             PIC ZZZZ9.
027000     05  FILLER                     PIC X(69) VALUE SPACES.
027100*
027200 01  RPT-PROD-TRAILER.
027300     05  FILLER PIC X(16) VALUE 'PRODUCTS LISTED:'.
027400     05  RPT-PT-COUNT               PIC ZZZZ9.
027500     05  FILLER PIC X(18) VALUE '  TOTAL STOCK QTY:'.
027600     05  RPT-PT-STOCK-TOT           PIC ZZZZZZZ9.
027700     05  FILLER PIC X(78) VALUE SPACES.
027800*
027900 01  RPT-LOG-HDR1.
028000     05  FILLER PIC X(65)
028100         VALUE 'LOG ID   CUST NAME        TYPE        CUST TYPE '.
028200     05  FILLER PIC X(67)
028300         VALUE 'PRODUCT         QTY TIMESTAMP        MESSAGE'.
028400*
028500 01  RPT-LOG-DETAIL.
028600     05  RPT-LD-LOGID               PIC ZZZZZZ9.
028700     05  FILLER                     PIC X(02) VALUE SPACES.
028800     05  RPT-LD-CUSTNAME            PIC X(20).
028900     05  FILLER                     PIC X(02) VALUE SPACES.
029000     05  RPT-LD-TYPE                PIC X(15).
029100     05  FILLER                     PIC X(02) VALUE SPACES.
029200     05  RPT-LD-CUSTTYPE            PIC X(10).
029300     05  FILLER                     PIC X(02) VALUE SPACES.
029400     05  RPT-LD-PRODUCT             PIC X(20).
029500     05  FILLER                     PIC X(02) VALUE SPACES.
029600     05  RPT-LD-QTY                 PIC ZZZZ9.
029700     05  FILLER                     PIC X(02) VALUE SPACES.
029800     05  RPT-LD-TIME                PIC X(19).
029900     05  FILLER                     PIC X(02) VALUE SPACES.
030000     05  RPT-LD-MESSAGE             PIC X(20).
030100*
030200 01  RPT-ORDINQ-HDR1.
030300     05  FILLER PIC X(70)
030400         VALUE 'ORDER ID  PRODUCT               QTY STATUS    '.
030500     05  FILLER PIC X(20) VALUE 'WAIT SECS ORDER TIME'.
030600     05  FILLER PIC X(42) VALUE SPACES.
030700*
030800 01  RPT-ORDINQ-DETAIL.
030900     05  RPT-OI-ORDID               PIC ZZZZZZ9.
031000     05  FILLER                     PIC X(02) VALUE SPACES.
031100     05  RPT-OI-PRODUCT             PIC X(20).
031200     05  FILLER                     PIC X(02) VALUE SPACES.
031300     05  RPT-OI-QTY                 PIC ZZZZ9.
031400     05  FILLER                     PIC X(02) VALUE SPACES.
031500     05  RPT-OI-STATUS              PIC X(10).
031600     05  FILLER                     PIC X(02) VALUE SPACES.
031700     05  RPT-OI-WAITSECS            PIC ZZZZZZ9.
031800     05  FILLER                     PIC X(02) VALUE SPACES.
031900     05  RPT-OI-ORDTIME             PIC X(19).
032000     05  FILLER                     PIC X(45) VALUE SPACES.
032100*
032200 01  RPT-CUSTDET-DETAIL1.
032300     05  FILLER PIC X(10) VALUE 'CUST ID : '.
032400     05  RPT-CDT-CUSTID             PIC ZZZZ9.
032500     05  FILLER                     PIC X(117) VALUE SPACES.
032600*
032700 01  RPT-CUSTDET-DETAIL2.
032800     05  FILLER PIC X(10) VALUE 'NAME    : '.
032900     05  RPT-CDT-NAME               PIC X(20).
033000     05  FILLER                     PIC X(102) VALUE SPACES.
033100*
033200 01  RPT-CUSTDET-DETAIL3.
033300     05  FILLER PIC X(10) VALUE 'TYPE    : '.
033400     05  RPT-CDT-TYPE               PIC X(10).
033500     05  FILLER                     PIC X(112) VALUE SPACES.
033600*
033700 01  RPT-CUSTDET-DETAIL4.
033800     05  FILLER PIC X(10) VALUE 'BUDGET  : '.
033900     05  RPT-CDT-BUDGET             PIC Z,ZZZ,ZZ9.99.
034000     05  FILLER                     PIC X(111) VALUE SPACES.
034100*
034200 01  RPT-CUSTDET-DETAIL5.
034300     05  FILLER PIC X(10) VALUE 'SPENT   : '.
034400     05  RPT-CDT-SPENT              PIC Z,ZZZ,ZZ9.99.
034500     05  FILLER                     PIC X(111) VALUE SPACES.
034600*
034700 01  RPT-CUSTDET-NOTFOUND.
034800     05  FILLER PIC X(36)
034900         VALUE 'CUSTOMER-DETAILS - USER NOT FOUND: '.
035000     05  RPT-CDT-BADNAME            PIC X(20).
035100     05  FILLER                     PIC X(76) VALUE SPACES.
035200*
035300****************************************************************
035400 PROCEDURE DIVISION.
035500****************************************************************
035600*
035700 000-MAIN.
035800     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
035900     ACCEPT CURRENT-TIME-HHMMSSHS FROM TIME.
036000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
036100     PERFORM 100-LOAD-PRODUCTS THRU 100-EXIT.
036200     PERFORM 150-LOAD-CUSTOMERS THRU 150-EXIT.
036300     PERFORM 200-LOAD-ORDERS THRU 200-EXIT.
036400     PERFORM 400-LOAD-LOGS THRU 400-EXIT.
036500     PERFORM 020-READ-ONE-REQUEST THRU 020-EXIT.
036600     PERFORM 030-PROCESS-ONE-REQUEST THRU 030-EXIT
036700         UNTIL WS-RPTREQ-EOF.
036800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
036900     GOBACK.
037000*
037100 020-READ-ONE-REQUEST.
037200     READ RPTREQ-FILE
037300         AT END
037400             SET WS-RPTREQ-EOF TO TRUE
037500     END-READ.
037600 020-EXIT.
037700     EXIT.
037800*
037900 030-PROCESS-ONE-REQUEST.
038000     EVALUATE TRUE
038100         WHEN RPTREQ-IS-PENDING
038200             PERFORM 500-PENDING-ORDERS-RPT THRU 500-EXIT
038300         WHEN RPTREQ-IS-CUSTLIST
038400             PERFORM 600-CUSTOMER-LIST-RPT THRU 600-EXIT
038500         WHEN RPTREQ-IS-PRODLIST
038600             MOVE 'N' TO WS-CUST-FOUND-SWITCH-X
038700             PERFORM 700-PRODUCT-LIST-RPT THRU 700-EXIT
038800         WHEN RPTREQ-IS-PRODCUST
038900             MOVE 'Y' TO WS-CUST-FOUND-SWITCH-X
039000             PERFORM 700-PRODUCT-LIST-RPT THRU 700-EXIT
039100         WHEN RPTREQ-IS-RECENTLOG
039200             PERFORM 800-RECENT-LOGS-RPT THRU 800-EXIT
039300         WHEN RPTREQ-IS-CUSTORDER
039400             PERFORM 900-CUSTOMER-ORDERS-RPT THRU 900-EXIT
039500         WHEN RPTREQ-IS-CUSTDETAIL
039600             PERFORM 950-CUSTOMER-DETAILS-RPT THRU 950-EXIT
039700         WHEN OTHER
039800             DISPLAY 'ORDRPT - UNKNOWN REQUEST TYPE: ' RPTREQ-TYPE
039900     END-EVALUATE.
040000     PERFORM 020-READ-ONE-REQUEST THRU 020-EXIT.
040100 030-EXIT.
040200     EXIT.
040300*
040400 100-LOAD-PRODUCTS.
040500     SET WS-PROD-IX TO 1.
040600     PERFORM 110-READ-ONE-PRODUCT THRU 110-EXIT
040700         UNTIL WS-PRODUCTS-EOF.
040800 100-EXIT.
040900     EXIT.
041000*
041100 110-READ-ONE-PRODUCT.
041200     READ PRODUCT-FILE
041300         AT END
041400             SET WS-PRODUCTS-EOF TO TRUE
041500             GO TO 110-EXIT
041600     END-READ.
041700     ADD 1 TO WS-PRODUCT-COUNT.
041800     MOVE PROD-ID      TO WS-PT-PROD-ID(WS-PROD-IX).
041900     MOVE PROD-NAME    TO WS-PT-NAME(WS-PROD-IX).
042000     MOVE PROD-STOCK   TO WS-PT-STOCK(WS-PROD-IX).
042100     MOVE PROD-PRICE   TO WS-PT-PRICE(WS-PROD-IX).
042200     MOVE PROD-VERSION TO WS-PT-VERSION(WS-PROD-IX).
042300     SET WS-PROD-IX UP BY 1.
042400 110-EXIT.
042500     EXIT.
042600*
042700 150-LOAD-CUSTOMERS.
042800     SET WS-CUST-IX TO 1.
042900     PERFORM 160-READ-ONE-CUSTOMER THRU 160-EXIT
043000         UNTIL WS-CUSTOMERS-EOF.
043100 150-EXIT.
043200     EXIT.
043300*
043400 160-READ-ONE-CUSTOMER.
043500     READ CUSTOMER-FILE
043600         AT END
043700             SET WS-CUSTOMERS-EOF TO TRUE
043800             GO TO 160-EXIT
043900     END-READ.
044000     ADD 1 TO WS-CUSTOMER-COUNT.
044100     MOVE CUST-ID          TO WS-CT-CUST-ID(WS-CUST-IX).
044200     MOVE CUST-NAME        TO WS-CT-NAME(WS-CUST-IX).
044300     MOVE CUST-BUDGET      TO WS-CT-BUDGET(WS-CUST-IX).
044400     MOVE CUST-TYPE        TO WS-CT-TYPE(WS-CUST-IX).
044500     MOVE CUST-TOTAL-SPENT TO WS-CT-TOTAL-SPENT(WS-CUST-IX).
044600     MOVE CUST-USER-NAME   TO WS-CT-USER-NAME(WS-CUST-IX).
044700     SET WS-CUST-IX UP BY 1.
044800 160-EXIT.
044900     EXIT.
045000*
045100 200-LOAD-ORDERS.
045200     SET WS-ORD-IX TO 1.
045300     PERFORM 210-READ-ONE-ORDER THRU 210-EXIT
045400         UNTIL WS-ORDERS-EOF.
045500 200-EXIT.
045600     EXIT.
045700*
045800 210-READ-ONE-ORDER.
045900     READ ORDER-FILE
046000         AT END
046100             SET WS-ORDERS-EOF TO TRUE
046200             GO TO 210-EXIT
046300     END-READ.
046400     ADD 1 TO WS-ORDER-COUNT.
046500     MOVE ORD-ID      TO WS-OT-ORD-ID(WS-ORD-IX).
046600     MOVE ORD-CUST-ID TO WS-OT-CUST-ID(WS-ORD-IX).
046700     MOVE ORD-PROD-ID TO WS-OT-PROD-ID(WS-ORD-IX).
046800     MOVE ORD-QTY     TO WS-OT-QTY(WS-ORD-IX).
046900     MOVE ORD-TIME    TO WS-OT-TIME(WS-ORD-IX).
047000     MOVE ORD-STATUS  TO WS-OT-STATUS(WS-ORD-IX).
047100     IF ORD-IS-PENDING
047200         PERFORM 220-INDEX-PENDING THRU 220-EXIT
047300     END-IF.
047400     SET WS-ORD-IX UP BY 1.
047500 210-EXIT.
047600     EXIT.
047700*
047800 220-INDEX-PENDING.
047900     ADD 1 TO WS-PENDING-COUNT.
048000     SET WS-SORT-IX TO WS-PENDING-COUNT.
048100     SET WS-SORT-ORDER-IX(WS-SORT-IX) TO WS-ORD-IX.
048200     MOVE WS-OT-TIME(WS-ORD-IX) TO WS-WT-ORD-TIME.
048300     CALL 'ORDWAIT' USING WS-WAIT-PARMS.
048400     MOVE WS-WT-WAIT-SECS TO WS-OT-WAIT-SECS(WS-ORD-IX).
048500     MOVE WS-OT-CUST-ID(WS-ORD-IX) TO WS-LOOKUP-CUST-ID.
048600     PERFORM 340-FIND-CUSTOMER THRU 340-EXIT.
048700     IF WS-CUSTOMER-FOUND
048800        AND WS-CT-TYPE(WS-CUST-IX) = 'PREMIUM   '
048900         MOVE 1 TO WS-OT-TYPE-RANK(WS-ORD-IX)
049000     ELSE
049100         MOVE 2 TO WS-OT-TYPE-RANK(WS-ORD-IX)
049200     END-IF.
049300 220-EXIT.
049400     EXIT.
049500*
049600 250-SORT-PENDING.
049700     IF WS-PENDING-COUNT > 1
049800         PERFORM 260-INSERTION-SORT THRU 260-EXIT
049900             VARYING WS-SORT-IX FROM 2 BY 1
050000             UNTIL WS-SORT-IX > WS-PENDING-COUNT
050100     END-IF.
050200 250-EXIT.
050300     EXIT.
050400*
050500 260-INSERTION-SORT.
050600     SET WS-NEW-IX TO WS-SORT-ORDER-IX(WS-SORT-IX).
050700     SET WS-INSERT-VALUE TO WS-NEW-IX.
050800     COMPUTE WS-INSERT-POS = WS-SORT-IX - 1.
050900     SET WS-KEEP-SHIFTING TO TRUE.
051000     PERFORM 270-SHIFT-ONE THRU 270-EXIT
051100         UNTIL WS-INSERT-POS = 0 OR WS-STOP-SHIFTING.
051200     COMPUTE WS-INSERT-POS = WS-INSERT-POS + 1.
051300     MOVE WS-INSERT-VALUE TO WS-SORT-ORDER-IX(WS-INSERT-POS).
051400 260-EXIT.
051500     EXIT.
051600*
051700 270-SHIFT-ONE.
051800     SET WS-CAND-IX TO WS-SORT-ORDER-IX(WS-INSERT-POS).
051900     SET WS-NEW-IX  TO WS-INSERT-VALUE.
052000     IF WS-OT-TYPE-RANK(WS-CAND-IX) > WS-OT-TYPE-RANK(WS-NEW-IX)
052100         GO TO 270-DO-SHIFT
052200     END-IF.
052300     IF WS-OT-TYPE-RANK(WS-CAND-IX) = WS-OT-TYPE-RANK(WS-NEW-IX)
052400        AND WS-OT-WAIT-SECS(WS-CAND-IX)
052500                < WS-OT-WAIT-SECS(WS-NEW-IX)
052600         GO TO 270-DO-SHIFT
052700     END-IF.
052800     SET WS-STOP-SHIFTING TO TRUE.
052900     GO TO 270-EXIT.
053000 270-DO-SHIFT.
053100     MOVE WS-SORT-ORDER-IX(WS-INSERT-POS)
053200         TO WS-SORT-ORDER-IX(WS-INSERT-POS + 1).
053300     COMPUTE WS-INSERT-POS = WS-INSERT-POS - 1.
053400 270-EXIT.
053500     EXIT.
053600*
053700 320-FIND-PRODUCT.
053800     SET WS-PRODUCT-NOT-FOUND TO TRUE.
053900     SET WS-PROD-IX TO 1.
054000     PERFORM 330-COMPARE-ONE-PRODUCT THRU 330-EXIT
054100         VARYING WS-PROD-IX FROM 1 BY 1
054200         UNTIL WS-PROD-IX > WS-PRODUCT-COUNT
054300            OR WS-PRODUCT-FOUND.
054400 320-EXIT.
054500     EXIT.
054600*
054700 330-COMPARE-ONE-PRODUCT.
054800     IF WS-PT-PROD-ID(WS-PROD-IX) = WS-LOOKUP-PROD-ID
054900         SET WS-PRODUCT-FOUND TO TRUE
055000     END-IF.
055100 330-EXIT.
055200     EXIT.
055300*
055400 340-FIND-CUSTOMER.
055500     SET WS-CUSTOMER-NOT-FOUND TO TRUE.
055600     SET WS-CUST-IX TO 1.
055700     PERFORM 350-COMPARE-ONE-CUSTOMER THRU 350-EXIT
055800         VARYING WS-CUST-IX FROM 1 BY 1
055900         UNTIL WS-CUST-IX > WS-CUSTOMER-COUNT
056000            OR WS-CUSTOMER-FOUND.
056100 340-EXIT.
056200     EXIT.
056300*
056400 350-COMPARE-ONE-CUSTOMER.
056500     IF WS-CT-CUST-ID(WS-CUST-IX) = WS-LOOKUP-CUST-ID
056600         SET WS-CUSTOMER-FOUND TO TRUE
056700     END-IF.
056800 350-EXIT.
056900     EXIT.
057000*
057100 360-FIND-CUSTOMER-BY-NAME.
057200     SET WS-CUSTOMER-NOT-FOUND TO TRUE.
057300     SET WS-CUST-IX TO 1.
057400     PERFORM 365-COMPARE-ONE-USERNAME THRU 365-EXIT
057500         VARYING WS-CUST-IX FROM 1 BY 1
057600         UNTIL WS-CUST-IX > WS-CUSTOMER-COUNT
057700            OR WS-CUSTOMER-FOUND.
057800 360-EXIT.
057900     EXIT.
058000*
058100 365-COMPARE-ONE-USERNAME.
058200     IF WS-CT-USER-NAME(WS-CUST-IX) = WS-LOOKUP-USER-NAME
058300         SET WS-CUSTOMER-FOUND TO TRUE
058400     END-IF.
058500 365-EXIT.
058600     EXIT.
058700*
058800 400-LOAD-LOGS.
058900     SET WS-LOG-IX TO 1.
059000     PERFORM 410-READ-ONE-LOG THRU 410-EXIT
059100         UNTIL WS-LOGS-EOF.
059200 400-EXIT.
059300     EXIT.
059400*
059500 410-READ-ONE-LOG.
059600     READ LOG-FILE
059700         AT END
059800             SET WS-LOGS-EOF TO TRUE
059900             GO TO 410-EXIT
060000     END-READ.
060100     ADD 1 TO WS-LOG-COUNT.
060200     MOVE LOG-ID        TO WS-LT-LOG-ID(WS-LOG-IX).
060300     MOVE LOG-CUST-ID   TO WS-LT-CUST-ID(WS-LOG-IX).
060400     MOVE LOG-TYPE      TO WS-LT-TYPE(WS-LOG-IX).
060500     MOVE LOG-CUST-TYPE TO WS-LT-CUST-TYPE(WS-LOG-IX).
060600     MOVE LOG-PRODUCT   TO WS-LT-PRODUCT(WS-LOG-IX).
060700     MOVE LOG-QTY       TO WS-LT-QTY(WS-LOG-IX).
060800     MOVE LOG-TIME      TO WS-LT-TIME(WS-LOG-IX).
060900     MOVE LOG-MESSAGE   TO WS-LT-MESSAGE(WS-LOG-IX).
061000     SET WS-LOG-IX UP BY 1.
061100 410-EXIT.
061200     EXIT.
061300*
061400 500-PENDING-ORDERS-RPT.
061500     MOVE 'PENDING ORDER LIST' TO RPT-BANNER-TITLE.
061600     PERFORM 050-WRITE-BANNER THRU 050-EXIT.
061700     WRITE REPORT-RECORD FROM RPT-PEND-HDR1 AFTER 2.
061800     MOVE 0 TO WS-PRINT-COUNT.
061900     PERFORM 250-SORT-PENDING THRU 250-EXIT.
062000     IF WS-PENDING-COUNT > 0
062100         PERFORM 510-WRITE-ONE-PENDING THRU 510-EXIT
062200             VARYING WS-SORT-IX FROM 1 BY 1
062300             UNTIL WS-SORT-IX > WS-PENDING-COUNT
062400     END-IF.
062500     MOVE WS-PRINT-COUNT TO RPT-PD-COUNT.
062600     WRITE REPORT-RECORD FROM RPT-PEND-TRAILER AFTER 1.
062700 500-EXIT.
062800     EXIT.
062900*
063000 510-WRITE-ONE-PENDING.
063100     SET WS-ORD-IX TO WS-SORT-ORDER-IX(WS-SORT-IX).
063200     MOVE WS-OT-CUST-ID(WS-ORD-IX) TO WS-LOOKUP-CUST-ID.
063300     PERFORM 340-FIND-CUSTOMER THRU 340-EXIT.
063400     IF WS-CUSTOMER-FOUND
063500         MOVE WS-CT-TYPE(WS-CUST-IX) TO WS-PRI-CUST-TYPE
063600     ELSE
063700         MOVE SPACES TO WS-PRI-CUST-TYPE
063800     END-IF.
063900     MOVE WS-OT-TIME(WS-ORD-IX) TO WS-PRI-ORD-TIME.
064000     MOVE WS-OT-QTY(WS-ORD-IX)  TO WS-PRI-QTY.
064100     CALL 'ORDPRI' USING WS-PRIORITY-PARMS.
064200     MOVE WS-OT-PROD-ID(WS-ORD-IX) TO WS-LOOKUP-PROD-ID.
064300     PERFORM 320-FIND-PRODUCT THRU 320-EXIT.
064400     MOVE WS-OT-ORD-ID(WS-ORD-IX)   TO RPT-PD-ORDID.
064500     MOVE WS-OT-CUST-ID(WS-ORD-IX)  TO RPT-PD-CUSTID.
064600     MOVE WS-PRI-CUST-TYPE          TO RPT-PD-TYPE.
064700     IF WS-PRODUCT-FOUND
064800         MOVE WS-PT-NAME(WS-PROD-IX) TO RPT-PD-PRODUCT
064900     ELSE
065000         MOVE SPACES TO RPT-PD-PRODUCT
065100     END-IF.
065200     MOVE WS-OT-QTY(WS-ORD-IX)      TO RPT-PD-QTY.
065300     MOVE WS-PRI-SCORE              TO RPT-PD-PRIORITY.
065400     MOVE WS-OT-TIME(WS-ORD-IX)     TO RPT-PD-ORDTIME.
065500     MOVE WS-OT-WAIT-SECS(WS-ORD-IX) TO RPT-PD-WAITSECS.
065600     WRITE REPORT-RECORD FROM RPT-PEND-DETAIL.
065700     ADD 1 TO WS-PRINT-COUNT.
065800 510-EXIT.
065900     EXIT.
066000*
066100 600-CUSTOMER-LIST-RPT.
066200     MOVE 'CUSTOMER LIST' TO RPT-BANNER-TITLE.
066300     PERFORM 050-WRITE-BANNER THRU 050-EXIT.
066400     WRITE REPORT-RECORD FROM RPT-CUST-HDR1 AFTER 2.
066500     MOVE 0 TO WS-BUDGET-TOTAL.
066600     MOVE 0 TO WS-SPENT-TOTAL.
066700     IF WS-CUSTOMER-COUNT > 0
066800         PERFORM 610-WRITE-ONE-CUSTOMER THRU 610-EXIT
066900             VARYING WS-CUST-IX FROM 1 BY 1
067000             UNTIL WS-CUST-IX > WS-CUSTOMER-COUNT
067100     END-IF.
067200     MOVE WS-CUSTOMER-COUNT   TO RPT-CT-COUNT.
067300     MOVE WS-BUDGET-TOTAL     TO RPT-CT-BUDGET-TOT.
067400     MOVE WS-SPENT-TOTAL      TO RPT-CT-SPENT-TOT.
067500     WRITE REPORT-RECORD FROM RPT-CUST-TRAILER AFTER 1.
067600 600-EXIT.
067700     EXIT.
067800*
067900 610-WRITE-ONE-CUSTOMER.
068000     MOVE WS-CT-CUST-ID(WS-CUST-IX)     TO RPT-CD-CUSTID.
068100     MOVE WS-CT-NAME(WS-CUST-IX)        TO RPT-CD-NAME.
068200     MOVE WS-CT-BUDGET(WS-CUST-IX)      TO RPT-CD-BUDGET.
068300     MOVE WS-CT-TYPE(WS-CUST-IX)        TO RPT-CD-TYPE.
068400     MOVE WS-CT-TOTAL-SPENT(WS-CUST-IX) TO RPT-CD-SPENT.
068500     MOVE WS-CT-USER-NAME(WS-CUST-IX)   TO RPT-CD-USERNAME.
068600     WRITE REPORT-RECORD FROM RPT-CUST-DETAIL.
068700     ADD WS-CT-BUDGET(WS-CUST-IX)      TO WS-BUDGET-TOTAL.
068800     ADD WS-CT-TOTAL-SPENT(WS-CUST-IX) TO WS-SPENT-TOTAL.
068900 610-EXIT.
069000     EXIT.
069100*
069200 700-PRODUCT-LIST-RPT.
069300     IF WS-CUST-FOUND-SWITCH-X = 'Y'
069400         MOVE 'PRODUCT LIST (CUSTOMER VIEW)' TO RPT-BANNER-TITLE
069500     ELSE
069600         MOVE 'PRODUCT LIST' TO RPT-BANNER-TITLE
069700     END-IF.
069800     PERFORM 050-WRITE-BANNER THRU 050-EXIT.
069900     WRITE REPORT-RECORD FROM RPT-PROD-HDR1 AFTER 2.
070000     MOVE 0 TO WS-STOCK-TOTAL.
070100     MOVE 0 TO WS-PRINT-COUNT.
070200     IF WS-PRODUCT-COUNT > 0
070300         PERFORM 710-WRITE-ONE-PRODUCT THRU 710-EXIT
070400             VARYING WS-PROD-IX FROM 1 BY 1
070500             UNTIL WS-PROD-IX > WS-PRODUCT-COUNT
070600     END-IF.
070700     MOVE WS-PRINT-COUNT  TO RPT-PT-COUNT.
070800     MOVE WS-STOCK-TOTAL  TO RPT-PT-STOCK-TOT.
070900     WRITE REPORT-RECORD FROM RPT-PROD-TRAILER AFTER 1.
071000 700-EXIT.
071100     EXIT.
071200*
071300 710-WRITE-ONE-PRODUCT.
071400     IF WS-CUST-FOUND-SWITCH-X = 'Y'
071500        AND WS-PT-STOCK(WS-PROD-IX) NOT > 0
071600         GO TO 710-EXIT
071700     END-IF.
071800     MOVE WS-PT-PROD-ID(WS-PROD-IX)  TO RPT-PR-PRODID.
071900     MOVE WS-PT-NAME(WS-PROD-IX)     TO RPT-PR-NAME.
072000     MOVE WS-PT-STOCK(WS-PROD-IX)    TO RPT-PR-STOCK.
072100     MOVE WS-PT-PRICE(WS-PROD-IX)    TO RPT-PR-PRICE.
072200     MOVE WS-PT-VERSION(WS-PROD-IX)  TO RPT-PR-VERSION.
072300     WRITE REPORT-RECORD FROM RPT-PROD-DETAIL.
072400     ADD 1 TO WS-PRINT-COUNT.
072500     ADD WS-PT-STOCK(WS-PROD-IX) TO WS-STOCK-TOTAL.
072600 710-EXIT.
072700     EXIT.
072800*
072900 800-RECENT-LOGS-RPT.
073000     MOVE 'RECENT LOG EXTRACT' TO RPT-BANNER-TITLE.
073100     PERFORM 050-WRITE-BANNER THRU 050-EXIT.
073200     WRITE REPORT-RECORD FROM RPT-LOG-HDR1 AFTER 2.
073300     MOVE RPTREQ-LIMIT TO WS-PRINT-LIMIT.
073400     IF WS-PRINT-LIMIT = 0
073500         MOVE 100 TO WS-PRINT-LIMIT
073600     END-IF.
073700     COMPUTE WS-PRINT-FLOOR = WS-LOG-COUNT - WS-PRINT-LIMIT + 1.
073800     IF WS-PRINT-FLOOR < 1
073900         MOVE 1 TO WS-PRINT-FLOOR
074000     END-IF.
074100     IF WS-LOG-COUNT > 0
074200         SET WS-LOG-IX TO WS-LOG-COUNT
074300         PERFORM 810-WRITE-ONE-LOG THRU 810-EXIT
074400             UNTIL WS-LOG-IX < WS-PRINT-FLOOR
074500     END-IF.
074600 800-EXIT.
074700     EXIT.
074800*
074900 810-WRITE-ONE-LOG.
075000     IF WS-LT-CUST-ID(WS-LOG-IX) = 0
075100         MOVE 'System' TO RPT-LD-CUSTNAME
075200     ELSE
075300         MOVE WS-LT-CUST-ID(WS-LOG-IX) TO WS-LOOKUP-CUST-ID
075400         PERFORM 340-FIND-CUSTOMER THRU 340-EXIT
075500         IF WS-CUSTOMER-FOUND
075600             MOVE WS-CT-NAME(WS-CUST-IX) TO RPT-LD-CUSTNAME
075700         ELSE
075800             MOVE 'System' TO RPT-LD-CUSTNAME
075900         END-IF
076000     END-IF.
076100     MOVE WS-LT-LOG-ID(WS-LOG-IX)    TO RPT-LD-LOGID.
076200     MOVE WS-LT-TYPE(WS-LOG-IX)      TO RPT-LD-TYPE.
076300     MOVE WS-LT-CUST-TYPE(WS-LOG-IX) TO RPT-LD-CUSTTYPE.
076400     MOVE WS-LT-PRODUCT(WS-LOG-IX)   TO RPT-LD-PRODUCT.
076500     MOVE WS-LT-QTY(WS-LOG-IX)       TO RPT-LD-QTY.
076600     MOVE WS-LT-TIME(WS-LOG-IX)      TO RPT-LD-TIME.
076700     MOVE WS-LT-MESSAGE(WS-LOG-IX)   TO RPT-LD-MESSAGE.
076800     WRITE REPORT-RECORD FROM RPT-LOG-DETAIL.
076900     SET WS-LOG-IX DOWN BY 1.
077000 810-EXIT.
077100     EXIT.
077200*
077300 900-CUSTOMER-ORDERS-RPT.
077400     MOVE 'CUSTOMER ORDER INQUIRY' TO RPT-BANNER-TITLE.
077500     PERFORM 050-WRITE-BANNER THRU 050-EXIT.
077600     WRITE REPORT-RECORD FROM RPT-ORDINQ-HDR1 AFTER 2.
077700     IF WS-ORDER-COUNT > 0
077800         SET WS-ORD-IX TO WS-ORDER-COUNT
077900         PERFORM 910-WRITE-ONE-ORDER THRU 910-EXIT
078000             UNTIL WS-ORD-IX < 1
078100     END-IF.
078200 900-EXIT.
078300     EXIT.
078400*
078500 910-WRITE-ONE-ORDER.
078600     IF WS-OT-CUST-ID(WS-ORD-IX) NOT = RPTREQ-CUST-ID
078700         GO TO 910-NEXT
078800     END-IF.
078900     MOVE WS-OT-PROD-ID(WS-ORD-IX) TO WS-LOOKUP-PROD-ID.
079000     PERFORM 320-FIND-PRODUCT THRU 320-EXIT.
079100     MOVE WS-OT-TIME(WS-ORD-IX) TO WS-WT-ORD-TIME.
079200     CALL 'ORDWAIT' USING WS-WAIT-PARMS.
079300     MOVE WS-OT-ORD-ID(WS-ORD-IX)    TO RPT-OI-ORDID.
079400     IF WS-PRODUCT-FOUND
079500         MOVE WS-PT-NAME(WS-PROD-IX) TO RPT-OI-PRODUCT
079600     ELSE
079700         MOVE SPACES TO RPT-OI-PRODUCT
079800     END-IF.
079900     MOVE WS-OT-QTY(WS-ORD-IX)       TO RPT-OI-QTY.
080000     MOVE WS-OT-STATUS(WS-ORD-IX)    TO RPT-OI-STATUS.
080100     MOVE WS-WT-WAIT-SECS            TO RPT-OI-WAITSECS.
080200     MOVE WS-OT-TIME(WS-ORD-IX)      TO RPT-OI-ORDTIME.
080300     WRITE REPORT-RECORD FROM RPT-ORDINQ-DETAIL.
080400 910-NEXT.
080500     SET WS-ORD-IX DOWN BY 1.
080600 910-EXIT.
080700     EXIT.
080800*
080900 950-CUSTOMER-DETAILS-RPT.
081000     MOVE 'CUSTOMER DETAILS INQUIRY' TO RPT-BANNER-TITLE.
081100     PERFORM 050-WRITE-BANNER THRU 050-EXIT.
081200     MOVE RPTREQ-USER-NAME TO WS-LOOKUP-USER-NAME.
081300     PERFORM 360-FIND-CUSTOMER-BY-NAME THRU 360-EXIT.
081400     IF WS-CUSTOMER-NOT-FOUND
081500         MOVE RPTREQ-USER-NAME TO RPT-CDT-BADNAME
081600         WRITE REPORT-RECORD FROM RPT-CUSTDET-NOTFOUND AFTER 2
081700         GO TO 950-EXIT
081800     END-IF.
081900     MOVE WS-CT-CUST-ID(WS-CUST-IX)     TO RPT-CDT-CUSTID.
082000     WRITE REPORT-RECORD FROM RPT-CUSTDET-DETAIL1 AFTER 2.
082100     MOVE WS-CT-NAME(WS-CUST-IX)        TO RPT-CDT-NAME.
082200     WRITE REPORT-RECORD FROM RPT-CUSTDET-DETAIL2 AFTER 1.
082300     MOVE WS-CT-TYPE(WS-CUST-IX)        TO RPT-CDT-TYPE.
082400     WRITE REPORT-RECORD FROM RPT-CUSTDET-DETAIL3 AFTER 1.
082500     MOVE WS-CT-BUDGET(WS-CUST-IX)      TO RPT-CDT-BUDGET.
082600     WRITE REPORT-RECORD FROM RPT-CUSTDET-DETAIL4 AFTER 1.
082700     MOVE WS-CT-TOTAL-SPENT(WS-CUST-IX) TO RPT-CDT-SPENT.
082800     WRITE REPORT-RECORD FROM RPT-CUSTDET-DETAIL5 AFTER 1.
082900 950-EXIT.
083000     EXIT.
083100*
083200 050-WRITE-BANNER.
083300     MOVE CURRENT-MM   TO RPT-B-MM.
083400     MOVE CURRENT-DD   TO RPT-B-DD.
083500     MOVE CURRENT-CCYY TO RPT-B-CCYY.
083600     WRITE REPORT-RECORD FROM RPT-BANNER AFTER PAGE.
083700 050-EXIT.
083800     EXIT.
083900*
084000 700-OPEN-FILES.
084100     OPEN INPUT  PRODUCT-FILE
084200                 CUSTOMER-FILE
084300                 ORDER-FILE
084400                 LOG-FILE
084500                 RPTREQ-FILE
084600          OUTPUT REPORT-FILE.
084700     IF WS-PRODUCTS-STATUS NOT = '00'
084800         DISPLAY 'ORDRPT - ERROR OPENING PRODUCT FILE. RC: '
084900                 WS-PRODUCTS-STATUS
085000         MOVE 16 TO RETURN-CODE
085100         SET WS-RPTREQ-EOF TO TRUE
085200     END-IF.
085300     IF WS-CUSTOMERS-STATUS NOT = '00'
085400         DISPLAY 'ORDRPT - ERROR OPENING CUSTOMER FILE. RC: '
085500                 WS-CUSTOMERS-STATUS
085600         MOVE 16 TO RETURN-CODE
085700         SET WS-RPTREQ-EOF TO TRUE
085800     END-IF.
085900     IF WS-ORDERS-STATUS NOT = '00'
086000         DISPLAY 'ORDRPT - ERROR OPENING ORDER FILE. RC: '
086100                 WS-ORDERS-STATUS
086200         MOVE 16 TO RETURN-CODE
086300         SET WS-RPTREQ-EOF TO TRUE
086400     END-IF.
086500     IF WS-LOGS-STATUS NOT = '00'
086600         DISPLAY 'ORDRPT - ERROR OPENING LOG FILE. RC: '
086700                 WS-LOGS-STATUS
086800         MOVE 16 TO RETURN-CODE
086900         SET WS-RPTREQ-EOF TO TRUE
087000     END-IF.
087100     IF WS-RPTREQ-STATUS NOT = '00'
087200         DISPLAY 'ORDRPT - ERROR OPENING RPTREQ FILE. RC: '
087300                 WS-RPTREQ-STATUS
087400         MOVE 16 TO RETURN-CODE
087500         SET WS-RPTREQ-EOF TO TRUE
087600     END-IF.
087700     IF WS-REPORT-STATUS NOT = '00'
087800         DISPLAY 'ORDRPT - ERROR OPENING REPORT FILE. RC: '
087900                 WS-REPORT-STATUS
088000         MOVE 16 TO RETURN-CODE
088100         SET WS-RPTREQ-EOF TO TRUE
088200     END-IF.
088300 700-EXIT.
088400     EXIT.
088500*
088600 790-CLOSE-FILES.
088700     CLOSE PRODUCT-FILE
088800           CUSTOMER-FILE
088900           ORDER-FILE
089000           LOG-FILE
089100           RPTREQ-FILE
089200           REPORT-FILE.
089300 790-EXIT.
089400     EXIT.
