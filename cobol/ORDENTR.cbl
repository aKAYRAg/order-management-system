000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND MERCANTILE DP     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDENTR.
000700 AUTHOR.        J A SAYLES.
000800 INSTALLATION.  SYSTEMS GROUP - ORDER PROCESSING.
000900 DATE-WRITTEN.  04/30/91.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    PROGRAM:  ORDENTR                                          *
001400*                                                                *
001500*    READS A FILE OF ORDER REQUESTS (ENTRIES) AND APPLIES THE  *
001600*    ADMISSION RULES IN THE FIXED ORDER THE DISPATCH DESK       *
001700*    SPECIFIED: QUANTITY, THEN PRODUCT, THEN STOCK, THEN        *
001800*    CUSTOMER, THEN BUDGET.  A REQUEST THAT PASSES ALL FIVE IS  *
001900*    WRITTEN TO THE ORDER FILE AS PENDING AND LOGGED VIA        *
002000*    ORDLOGW.  STOCK AND BUDGET ARE NOT TOUCHED HERE - THAT     *
002100*    HAPPENS ONLY AT SETTLEMENT TIME IN ORDSETL/ORDBATCH.       *
002200****************************************************************
002300*    AMENDMENT HISTORY                                           *
002400*                                                                *
002500*    DATE      INIT  TICKET    DESCRIPTION                      *
002600*    --------  ----  --------  ------------------------------- *
002700*    04/30/91  JAS   ORD-0011  ORIGINAL ROUTINE.                *
002800*    11/02/93  JAS   ORD-0078  ADMISSION ORDER FIXED AT QTY,    *
002900*                              PRODUCT, STOCK, CUSTOMER, BUDGET *
003000*                              PER THE DISPATCH DESK MEMO.       *
003100*    09/30/98  RHB   ORD-0183  Y2K REVIEW - ORDER TIMESTAMP     *
003200*                              STAMPED FROM CURRENT-TIMESTAMP-19*
003300*                              (4-DIGIT YEAR).                   *
003400*    05/02/01  TLS   ORD-0212  NEXT ORDER-ID AND NEXT LOG-ID    *
003500*                              NOW DERIVED FROM THE HIGH KEY ON *
003600*                              FILE INSTEAD OF A CONTROL CARD.  *
003700****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS ORDENTR-TRACE-ON
004500            OFF STATUS IS ORDENTR-TRACE-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PRODUCT-FILE ASSIGN TO PRODUCTS
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-PRODUCTS-STATUS.
005100     SELECT CUSTOMER-FILE ASSIGN TO CUSTOMERS
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-CUSTOMERS-STATUS.
005400     SELECT ORDER-FILE ASSIGN TO ORDERS
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-ORDERS-STATUS.
005700     SELECT LOG-FILE ASSIGN TO LOGS
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-LOGS-STATUS.
006000     SELECT ENTRY-FILE ASSIGN TO ENTRIES
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-ENTRIES-STATUS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  PRODUCT-FILE.
006600 COPY WPRDCPY.
006700 FD  CUSTOMER-FILE.
006800 COPY WCUSCPY.
006900 FD  ORDER-FILE.
007000 COPY WORDCPY.
007100 FD  LOG-FILE.
007200 COPY WLOGCPY.
007300 FD  ENTRY-FILE.
007400 COPY WENTCPY.
007500*
007600 WORKING-STORAGE SECTION.
007700 COPY WCOMCPY.
007800*
007900 01  WS-ENTRIES-STATUS               PIC X(02).
008000     88  WS-ENTRIES-OK                VALUE '00'.
008100     88  WS-ENTRIES-EOF                VALUE '10'.
008200*
008300 77  WS-PRODUCT-COUNT                PIC S9(04)     COMP VALUE 0.
008400 77  WS-CUSTOMER-COUNT               PIC S9(04)     COMP VALUE 0.
008500 77  WS-REQUESTS-READ                PIC S9(05)     COMP VALUE 0.
008600 77  WS-REQUESTS-ADMITTED            PIC S9(05)     COMP VALUE 0.
008700 77  WS-REQUESTS-REJECTED            PIC S9(05)     COMP VALUE 0.
008800*
008900 01  WS-PRODUCT-TABLE.
009000     05  WS-PT-ENTRY OCCURS 10 TIMES INDEXED BY WS-PROD-IX.
009100         10  WS-PT-PROD-ID            PIC 9(05).
009200         10  WS-PT-NAME               PIC X(20).
009300         10  WS-PT-STOCK              PIC S9(07).
009400         10  WS-PT-PRICE              PIC S9(07)V99.
009500*
009600 01  WS-CUSTOMER-TABLE.
009700     05  WS-CT-ENTRY OCCURS 20 TIMES INDEXED BY WS-CUST-IX.
009800         10  WS-CT-CUST-ID            PIC 9(05).
009900         10  WS-CT-NAME               PIC X(20).
010000         10  WS-CT-BUDGET             PIC S9(07)V99.
010100         10  WS-CT-TYPE               PIC X(10).
010200*
010300 01  WS-ORDER-ID-WORK.
010400     05  WS-NEXT-ORDER-ID             PIC 9(07).
010500 01  WS-ORDER-ID-DISPLAY REDEFINES WS-ORDER-ID-WORK.
010600     05  WS-NEXT-ORDER-ID-X           PIC X(07).
010700*
010800 77  WS-MAX-ORDER-ID                 PIC 9(07)      VALUE 0.
010900 77  WS-LAST-LOG-ID                  PIC 9(07)      VALUE 0.
011000 77  WS-MAX-LOG-ID                   PIC 9(07)      VALUE 0.
011100*
011200 01  WS-FOUND-SWITCH                 PIC X(01).
011300     88  WS-PRODUCT-FOUND             VALUE 'Y'.
011400     88  WS-PRODUCT-NOT-FOUND          VALUE 'N'.
011500 01  WS-CUST-FOUND-SWITCH             PIC X(01).
011600     88  WS-CUSTOMER-FOUND            VALUE 'Y'.
011700     88  WS-CUSTOMER-NOT-FOUND         VALUE 'N'.
011800*
011900 01  WS-ADMIT-REASON                 PIC X(40).
012000*
012100 01  WS-LOGW-PARMS.
012200     05  WS-LW-NEXT-ID                PIC 9(07).
012300     05  WS-LW-CUST-ID                PIC 9(05).
012400     05  WS-LW-LOG-TYPE               PIC X(15).
012500     05  WS-LW-CUST-TYPE              PIC X(10).
012600     05  WS-LW-PRODUCT                PIC X(20).
012700     05  WS-LW-QTY                    PIC 9(05).
012800     05  WS-LW-MESSAGE                PIC X(80).
012900*
013000****************************************************************
013100 PROCEDURE DIVISION.
013200****************************************************************
013300*
013400 000-MAIN.
013500     PERFORM 100-LOAD-PRODUCTS THRU 100-EXIT.
013600     PERFORM 150-LOAD-CUSTOMERS THRU 150-EXIT.
013700     PERFORM 180-FIND-NEXT-ORDER-ID THRU 180-EXIT.
013800     PERFORM 190-FIND-NEXT-LOG-ID THRU 190-EXIT.
013900     PERFORM 700-OPEN-FILES THRU 700-EXIT.
014000     PERFORM 800-READ-REQUEST THRU 800-EXIT.
014100     PERFORM 300-ADMIT-REQUEST THRU 300-EXIT
014200         UNTIL WS-ENTRIES-EOF.
014300     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
014400     DISPLAY 'ORDENTR - REQUESTS READ - ' WS-REQUESTS-READ.
014500     DISPLAY 'ORDENTR - ADMITTED COUNT - ' WS-REQUESTS-ADMITTED.
014600     DISPLAY 'ORDENTR - REJECTED COUNT - ' WS-REQUESTS-REJECTED.
014700     STOP RUN.
014800*
014900 100-LOAD-PRODUCTS.
015000     OPEN INPUT PRODUCT-FILE.
015100     PERFORM 110-READ-ONE-PRODUCT THRU 110-EXIT
015200         UNTIL WS-PRODUCTS-EOF.
015300     CLOSE PRODUCT-FILE.
015400 100-EXIT.
015500     EXIT.
015600*
015700 110-READ-ONE-PRODUCT.
015800     READ PRODUCT-FILE
015900         AT END
016000             CONTINUE
016100         NOT AT END
016200             ADD 1 TO WS-PRODUCT-COUNT
016300             SET WS-PROD-IX TO WS-PRODUCT-COUNT
016400             MOVE PROD-ID    TO WS-PT-PROD-ID(WS-PROD-IX)
016500             MOVE PROD-NAME  TO WS-PT-NAME(WS-PROD-IX)
016600             MOVE PROD-STOCK TO WS-PT-STOCK(WS-PROD-IX)
016700             MOVE PROD-PRICE TO WS-PT-PRICE(WS-PROD-IX)
016800     END-READ.
016900 110-EXIT.
017000     EXIT.
017100*
017200 150-LOAD-CUSTOMERS.
017300     OPEN INPUT CUSTOMER-FILE.
017400     PERFORM 160-READ-ONE-CUSTOMER THRU 160-EXIT
017500         UNTIL WS-CUSTOMERS-EOF.
017600     CLOSE CUSTOMER-FILE.
017700 150-EXIT.
017800     EXIT.
017900*
018000 160-READ-ONE-CUSTOMER.
018100     READ CUSTOMER-FILE
018200         AT END
018300             CONTINUE
018400         NOT AT END
018500             ADD 1 TO WS-CUSTOMER-COUNT
018600             SET WS-CUST-IX TO WS-CUSTOMER-COUNT
018700             MOVE CUST-ID     TO WS-CT-CUST-ID(WS-CUST-IX)
018800             MOVE CUST-NAME   TO WS-CT-NAME(WS-CUST-IX)
018900             MOVE CUST-BUDGET TO WS-CT-BUDGET(WS-CUST-IX)
019000             MOVE CUST-TYPE   TO WS-CT-TYPE(WS-CUST-IX)
019100     END-READ.
019200 160-EXIT.
019300     EXIT.
019400*
019500 180-FIND-NEXT-ORDER-ID.
019600     OPEN INPUT ORDER-FILE.
019700     PERFORM 185-SCAN-ONE-ORDER THRU 185-EXIT
019800         UNTIL WS-ORDERS-EOF.
019900     CLOSE ORDER-FILE.
020000     COMPUTE WS-NEXT-ORDER-ID = WS-MAX-ORDER-ID + 1.
020100 180-EXIT.
020200     EXIT.
020300*
020400 185-SCAN-ONE-ORDER.
020500     READ ORDER-FILE
020600         AT END
020700             CONTINUE
020800         NOT AT END
020900             IF ORD-ID > WS-MAX-ORDER-ID
021000                 MOVE ORD-ID TO WS-MAX-ORDER-ID
021100             END-IF
021200     END-READ.
021300 185-EXIT.
021400     EXIT.
021500*
021600 190-FIND-NEXT-LOG-ID.
021700     OPEN INPUT LOG-FILE.
021800     PERFORM 195-SCAN-ONE-LOG THRU 195-EXIT
021900         UNTIL WS-LOGS-EOF.
022000     CLOSE LOG-FILE.
022100     MOVE WS-MAX-LOG-ID TO WS-LAST-LOG-ID.
022200 190-EXIT.
022300     EXIT.
022400*
022500 195-SCAN-ONE-LOG.
022600     READ LOG-FILE
022700         AT END
022800             CONTINUE
022900         NOT AT END
023000             IF LOG-ID > WS-MAX-LOG-ID
023100                 MOVE LOG-ID TO WS-MAX-LOG-ID
023200             END-IF
023300     END-READ.
023400 195-EXIT.
023500     EXIT.
023600*
023700 700-OPEN-FILES.
023800     OPEN INPUT ENTRY-FILE.
023900     OPEN EXTEND ORDER-FILE.
024000     IF WS-ORDERS-STATUS = '35'
024100         OPEN OUTPUT ORDER-FILE
024200     END-IF.
024300 700-EXIT.
024400     EXIT.
024500*
024600 800-READ-REQUEST.
024700     READ ENTRY-FILE
024800         AT END
024900             CONTINUE
025000         NOT AT END
025100             ADD 1 TO WS-REQUESTS-READ
025200     END-READ.
025300 800-EXIT.
025400     EXIT.
025500*
025600 300-ADMIT-REQUEST.
025700     MOVE SPACE TO WS-ADMIT-REASON.
025800     IF ENT-QTY NOT > 0
025900         MOVE 'QUANTITY MUST BE GREATER THAN ZERO' TO
026000                 WS-ADMIT-REASON
026100         GO TO 300-REJECT
026200     END-IF.
026300     PERFORM 320-FIND-PRODUCT THRU 320-EXIT.
026400     IF WS-PRODUCT-NOT-FOUND
026500         MOVE 'PRODUCT NOT FOUND' TO WS-ADMIT-REASON
026600         GO TO 300-REJECT
026700     END-IF.
026800     IF WS-PT-STOCK(WS-PROD-IX) < ENT-QTY
026900         MOVE 'INSUFFICIENT STOCK' TO WS-ADMIT-REASON
027000         GO TO 300-REJECT
027100     END-IF.
027200     PERFORM 340-FIND-CUSTOMER THRU 340-EXIT.
027300     IF WS-CUSTOMER-NOT-FOUND
027400         MOVE 'CUSTOMER NOT FOUND' TO WS-ADMIT-REASON
027500         GO TO 300-REJECT
027600     END-IF.
027700     COMPUTE TOTAL-COST ROUNDED =
027800             WS-PT-PRICE(WS-PROD-IX) * ENT-QTY.
027900     IF WS-CT-BUDGET(WS-CUST-IX) < TOTAL-COST
028000         MOVE 'INSUFFICIENT BUDGET' TO WS-ADMIT-REASON
028100         GO TO 300-REJECT
028200     END-IF.
028300     PERFORM 360-WRITE-ORDER THRU 360-EXIT.
028400     ADD 1 TO WS-REQUESTS-ADMITTED.
028500     DISPLAY 'ORDENTR - ADMITTED - ORDER ' WS-NEXT-ORDER-ID-X.
028600     GO TO 300-CONTINUE.
028700 300-REJECT.
028800     ADD 1 TO WS-REQUESTS-REJECTED.
028900     DISPLAY 'ORDENTR - REJECTED - ' WS-ADMIT-REASON.
029000 300-CONTINUE.
029100     PERFORM 800-READ-REQUEST THRU 800-EXIT.
029200 300-EXIT.
029300     EXIT.
029400*
029500 320-FIND-PRODUCT.
029600     SET WS-PRODUCT-NOT-FOUND TO TRUE.
029700     SET WS-PROD-IX TO 1.
029800     PERFORM 330-COMPARE-ONE-PRODUCT THRU 330-EXIT
029900         VARYING WS-PROD-IX FROM 1 BY 1
030000         UNTIL WS-PROD-IX > WS-PRODUCT-COUNT
030100            OR WS-PRODUCT-FOUND.
030200 320-EXIT.
030300     EXIT.
030400*
030500 330-COMPARE-ONE-PRODUCT.
030600     IF WS-PT-PROD-ID(WS-PROD-IX) = ENT-PROD-ID
030700         SET WS-PRODUCT-FOUND TO TRUE
030800     END-IF.
030900 330-EXIT.
031000     EXIT.
031100*
031200 340-FIND-CUSTOMER.
031300     SET WS-CUSTOMER-NOT-FOUND TO TRUE.
031400     SET WS-CUST-IX TO 1.
031500     PERFORM 350-COMPARE-ONE-CUSTOMER THRU 350-EXIT
031600         VARYING WS-CUST-IX FROM 1 BY 1
031700         UNTIL WS-CUST-IX > WS-CUSTOMER-COUNT
031800            OR WS-CUSTOMER-FOUND.
031900 340-EXIT.
032000     EXIT.
032100*
032200 350-COMPARE-ONE-CUSTOMER.
032300     IF WS-CT-CUST-ID(WS-CUST-IX) = ENT-CUST-ID
032400         SET WS-CUSTOMER-FOUND TO TRUE
032500     END-IF.
032600 350-EXIT.
032700     EXIT.
032800*
032900 360-WRITE-ORDER.
033000     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
033100     ACCEPT CURRENT-TIME-HHMMSSHS FROM TIME.
033200     INITIALIZE ORDER-RECORD.
033300     MOVE WS-NEXT-ORDER-ID TO ORD-ID.
033400     MOVE ENT-CUST-ID      TO ORD-CUST-ID.
033500     MOVE ENT-PROD-ID      TO ORD-PROD-ID.
033600     MOVE ENT-QTY          TO ORD-QTY.
033700     MOVE CURRENT-CCYY     TO CTS-CCYY.
033800     MOVE CURRENT-MM       TO CTS-MM.
033900     MOVE CURRENT-DD       TO CTS-DD.
034000     MOVE CURRENT-HH       TO CTS-HH.
034100     MOVE CURRENT-MI       TO CTS-MI.
034200     MOVE CURRENT-SS       TO CTS-SS.
034300     MOVE CURRENT-TIMESTAMP-19 TO ORD-TIME.
034400     MOVE 'PENDING   '     TO ORD-STATUS.
034500     WRITE ORDER-RECORD.
034600     PERFORM 370-WRITE-LOG THRU 370-EXIT.
034700     ADD 1 TO WS-NEXT-ORDER-ID.
034800 360-EXIT.
034900     EXIT.
035000*
035100 370-WRITE-LOG.
035200     MOVE WS-LAST-LOG-ID            TO WS-LW-NEXT-ID.
035300     MOVE ENT-CUST-ID               TO WS-LW-CUST-ID.
035400     MOVE 'ORDER CREATED  '         TO WS-LW-LOG-TYPE.
035500     MOVE WS-CT-TYPE(WS-CUST-IX)    TO WS-LW-CUST-TYPE.
035600     MOVE WS-PT-NAME(WS-PROD-IX)    TO WS-LW-PRODUCT.
035700     MOVE ENT-QTY                   TO WS-LW-QTY.
035800     MOVE
035900       'Order created successfully. Awaiting admin approval.'
036000         TO WS-LW-MESSAGE.
036100     CALL 'ORDLOGW' USING WS-LOGW-PARMS.
036200     MOVE WS-LW-NEXT-ID TO WS-LAST-LOG-ID.
036300 370-EXIT.
036400     EXIT.
036500*
036600 900-CLOSE-FILES.
036700     CLOSE ENTRY-FILE.
036800     CLOSE ORDER-FILE.
036900 900-EXIT.
037000     EXIT.
