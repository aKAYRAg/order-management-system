000100****************************************************************
000200* WORDCPY - ORDER RECORD (ORDERS FILE)                          *
000300*           ORD-TIME-PARTS REDEFINES THE STAMP FOR WAIT-TIME    *
000400*           ARITHMETIC WITHOUT A DATE-INTRINSIC CALL.           *
000500*   91-03  RHB  ORIGINAL LAYOUT                                 *
000600*   97-08  RHB  ADDED ORD-TIME-PARTS REDEFINES FOR BATCH PRI.   *
000700****************************************************************
000800 01  ORDER-RECORD.
000900     05  ORD-ID                      PIC 9(07).
001000     05  ORD-CUST-ID                 PIC 9(05).
001100     05  ORD-PROD-ID                 PIC 9(05).
001200     05  ORD-QTY                     PIC 9(05).
001300     05  ORD-TIME                    PIC X(19).
001400     05  ORD-TIME-PARTS REDEFINES ORD-TIME.
001500         10  ORD-TIME-CCYY           PIC 9(04).
001600         10  FILLER                  PIC X(01).
001700         10  ORD-TIME-MM             PIC 9(02).
001800         10  FILLER                  PIC X(01).
001900         10  ORD-TIME-DD             PIC 9(02).
002000         10  FILLER                  PIC X(01).
002100         10  ORD-TIME-HH             PIC 9(02).
002200         10  FILLER                  PIC X(01).
002300         10  ORD-TIME-MI             PIC 9(02).
002400         10  FILLER                  PIC X(01).
002500         10  ORD-TIME-SS             PIC 9(02).
002600     05  ORD-STATUS                  PIC X(10).
002700         88  ORD-IS-PENDING          VALUE 'PENDING   '.
002800         88  ORD-IS-PROCESSED        VALUE 'PROCESSED '.
002900         88  ORD-IS-FAILED           VALUE 'FAILED    '.
003000     05  FILLER                      PIC X(04).
