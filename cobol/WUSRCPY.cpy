000100****************************************************************
000200* WUSRCPY - USER MASTER RECORD (USERS FILE)                    *
000300*           ONE ENTRY PER LOGIN CREDENTIAL, ADMIN OR CUSTOMER  *
000400*   90-11  RHB  ORIGINAL LAYOUT FOR ORDER SYSTEM USER MASTER    *
000500*   96-04  RHB  ADDED USER-ROLE 88-LEVELS FOR READABILITY       *
000600****************************************************************
000700 01  USER-RECORD.
000800     05  USER-ID                     PIC 9(05).
000900     05  USER-NAME                   PIC X(20).
001000     05  USER-PASSWORD-HASH          PIC X(16).
001100     05  USER-ROLE                   PIC X(10).
001200         88  USER-IS-ADMIN           VALUE 'ADMIN     '.
001300         88  USER-IS-CUSTOMER        VALUE 'CUSTOMER  '.
001400     05  FILLER                      PIC X(01).
