000100****************************************************************
000200* WCRDCPY - CREDENTIAL VERIFICATION REQUEST RECORD (CREDS FILE)*
000300*           ONE ENTRY PER LOGIN ATTEMPT FED TO ORDAUTH          *
000400*   94-02  DPS  ORIGINAL LAYOUT                                 *
000500****************************************************************
000600  01  CRED-REQUEST-RECORD.
000700    05  CRED-USER-NAME              PIC X(20).
000800    05  CRED-PASSWORD               PIC X(20).
000900    05  FILLER                      PIC X(10).
