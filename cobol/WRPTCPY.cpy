000100****************************************************************
000200* WRPTCPY - REPORT REQUEST CARD (RPTREQ FILE)                  *
000300*           ONE CARD PER REPORT SECTION ORDRPT IS TO RUN.      *
000400*   96-07  RHB  ORIGINAL LAYOUT                                 *
000500****************************************************************
000600 01  RPTREQ-RECORD.
000700     05  RPTREQ-TYPE                 PIC X(12).
000800         88  RPTREQ-IS-PENDING       VALUE 'PENDING     '.
000900         88  RPTREQ-IS-CUSTLIST      VALUE 'CUSTLIST    '.
001000         88  RPTREQ-IS-PRODLIST      VALUE 'PRODLIST    '.
001100         88  RPTREQ-IS-PRODCUST      VALUE 'PRODCUST    '.
001200         88  RPTREQ-IS-RECENTLOG     VALUE 'RECENTLOG   '.
001300         88  RPTREQ-IS-CUSTORDER     VALUE 'CUSTORDER   '.
001400         88  RPTREQ-IS-CUSTDETAIL    VALUE 'CUSTDETAIL  '.
001500     05  RPTREQ-CUST-ID               PIC 9(05).
001600     05  RPTREQ-USER-NAME             PIC X(20).
001700     05  RPTREQ-LIMIT                 PIC 9(05).
001800     05  FILLER                      PIC X(09).
