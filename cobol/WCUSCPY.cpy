000100****************************************************************
000200* WCUSCPY - CUSTOMER MASTER RECORD (CUSTOMERS FILE)            *
000300*           ONE ENTRY PER CUSTOMER, PREMIUM OR STANDARD CLASS  *
000400*   90-11  RHB  ORIGINAL LAYOUT                                 *
000500*   94-07  RHB  ADDED CUST-TOTAL-SPENT FOR LIFETIME REPORTING   *
000600*   96-04  RHB  ADDED CUST-TYPE 88-LEVELS                       *
000700****************************************************************
000800 01  CUSTOMER-RECORD.
000900     05  CUST-ID                     PIC 9(05).
001000     05  CUST-NAME                   PIC X(20).
001100     05  CUST-BUDGET                 PIC S9(07)V99.
001200     05  CUST-TYPE                   PIC X(10).
001300         88  CUST-IS-PREMIUM         VALUE 'PREMIUM   '.
001400         88  CUST-IS-STANDARD        VALUE 'STANDARD  '.
001500     05  CUST-TOTAL-SPENT            PIC S9(07)V99.
001600     05  CUST-USER-NAME              PIC X(20).
001700     05  FILLER                      PIC X(10).
