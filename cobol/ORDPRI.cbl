000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND MERCANTILE DP     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDPRI.
000700 AUTHOR.        D P SOMMERS.
000800 INSTALLATION.  SYSTEMS GROUP - ORDER PROCESSING.
000900 DATE-WRITTEN.  05/11/92.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    PROGRAM:  ORDPRI                                           *
001400*                                                                *
001500*    COMPUTES PRIORITY-SCORE FOR ONE PENDING ORDER.  CALLED BY  *
001600*    ORDBATCH ONCE PER ORDER BEFORE THE DISPATCH LIST IS BUILT, *
001700*    AND BY ORDRPT FOR THE PENDING ORDERS REPORT.  CALLS        *
001800*    ORDWAIT TO GET WAIT-TIME-SECS, THEN APPLIES THE CUSTOMER   *
001900*    TYPE WEIGHT AND THE QUANTITY WEIGHT FROM THE PRICING DESK. *
002000*    THE SCORE ITSELF IS FOR DISPLAY ONLY - DISPATCH ORDER IS   *
002100*    DECIDED BY CUSTOMER TYPE AND WAIT TIME, NOT THIS NUMBER.   *
002200****************************************************************
002300*    AMENDMENT HISTORY                                           *
002400*                                                                *
002500*    DATE      INIT  TICKET    DESCRIPTION                      *
002600*    --------  ----  --------  ------------------------------- *
002700*    05/11/92  DPS   ORD-0053  ORIGINAL ROUTINE.                *
002800*    02/24/95  DPS   ORD-0102  ROUNDED SCORE TO 2 DECIMALS ON   *
002900*                              REQUEST OF THE DISPATCH DESK.    *
003000*    09/30/98  RHB   ORD-0180  Y2K REVIEW - NO DATE MATH DONE   *
003100*                              DIRECTLY IN THIS MODULE.          *
003200*    01/06/04  TLS   ORD-0244  CLARIFIED IN COMMENTS THAT THE   *
003300*                              SCORE DOES NOT DRIVE DISPATCH    *
003400*                              SEQUENCE - TYPE/WAIT TABLE DOES. *
003500****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS ORDPRI-TRACE-ON
004300            OFF STATUS IS ORDPRI-TRACE-OFF.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 COPY WCOMCPY.
004700*
004800 01  WS-PRI-WORK-AREA.
004900     05  WS-PRI-TYPE-MULT            PIC S9(03)V99  COMP-3.
005000     05  WS-PRI-WAIT-MULT            PIC S9(03)V9(4) COMP-3.
005100     05  WS-PRI-QTY-MULT             PIC S9(03)V9(4) COMP-3.
005200     05  WS-PRI-RAW-SCORE            PIC S9(05)V9(4) COMP-3.
005300*
005400 01  WS-PRI-WAIT-PARMS.
005500     05  WS-PRI-ORD-TIME             PIC X(19).
005600     05  WS-PRI-WAIT-SECS            PIC S9(07).
005700 01  WS-PRI-WAIT-ALT REDEFINES WS-PRI-WAIT-PARMS.
005800     05  FILLER                      PIC X(19).
005900     05  WS-PRI-WAIT-SECS-X          PIC X(07).
006000*
006100 LINKAGE SECTION.
006200 01  LK-PRI-PARMS.
006300     05  LK-PR-CUST-TYPE             PIC X(10).
006400     05  LK-PR-ORD-TIME              PIC X(19).
006500     05  LK-PR-QTY                   PIC 9(05).
006600     05  LK-PR-SCORE                 PIC S9(05)V99.
006700*
006800****************************************************************
006900 PROCEDURE DIVISION USING LK-PRI-PARMS.
007000****************************************************************
007100*
007200 000-MAIN.
007300     PERFORM 100-GET-WAIT-TIME THRU 100-EXIT.
007400     PERFORM 200-SET-TYPE-MULT THRU 200-EXIT.
007500     PERFORM 300-SET-WAIT-MULT THRU 300-EXIT.
007600     PERFORM 400-SET-QTY-MULT THRU 400-EXIT.
007700     COMPUTE WS-PRI-RAW-SCORE ROUNDED =
007800             WS-PRI-TYPE-MULT * WS-PRI-WAIT-MULT
007900                               * WS-PRI-QTY-MULT.
008000     MOVE WS-PRI-RAW-SCORE TO LK-PR-SCORE.
008100     GOBACK.
008200*
008300 100-GET-WAIT-TIME.
008400     MOVE LK-PR-ORD-TIME TO WS-PRI-ORD-TIME.
008500     CALL 'ORDWAIT' USING WS-PRI-WAIT-PARMS.
008600 100-EXIT.
008700     EXIT.
008800*
008900 200-SET-TYPE-MULT.
009000     IF LK-PR-CUST-TYPE = 'PREMIUM   '
009100         MOVE 2.00 TO WS-PRI-TYPE-MULT
009200     ELSE
009300         MOVE 1.00 TO WS-PRI-TYPE-MULT
009400     END-IF.
009500 200-EXIT.
009600     EXIT.
009700*
009800 300-SET-WAIT-MULT.
009900     COMPUTE WS-PRI-WAIT-MULT =
010000             1 + (WS-PRI-WAIT-SECS / 3600).
010100 300-EXIT.
010200     EXIT.
010300*
010400 400-SET-QTY-MULT.
010500     COMPUTE WS-PRI-QTY-MULT = 1 + (LK-PR-QTY / 100).
010600 400-EXIT.
010700     EXIT.
