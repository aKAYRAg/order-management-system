000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND MERCANTILE DP     *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDAUTH.
000700 AUTHOR.        D P SOMMERS.
000800 INSTALLATION.  SYSTEMS GROUP - ORDER PROCESSING.
000900 DATE-WRITTEN.  02/14/94.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200****************************************************************
001300*    PROGRAM:  ORDAUTH                                          *
001400*                                                                *
001500*    READS A FILE OF LOGIN ATTEMPTS (CREDS) AND VERIFIES EACH   *
001600*    ONE AGAINST THE USER MASTER.  THE USER MASTER IS LOADED    *
001700*    INTO A TABLE ONCE AT START-UP SINCE IT IS SMALL AND THE    *
001800*    FILE IS LINE SEQUENTIAL (NO KEYED READ AVAILABLE).  FOR    *
001900*    EACH REQUEST THE CANDIDATE PASSWORD IS HASHED BY ORDHASH   *
002000*    AND COMPARED TO THE STORED HASH - A MATCH RETURNS THE      *
002100*    USER'S ROLE, A MISMATCH OR UNKNOWN NAME IS A REJECTION.    *
002200****************************************************************
002300*    AMENDMENT HISTORY                                           *
002400*                                                                *
002500*    DATE      INIT  TICKET    DESCRIPTION                      *
002600*    --------  ----  --------  ------------------------------- *
002700*    02/14/94  DPS   ORD-0099  ORIGINAL ROUTINE.                *
002800*    07/02/96  DPS   ORD-0131  REJECT BLANK NAME OR PASSWORD    *
002900*                              BEFORE THE TABLE LOOKUP.          *
003000*    09/30/98  RHB   ORD-0182  Y2K REVIEW - NO DATE MATH IN     *
003100*                              THIS MODULE.                      *
003200*    03/19/02  TLS   ORD-0221  USER TABLE RAISED FROM 15 TO 20  *
003300*                              ENTRIES AHEAD OF THE FALL HIRE    *
003400*                              CLASS SETUP.                      *
003500****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON STATUS IS ORDAUTH-TRACE-ON
004300            OFF STATUS IS ORDAUTH-TRACE-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT USER-FILE ASSIGN TO USERS
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-USERS-STATUS.
004900     SELECT CRED-FILE ASSIGN TO CREDS
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-CREDS-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  USER-FILE.
005500 COPY WUSRCPY.
005600 FD  CRED-FILE.
005700 COPY WCRDCPY.
005800*
005900 WORKING-STORAGE SECTION.
006000 COPY WCOMCPY.
006100*
006200 01  WS-CREDS-STATUS                 PIC X(02).
006300     88  WS-CREDS-OK                 VALUE '00'.
006400     88  WS-CREDS-EOF                VALUE '10'.
006500*
006600 77  WS-USER-COUNT                   PIC S9(04)     COMP VALUE 0.
006700 77  WS-REQUESTS-READ                PIC S9(05)     COMP VALUE 0.
006800 77  WS-REQUESTS-VERIFIED            PIC S9(05)     COMP VALUE 0.
006900 77  WS-REQUESTS-REJECTED            PIC S9(05)     COMP VALUE 0.
007000*
007100 01  WS-USER-TABLE.
007200     05  WS-USER-ENTRY OCCURS 20 TIMES INDEXED BY WS-USER-IX.
007300         10  WS-UT-USER-NAME          PIC X(20).
007400         10  WS-UT-PASSWORD-HASH      PIC X(16).
007500         10  WS-UT-ROLE               PIC X(10).
007600*
007700 01  WS-ROLE-PRINT-AREA.
007800     05  WS-ROLE-PRINT                PIC X(10).
007900 01  WS-ROLE-PRINT-ALT REDEFINES WS-ROLE-PRINT-AREA.
008000     05  WS-ROLE-PRINT-1ST            PIC X(01).
008100     05  FILLER                       PIC X(09).
008200*
008300 01  WS-HASH-CALL-PARMS.
008400     05  WS-HC-PASSWORD-IN            PIC X(20).
008500     05  WS-HC-HASH-OUT                PIC X(16).
008600*
008700 01  WS-FOUND-SWITCH                 PIC X(01).
008800     88  WS-USER-FOUND                VALUE 'Y'.
008900     88  WS-USER-NOT-FOUND             VALUE 'N'.
009000*
009100****************************************************************
009200 PROCEDURE DIVISION.
009300****************************************************************
009400*
009500 000-MAIN.
009600     PERFORM 100-LOAD-USERS THRU 100-EXIT.
009700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
009800     PERFORM 800-READ-CREDENTIAL THRU 800-EXIT.
009900     PERFORM 300-VERIFY-REQUEST THRU 300-EXIT
010000         UNTIL WS-CREDS-EOF.
010100     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
010200     DISPLAY 'ORDAUTH - REQUESTS READ  - ' WS-REQUESTS-READ.
010300     DISPLAY 'ORDAUTH - VERIFIED COUNT - ' WS-REQUESTS-VERIFIED.
010400     DISPLAY 'ORDAUTH - REJECTED COUNT - ' WS-REQUESTS-REJECTED.
010500     STOP RUN.
010600*
010700 100-LOAD-USERS.
010800     OPEN INPUT USER-FILE.
010900     PERFORM 110-READ-ONE-USER THRU 110-EXIT
011000         UNTIL WS-USERS-EOF.
011100     CLOSE USER-FILE.
011200 100-EXIT.
011300     EXIT.
011400*
011500 110-READ-ONE-USER.
011600     READ USER-FILE
011700         AT END
011800             CONTINUE
011900         NOT AT END
012000             ADD 1 TO WS-USER-COUNT
012100             SET WS-USER-IX TO WS-USER-COUNT
012200             MOVE USER-NAME        TO WS-UT-USER-NAME(WS-USER-IX)
012300             MOVE USER-PASSWORD-HASH  TO
012400                     WS-UT-PASSWORD-HASH(WS-USER-IX)
012500             MOVE USER-ROLE           TO WS-UT-ROLE(WS-USER-IX)
012600     END-READ.
012700 110-EXIT.
012800     EXIT.
012900*
013000 700-OPEN-FILES.
013100     OPEN INPUT CRED-FILE.
013200 700-EXIT.
013300     EXIT.
013400*
013500 800-READ-CREDENTIAL.
013600     READ CRED-FILE
013700         AT END
013800             CONTINUE
013900         NOT AT END
014000             ADD 1 TO WS-REQUESTS-READ
014100     END-READ.
014200 800-EXIT.
014300     EXIT.
014400*
014500 300-VERIFY-REQUEST.
014600     IF CRED-USER-NAME = SPACE OR CRED-PASSWORD = SPACE
014700         PERFORM 350-REJECT-EMPTY THRU 350-EXIT
014800     ELSE
014900         PERFORM 400-FIND-USER THRU 400-EXIT
015000         IF WS-USER-FOUND
015100             PERFORM 450-CHECK-PASSWORD THRU 450-EXIT
015200         ELSE
015300             PERFORM 480-REJECT-UNKNOWN THRU 480-EXIT
015400         END-IF
015500     END-IF.
015600     PERFORM 800-READ-CREDENTIAL THRU 800-EXIT.
015700 300-EXIT.
015800     EXIT.
015900*
016000 350-REJECT-EMPTY.
016100     ADD 1 TO WS-REQUESTS-REJECTED.
016200     DISPLAY 'ORDAUTH - REJECTED - BLANK NAME OR PASSWORD'.
016300 350-EXIT.
016400     EXIT.
016500*
016600 400-FIND-USER.
016700     SET WS-USER-NOT-FOUND TO TRUE.
016800     SET WS-USER-IX TO 1.
016900     PERFORM 410-COMPARE-ONE-ENTRY THRU 410-EXIT
017000         VARYING WS-USER-IX FROM 1 BY 1
017100         UNTIL WS-USER-IX > WS-USER-COUNT
017200            OR WS-USER-FOUND.
017300 400-EXIT.
017400     EXIT.
017500*
017600 410-COMPARE-ONE-ENTRY.
017700     IF WS-UT-USER-NAME(WS-USER-IX) = CRED-USER-NAME
017800         SET WS-USER-FOUND TO TRUE
017900     END-IF.
018000 410-EXIT.
018100     EXIT.
018200*
018300 450-CHECK-PASSWORD.
018400     MOVE CRED-PASSWORD TO WS-HC-PASSWORD-IN.
018500     CALL 'ORDHASH' USING WS-HASH-CALL-PARMS.
018600     IF WS-HC-HASH-OUT = WS-UT-PASSWORD-HASH(WS-USER-IX)
018700         ADD 1 TO WS-REQUESTS-VERIFIED
018800         MOVE WS-UT-ROLE(WS-USER-IX) TO WS-ROLE-PRINT
018900         DISPLAY 'ORDAUTH - VERIFIED - ' CRED-USER-NAME
019000                 ' ROLE ' WS-ROLE-PRINT-1ST '-' WS-ROLE-PRINT
019100     ELSE
019200         ADD 1 TO WS-REQUESTS-REJECTED
019300         DISPLAY 'ORDAUTH - REJECTED - ' CRED-USER-NAME
019400                 ' BAD PASSWORD'
019500     END-IF.
019600 450-EXIT.
019700     EXIT.
019800*
019900 480-REJECT-UNKNOWN.
020000     ADD 1 TO WS-REQUESTS-REJECTED.
020100     DISPLAY 'ORDAUTH - REJECTED - ' CRED-USER-NAME
020200             ' UNKNOWN USER'.
020300 480-EXIT.
020400     EXIT.
020500*
020600 900-CLOSE-FILES.
020700     CLOSE CRED-FILE.
020800 900-EXIT.
020900     EXIT.
